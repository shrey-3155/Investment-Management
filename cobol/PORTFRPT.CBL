000100*****************************************************************         
000200* PROPERTY OF THE FIRM - INTERNAL USE ONLY                      *         
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    PORTFRPT.                                                 
000600 AUTHOR.        R L HAINES.                                               
000700 INSTALLATION.  INVESTMENT SYSTEMS GROUP.                                 
000800 DATE-WRITTEN.  02/14/91.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100*****************************************************************         
001200*  CHANGE LOG                                                   *         
001300*----------------------------------------------------------------         
001400* 02/14/91  RLH  ORIGINAL PROGRAM.  ACCOUNT VALUATION, ADVISOR   *        
001500*                VALUE AND INVESTOR PROFIT SECTIONS ONLY.        *        
001600* 08/09/91  RLH  ADDED SECTOR-WEIGHT CALCULATION FOR A SINGLE    *        
001700*                ACCOUNT NAMED ON THE PARAMETER CARD.            *        
001800* 03/17/93  DKS  ADDED DIVERGENT-ACCOUNT DETECTION AGAINST THE   *        
001900*                ACCOUNT'S PROFILE TARGET WEIGHTS.  OPS-0311.    *        
002000* 12/01/94  DKS  ADDED THE STOCK RECOMMENDATION ENGINE (COSINE   *        
002100*                SIMILARITY AGAINST PEER HOLDING VECTORS).       *        
002200*                REQUEST OPS-0341.  A HAND-CODED NEWTON'S-METHOD *        
002300*                SQUARE ROOT REPLACES THE MISSING MATH LIBRARY.  *        
002400* 06/22/96  JVR  ADDED ADVISOR/ACCOUNT CLUSTERING.  THE FIXED    *        
002500*                4-PASS REASSIGNMENT AND RANDOM SEED-VECTOR      *        
002600*                START ARE CARRIED OVER FROM THE ANALYSIS TEAM'S *        
002700*                ORIGINAL SPEC UNCHANGED -- DO NOT "OPTIMIZE"    *        
002800*                THIS AWAY, IT MATCHES THEIR PUBLISHED NUMBERS.  *        
002900*                REQUEST OPS-0355.                              *         
003000* 01/19/99  JVR  YEAR-2000 REVIEW.  NO 2-DIGIT YEAR ARITHMETIC   *        
003100*                IN THIS PROGRAM.  NO CHANGE REQUIRED.           *        
003200* 11/04/01  MPT  CLUSTERING TABLE CAPPED AT THE FIRST 500        *        
003300*                ACCOUNTS LOADED -- THE FULL ACCOUNT FILE NO     *        
003400*                LONGER FITS THE CLUSTERING WORK AREA ALONGSIDE  *        
003500*                THE OTHER REPORT TABLES.  OPS-0417.             *        
003600* 02/17/26  TNH  PAGE HEADING WAS NEVER REPEATING PAST PAGE 1 ON *        
003700*                LONG RUNS -- ADDED 0050-WRITE-DETAIL-LINE AND   *        
003800*                ROUTED EVERY SECTION'S PRINT THROUGH IT SO THE  *        
003900*                HEADING REPRINTS EVERY 66 LINES.  OPS-0783.     *        
004000*****************************************************************         
004100*  ONE RUN PRODUCES THE FULL SEVEN-SECTION MANAGEMENT REPORT:    *        
004200*  ACCOUNT VALUATION, ADVISOR VALUE, INVESTOR PROFIT, SECTOR     *        
004300*  WEIGHTS FOR THE PARAMETER-CARD ACCOUNT, DIVERGENT ACCOUNTS,   *        
004400*  STOCK RECOMMENDATIONS FOR THE PARAMETER-CARD ACCOUNT, AND     *        
004500*  ADVISOR/ACCOUNT CLUSTERING.  EVERY MASTER FILE IS READ-ONLY   *        
004600*  HERE -- THIS PROGRAM NEVER UPDATES A MASTER.                  *        
004700*****************************************************************         
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.  IBM-370.                                               
005200 OBJECT-COMPUTER.  IBM-370.                                               
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS ALPHABETIC-NAME IS 'A' THRU 'Z'                                
005600     UPSI-0 ON  STATUS IS RPT-TEST-RUN                                    
005700            OFF STATUS IS RPT-PROD-RUN.                                   
005800                                                                          
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT SECTOR-MASTER-IN   ASSIGN TO SECTIN                           
006200         ACCESS IS SEQUENTIAL                                             
006300         FILE STATUS IS WS-SECT-STATUS.                                   
006400     SELECT STOCK-MASTER-IN    ASSIGN TO STOKIN                           
006500         ACCESS IS SEQUENTIAL                                             
006600         FILE STATUS IS WS-STOK-STATUS.                                   
006700     SELECT PROFILE-MASTER-IN  ASSIGN TO PROFIN                           
006800         ACCESS IS SEQUENTIAL                                             
006900         FILE STATUS IS WS-PROF-STATUS.                                   
007000     SELECT PROFILE-HOLDING-IN ASSIGN TO PROHIN                           
007100         ACCESS IS SEQUENTIAL                                             
007200         FILE STATUS IS WS-PROH-STATUS.                                   
007300     SELECT ADVISOR-MASTER-IN  ASSIGN TO ADVCIN                           
007400         ACCESS IS SEQUENTIAL                                             
007500         FILE STATUS IS WS-ADVC-STATUS.                                   
007600     SELECT CLIENT-MASTER-IN   ASSIGN TO CLNTIN                           
007700         ACCESS IS SEQUENTIAL                                             
007800         FILE STATUS IS WS-CLNT-STATUS.                                   
007900     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN                           
008000         ACCESS IS SEQUENTIAL                                             
008100         FILE STATUS IS WS-ACCT-STATUS.                                   
008200     SELECT INVEST-MASTER-IN   ASSIGN TO INVSIN                           
008300         ACCESS IS SEQUENTIAL                                             
008400         FILE STATUS IS WS-INVS-STATUS.                                   
008500     SELECT FIRM-MASTER-IN     ASSIGN TO FIRMIN                           
008600         ACCESS IS SEQUENTIAL                                             
008700         FILE STATUS IS WS-FIRM-STATUS.                                   
008800     SELECT RUN-PARM-CARD      ASSIGN TO PARMIN                           
008900         ACCESS IS SEQUENTIAL                                             
009000         FILE STATUS IS WS-PARM-STATUS.                                   
009100     SELECT REPORT-OUTPUT      ASSIGN TO RPTOUT                           
009200         ACCESS IS SEQUENTIAL                                             
009300         FILE STATUS IS WS-RPT-STATUS.                                    
009400                                                                          
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700                                                                          
009800 FD  SECTOR-MASTER-IN                                                     
009900     RECORDING MODE IS F                                                  
010000     BLOCK CONTAINS 0 RECORDS.                                            
010100 01  SECTOR-IN-BUF                   PIC X(80).                           
010200                                                                          
010300 FD  STOCK-MASTER-IN                                                      
010400     RECORDING MODE IS F                                                  
010500     BLOCK CONTAINS 0 RECORDS.                                            
010600 01  STOCK-IN-BUF                    PIC X(100).                          
010700                                                                          
010800 FD  PROFILE-MASTER-IN                                                    
010900     RECORDING MODE IS F                                                  
011000     BLOCK CONTAINS 0 RECORDS.                                            
011100 01  PROFILE-IN-BUF                  PIC X(80).                           
011200                                                                          
011300 FD  PROFILE-HOLDING-IN                                                   
011400     RECORDING MODE IS F                                                  
011500     BLOCK CONTAINS 0 RECORDS.                                            
011600 01  PROFILE-HOLDING-IN-BUF          PIC X(40).                           
011700                                                                          
011800 FD  ADVISOR-MASTER-IN                                                    
011900     RECORDING MODE IS F                                                  
012000     BLOCK CONTAINS 0 RECORDS.                                            
012100 01  ADVISOR-IN-BUF                  PIC X(80).                           
012200                                                                          
012300 FD  CLIENT-MASTER-IN                                                     
012400     RECORDING MODE IS F                                                  
012500     BLOCK CONTAINS 0 RECORDS.                                            
012600 01  CLIENT-IN-BUF                   PIC X(80).                           
012700                                                                          
012800 FD  ACCOUNT-MASTER-IN                                                    
012900     RECORDING MODE IS F                                                  
013000     BLOCK CONTAINS 0 RECORDS.                                            
013100 01  ACCOUNT-IN-BUF                  PIC X(100).                          
013200                                                                          
013300 FD  INVEST-MASTER-IN                                                     
013400     RECORDING MODE IS F                                                  
013500     BLOCK CONTAINS 0 RECORDS.                                            
013600 01  INVEST-IN-BUF                   PIC X(60).                           
013700                                                                          
013800 FD  FIRM-MASTER-IN                                                       
013900     RECORDING MODE IS F                                                  
014000     BLOCK CONTAINS 0 RECORDS.                                            
014100 01  FIRM-IN-BUF                     PIC X(40).                           
014200                                                                          
014300 FD  RUN-PARM-CARD                                                        
014400     RECORDING MODE IS F.                                                 
014500 COPY PARMCPY.                                                            
014600                                                                          
014700 FD  REPORT-OUTPUT                                                        
014800     RECORDING MODE IS F.                                                 
014900 01  REPORT-OUTPUT-REC               PIC X(132).                          
015000                                                                          
015100 WORKING-STORAGE SECTION.                                                 
015200*****************************************************************         
015300*  STANDALONE RUN-CONTROL ITEMS -- THE TWO INDEXES THE SECTOR-   *        
015400*  WEIGHT AND CLUSTERING PARAGRAPHS PASS BACK AND FORTH STAY     *        
015500*  OUTSIDE ANY GROUP THE WAY THE OLD POC WORK SHEETS KEPT A      *        
015600*  LOOP SUBSCRIPT SOMEBODY WOULD WANT TO DISPLAY BY ITSELF.      *        
015700*****************************************************************         
015800 77  WS-CASH-SECT-IX                    PIC 9(4)  COMP.                   
015900 77  WS-TARGET-ACCT-IX                  PIC 9(4)  COMP.                   
016000*****************************************************************         
016100*  FILE STATUS SWITCHES                                         *         
016200*****************************************************************         
016300 01  FILE-STATUS-CODES.                                                   
016400     05  WS-SECT-STATUS              PIC X(2).                            
016500         88  SECT-EOF                    VALUE '10'.                      
016600     05  WS-STOK-STATUS              PIC X(2).                            
016700         88  STOK-EOF                    VALUE '10'.                      
016800     05  WS-PROF-STATUS              PIC X(2).                            
016900         88  PROF-EOF                    VALUE '10'.                      
017000     05  WS-PROH-STATUS              PIC X(2).                            
017100         88  PROH-EOF                    VALUE '10'.                      
017200     05  WS-ADVC-STATUS              PIC X(2).                            
017300         88  ADVC-EOF                    VALUE '10'.                      
017400     05  WS-CLNT-STATUS              PIC X(2).                            
017500         88  CLNT-EOF                    VALUE '10'.                      
017600     05  WS-ACCT-STATUS              PIC X(2).                            
017700         88  ACCT-EOF                    VALUE '10'.                      
017800     05  WS-INVS-STATUS              PIC X(2).                            
017900         88  INVS-EOF                    VALUE '10'.                      
018000     05  WS-FIRM-STATUS              PIC X(2).                            
018100         88  FIRM-EOF                    VALUE '10'.                      
018200     05  WS-PARM-STATUS              PIC X(2).                            
018300     05  WS-RPT-STATUS               PIC X(2).                            
018400     05  FILLER                      PIC X(02)  VALUE SPACES.             
018500                                                                          
018600*****************************************************************         
018700*  SWITCHES                                                     *         
018800*****************************************************************         
018900 01  WS-SWITCHES.                                                         
019000     05  WS-FOUND-SW                 PIC X(1) VALUE 'N'.                  
019100         88  WS-WAS-FOUND                VALUE 'Y'.                       
019200     05  WS-TARGET-FOUND-SW          PIC X(1) VALUE 'N'.                  
019300         88  WS-TARGET-WAS-FOUND         VALUE 'Y'.                       
019400     05  WS-ASSIGNED-SW              PIC X(1) VALUE 'N'.                  
019500         88  WS-IS-ASSIGNED              VALUE 'Y'.                       
019600     05  WS-CLUSTER-DONE-SW          PIC X(1) VALUE 'N'.                  
019700         88  WS-CLUSTER-IS-DONE           VALUE 'Y'.                      
019800     05  FILLER                      PIC X(02)  VALUE SPACES.             
019900                                                                          
020000*****************************************************************         
020100*  WORK FIELDS                                                  *         
020200*****************************************************************         
020300 01  WS-WORK-FIELDS.                                                      
020400     05  WS-SECT-IX2                 PIC 9(4)  COMP.                      
020500     05  WS-SECT-IX3                 PIC 9(4)  COMP.                      
020600     05  WS-OTHER-ACCT-IX            PIC 9(4)  COMP.                      
020700     05  WS-STOCK-ID-WK              PIC 9(6).                            
020800     05  WS-SECTOR-ID-WK             PIC 9(6).                            
020900     05  WS-PRICE-WK                 PIC S9(9)V99   COMP-3.               
021000     05  WS-QTY-WK                   PIC S9(9)V9(4) COMP-3.               
021100     05  WS-ACB-WK                   PIC S9(9)V99   COMP-3.               
021200     05  WS-ACCT-VALUE               PIC S9(9)V99   COMP-3.               
021300     05  WS-ADVISOR-VALUE            PIC S9(9)V99   COMP-3.               
021400     05  WS-PROFIT-AMT               PIC S9(9)V99   COMP-3.               
021500     05  WS-TOTAL-ACCT-VALUE         PIC S9(11)V99  COMP-3.               
021600     05  WS-TOTAL-ACCT-COUNT         PIC 9(7)       COMP-3.               
021700     05  WS-TARGET-PCT-WK            PIC 9(3)       COMP.                 
021800     05  WS-DIVERGENT-COUNT          PIC 9(7)       COMP-3.               
021900     05  FILLER                      PIC X(02)  VALUE SPACES.             
022000                                                                          
022100*    SQUARE-ROOT WORK FIELDS FOR 2260-SQRT-ITERATE (NEWTON'S              
022200*    METHOD -- THIS SHOP HAS NO MATH LIBRARY ON THE BATCH LPAR).          
022300 01  WS-SQRT-FIELDS.                                                      
022400     05  WS-SQRT-INPUT               PIC S9(9)V9(6) COMP-3.               
022500     05  WS-SQRT-GUESS               PIC S9(9)V9(6) COMP-3.               
022600     05  WS-SQRT-NEXT-GUESS          PIC S9(9)V9(6) COMP-3.               
022700     05  WS-SQRT-DIFF                PIC S9(9)V9(6) COMP-3.               
022800     05  WS-SQRT-PASS-CNT            PIC 9(2)       COMP.                 
022900     05  WS-SQRT-RESULT              PIC S9(9)V9(6) COMP-3.               
023000     05  FILLER                      PIC X(02)  VALUE SPACES.             
023100                                                                          
023200*    COSINE-SIMILARITY WORK FIELDS FOR 2250-COSINE-SIMILARITY.            
023300 01  WS-COSINE-FIELDS.                                                    
023400     05  WS-COS-DOT-PRODUCT          PIC S9(11)V9(4) COMP-3.              
023500     05  WS-COS-SUMSQ-A              PIC S9(11)V9(4) COMP-3.              
023600     05  WS-COS-SUMSQ-B              PIC S9(11)V9(4) COMP-3.              
023700     05  WS-COS-NORM-A               PIC S9(9)V9(6)  COMP-3.              
023800     05  WS-COS-NORM-B               PIC S9(9)V9(6)  COMP-3.              
023900     05  WS-COS-DENOM                PIC S9(9)V9(6)  COMP-3.              
024000     05  WS-COS-RESULT               PIC S9(5)V9(6)  COMP-3.              
024100     05  FILLER                      PIC X(02)  VALUE SPACES.             
024200                                                                          
024300*    A SIMPLE LINEAR-CONGRUENTIAL GENERATOR, SEEDED FROM THE              
024400*    TIME-OF-DAY CLOCK, USED ONLY TO SEED THE CLUSTER                     
024500*    REPRESENTATIVE VECTORS.  NOT A CRYPTOGRAPHIC ROUTINE.                
024600 01  WS-RANDOM-FIELDS.                                                    
024700     05  WS-RANDOM-SEED              PIC 9(9)  COMP.                      
024800     05  WS-RANDOM-RAW               PIC 9(18) COMP.                      
024900     05  WS-RANDOM-QUOT              PIC 9(18) COMP.                      
025000     05  WS-RANDOM-PCT               PIC 9(3)  COMP.                      
025100     05  FILLER                      PIC X(02)  VALUE SPACES.             
025200                                                                          
025300 01  SYSTEM-DATE-AND-TIME.                                                
025400     05  WS-CURRENT-DATE-X           PIC 9(6).                            
025500     05  WS-CURRENT-DATE-R  REDEFINES WS-CURRENT-DATE-X.                  
025600         10  WS-CURR-YY              PIC 9(2).                            
025700         10  WS-CURR-MM              PIC 9(2).                            
025800         10  WS-CURR-DD              PIC 9(2).                            
025900     05  WS-CURRENT-TIME-X           PIC 9(8).                            
026000     05  WS-CURRENT-TIME-R  REDEFINES WS-CURRENT-TIME-X.                  
026100         10  WS-CURR-HH              PIC 9(2).                            
026200         10  WS-CURR-MN              PIC 9(2).                            
026300         10  WS-CURR-SS              PIC 9(2).                            
026400         10  WS-CURR-CC              PIC 9(2).                            
026500     05  FILLER                      PIC X(02)  VALUE SPACES.             
026600                                                                          
026700 01  WS-PAGE-FIELDS.                                                      
026800     05  WS-PAGE-NUMBER              PIC 9(4)   COMP-3 VALUE 0.           
026900     05  WS-LINE-COUNT               PIC 9(3)   COMP   VALUE 99.          
027000     05  WS-LINES-PER-PAGE           PIC 9(3)   COMP   VALUE 66.          
027100     05  WS-PRINT-LINE               PIC X(132).                          
027200     05  FILLER                      PIC X(02)  VALUE SPACES.             
027300                                                                          
027400*    RUN-STATISTICS HASH TOTALS, PRINTED AS A TRAILER BY 9000.            
027500*    LAID OUT AS AN OCCURS TABLE SO 9010 CAN ACCUMULATE THE               
027600*    GRAND TOTAL WITH ONE OUT-OF-LINE LOOP INSTEAD OF SEVEN               
027700*    SEPARATE ADD STATEMENTS.                                             
027800 01  RUN-STATISTICS.                                                      
027900     05  RUN-STAT-COUNTS.                                                 
028000         10  WS-STAT-ACCOUNTS        PIC 9(7)  COMP-3 VALUE 0.            
028100         10  WS-STAT-ADVISORS        PIC 9(7)  COMP-3 VALUE 0.            
028200         10  WS-STAT-DIVERGENT       PIC 9(7)  COMP-3 VALUE 0.            
028300         10  WS-STAT-RECOMMENDED     PIC 9(7)  COMP-3 VALUE 0.            
028400         10  WS-STAT-GROUPS          PIC 9(7)  COMP-3 VALUE 0.            
028500         10  FILLER                  PIC 9(7)  COMP-3 VALUE 0.            
028600     05  RUN-STATISTICS-R REDEFINES RUN-STAT-COUNTS.                      
028700         10  STAT-COUNT-TAB OCCURS 5 TIMES                                
028800                            INDEXED BY STAT-IX                            
028900                            PIC 9(7) COMP-3.                              
029000         10  FILLER                  PIC 9(7)  COMP-3 VALUE 0.            
029100     05  WS-STAT-GRAND-TOTAL         PIC 9(9)  COMP-3 VALUE 0.            
029200                                                                          
029300*****************************************************************         
029400*  READ-ONLY LOOKUP AND REPORT TABLES -- ALL NINE MASTERS ARE   *         
029500*  LOADED HERE.  NOTHING IS EVER REWRITTEN BY THIS PROGRAM.      *        
029600*****************************************************************         
029700 01  SECTOR-TABLE.                                                        
029800     05  SECT-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
029900     05  SECT-TAB-ROW OCCURS 200 TIMES                                    
030000                      INDEXED BY SECT-IX.                                 
030100         10  SC-ID                   PIC 9(6).                            
030200         10  SC-NAME                 PIC X(30).                           
030300         10  SC-CASH-SW              PIC X(1).                            
030400*        SECTOR-VALUE / SECTOR-PCT ARE RECOMPUTED FOR EACH                
030500*        ACCOUNT BY 2050-COMPUTE-SECTOR-WEIGHTS -- KEPT ALONGSIDE         
030600*        THE STATIC SECTOR ROW SO EVERY LOOP OVER SECTORS CAN             
030700*        REACH BOTH THE NAME AND THE CURRENT WORK VALUE AT ONCE.          
030800         10  SC-VALUE                PIC S9(9)V99   COMP-3.               
030900         10  SC-PCT                  PIC 9(3)       COMP.                 
031000         10  SC-DIFF                 PIC S9(3)      COMP.                 
031100     05  FILLER                      PIC X(02)  VALUE SPACES.             
031200                                                                          
031300 01  STOCK-TABLE.                                                         
031400     05  STOK-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
031500     05  STOK-TAB-ROW OCCURS 500 TIMES                                    
031600                      INDEXED BY STOK-IX.                                 
031700         10  SK-ID                   PIC 9(6).                            
031800         10  SK-SYMBOL               PIC X(10).                           
031900         10  SK-SECTOR-ID            PIC 9(6).                            
032000         10  SK-PRICE                PIC S9(9)V99 COMP-3.                 
032100     05  FILLER                      PIC X(02)  VALUE SPACES.             
032200                                                                          
032300 01  PROFILE-TABLE.                                                       
032400     05  PROF-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
032500     05  PROF-TAB-ROW OCCURS 100 TIMES                                    
032600                      INDEXED BY PROF-IX.                                 
032700         10  PF-ID                   PIC 9(6).                            
032800     05  FILLER                      PIC X(02)  VALUE SPACES.             
032900                                                                          
033000 01  PROFILE-HOLDING-TABLE.                                               
033100     05  PROH-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
033200     05  PROH-TAB-ROW OCCURS 2000 TIMES                                   
033300                      INDEXED BY PROH-IX.                                 
033400         10  PH-PROFILE-ID           PIC 9(6).                            
033500         10  PH-SECTOR-ID            PIC 9(6).                            
033600         10  PH-TARGET-PCT           PIC 9(3).                            
033700     05  FILLER                      PIC X(02)  VALUE SPACES.             
033800                                                                          
033900 01  ADVISOR-TABLE.                                                       
034000     05  ADVC-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
034100     05  ADVC-TAB-ROW OCCURS 200 TIMES                                    
034200                      INDEXED BY ADVC-IX.                                 
034300         10  AV-ID                   PIC 9(6).                            
034400         10  AV-NAME                 PIC X(30).                           
034500     05  FILLER                      PIC X(02)  VALUE SPACES.             
034600                                                                          
034700 01  CLIENT-TABLE.                                                        
034800     05  CLNT-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
034900     05  CLNT-TAB-ROW OCCURS 2000 TIMES                                   
035000                      INDEXED BY CLNT-IX.                                 
035100         10  CL-ID                   PIC 9(6).                            
035200     05  FILLER                      PIC X(02)  VALUE SPACES.             
035300                                                                          
035400 01  ACCOUNT-TABLE.                                                       
035500     05  ACCT-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
035600     05  ACCT-TAB-ROW OCCURS 5000 TIMES                                   
035700                      INDEXED BY ACCT-IX.                                 
035800         10  AC-ID                   PIC 9(6).                            
035900         10  AC-CLIENT-ID            PIC 9(6).                            
036000         10  AC-ADVISOR-ID           PIC 9(6).                            
036100         10  AC-PROFILE-ID           PIC 9(6).                            
036200         10  AC-CASH-BALANCE         PIC S9(9)V99 COMP-3.                 
036300     05  FILLER                      PIC X(02)  VALUE SPACES.             
036400                                                                          
036500 01  INVEST-TABLE.                                                        
036600     05  INVS-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
036700     05  INVS-TAB-ROW OCCURS 20000 TIMES                                  
036800                      INDEXED BY INVS-IX.                                 
036900         10  IV-ACCOUNT-ID           PIC 9(6).                            
037000         10  IV-STOCK-ID             PIC 9(6).                            
037100         10  IV-QUANTITY             PIC S9(9)V9(4) COMP-3.               
037200         10  IV-ACB                  PIC S9(9)V99   COMP-3.               
037300     05  FILLER                      PIC X(02)  VALUE SPACES.             
037400                                                                          
037500 01  FIRM-TABLE.                                                          
037600     05  FIRM-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
037700     05  FIRM-TAB-ROW OCCURS 500 TIMES                                    
037800                      INDEXED BY FIRM-IX.                                 
037900         10  FM-STOCK-ID             PIC 9(6).                            
038000     05  FILLER                      PIC X(02)  VALUE SPACES.             
038100                                                                          
038200*****************************************************************         
038300*  CLUSTERING WORK AREA -- SEE THE 11/04/01 CHANGE-LOG ENTRY.   *         
038400*  ONLY THE FIRST 500 ACCOUNTS LOADED PARTICIPATE.               *        
038500*****************************************************************         
038600 01  CLUSTER-WORK-AREA.                                                   
038700     05  WS-CLUSTER-ACCT-CNT         PIC 9(4)  COMP VALUE 0.              
038800     05  CLUS-ACCT-ROW OCCURS 500 TIMES                                   
038900                      INDEXED BY CLUS-IX.                                 
039000         10  CLUS-ACCT-IX-REF        PIC 9(4)  COMP.                      
039100         10  CLUS-ASSIGNED-SW        PIC X(1).                            
039200             88  CLUS-IS-ASSIGNED        VALUE 'Y'.                       
039300         10  CLUS-GROUP-NO           PIC 9(3)  COMP.                      
039400         10  CLUS-DIFF-TAB OCCURS 200 TIMES                               
039500                          INDEXED BY CLUS-SECT-IX                         
039600                          PIC S9(3) COMP.                                 
039700     05  CLUS-REP-ROW OCCURS 20 TIMES                                     
039800                      INDEXED BY CLUS-REP-IX.                             
039900         10  CLUS-REP-VECTOR OCCURS 200 TIMES                             
040000                             INDEXED BY CLUS-REP-SECT-IX                  
040100                             PIC S9(3) COMP.                              
040200         10  CLUS-REP-DIST           PIC S9(5)V9(6) COMP-3.               
040300     05  WS-K                        PIC 9(3)  COMP.                      
040400     05  WS-CLUSTER-PASS-CNT         PIC 9(2)  COMP.                      
040500     05  WS-CLUSTER-MAX-DIST         PIC S9(5)V9(6) COMP-3.               
040600     05  WS-CLUSTER-BEST-REP         PIC 9(3)  COMP.                      
040700     05  WS-CLUSTER-BEST-DIST        PIC S9(5)V9(6) COMP-3.               
040800     05  FILLER                      PIC X(02)  VALUE SPACES.             
040900                                                                          
041000*****************************************************************         
041100*  RECOMMENDATION WORK AREA                                     *         
041200*****************************************************************         
041300 01  RECOMMENDATION-WORK-AREA.                                            
041400     05  WS-SIM-TAB-CNT              PIC 9(4)  COMP VALUE 0.              
041500     05  SIM-TAB-ROW OCCURS 5000 TIMES                                    
041600                      INDEXED BY SIM-IX.                                  
041700         10  SIM-ACCT-IX-REF         PIC 9(4)  COMP.                      
041800         10  SIM-VALUE               PIC S9(5)V9(6) COMP-3.               
041900     05  WS-TOP-COMP-CNT             PIC 9(4)  COMP VALUE 0.              
042000     05  TOP-COMP-ROW OCCURS 5000 TIMES                                   
042100                      INDEXED BY TOP-IX.                                  
042200         10  TOP-ACCT-IX-REF         PIC 9(4)  COMP.                      
042300     05  WS-CAND-TAB-CNT             PIC 9(4)  COMP VALUE 0.              
042400     05  CAND-TAB-ROW OCCURS 500 TIMES                                    
042500                      INDEXED BY CAND-IX.                                 
042600         10  CAND-SYMBOL             PIC X(10).                           
042700         10  CAND-IS-BUY-SW          PIC X(1).                            
042800             88  CAND-IS-BUY             VALUE 'Y'.                       
042900             88  CAND-IS-SELL             VALUE 'N'.                      
043000         10  CAND-SCORE              PIC 9(5)  COMP.                      
043100     05  WS-BUY-SCORE-SUM            PIC 9(9)  COMP.                      
043200     05  WS-SELL-SCORE-SUM           PIC 9(9)  COMP.                      
043300     05  WS-HELD-BY-COMP-CNT         PIC 9(5)  COMP.                      
043400     05  WS-PRINTED-COUNT            PIC 9(3)  COMP.                      
043500     05  WS-CAND-SWAP-AREA.                                               
043600         10  WS-CAND-SWAP-SYMBOL     PIC X(10).                           
043700         10  WS-CAND-SWAP-BUY-SW     PIC X(1).                            
043800         10  WS-CAND-SWAP-SCORE      PIC 9(5)  COMP.                      
043900     05  FILLER                      PIC X(02)  VALUE SPACES.             
044000                                                                          
044100*****************************************************************         
044200*  STRUCTURED STAGING AREAS FOR THE MASTER READS               *          
044300*****************************************************************         
044400 COPY SECTCPY   REPLACING ==:REC:== BY ==WS-SECT-STAGE==.                 
044500 COPY STOKCPY   REPLACING ==:REC:== BY ==WS-STOK-STAGE==.                 
044600 COPY PROFCPY   REPLACING ==:REC:==  BY ==WS-PROF-STAGE==,                
044700                          ==:HREC:== BY ==WS-PROH-STAGE==.                
044800 COPY ADVCCPY   REPLACING ==:REC:== BY ==WS-ADVC-STAGE==.                 
044900 COPY CLNTCPY   REPLACING ==:REC:== BY ==WS-CLNT-STAGE==.                 
045000 COPY ACCTCPY   REPLACING ==:REC:== BY ==WS-ACCT-STAGE==.                 
045100 COPY INVSCPY   REPLACING ==:REC:== BY ==WS-INVS-STAGE==.                 
045200 COPY FIRMCPY   REPLACING ==:REC:== BY ==WS-FIRM-STAGE==.                 
045300                                                                          
045400*****************************************************************         
045500*  REPORT LINES                                                 *         
045600*****************************************************************         
045700 01  RPT-HEADING-1.                                                       
045800     05  FILLER                      PIC X(35)                            
045900         VALUE 'INVESTMENT MANAGEMENT BATCH REPORT'.                      
046000     05  FILLER                      PIC X(15)                            
046100         VALUE '   RUN DATE:  '.                                          
046200     05  RPTH-MM                     PIC 99.                              
046300     05  FILLER                      PIC X VALUE '/'.                     
046400     05  RPTH-DD                     PIC 99.                              
046500     05  FILLER                      PIC X VALUE '/'.                     
046600     05  RPTH-YY                     PIC 99.                              
046700     05  FILLER                      PIC X(70) VALUE SPACES.              
046800                                                                          
046900 01  RPT-HEADING-2.                                                       
047000     05  FILLER                      PIC X(5)  VALUE 'PAGE '.             
047100     05  RPTH-PAGE-NO                PIC ZZZ9.                            
047200     05  FILLER                      PIC X(123) VALUE SPACES.             
047300                                                                          
047400 01  RPT-HEADING-3.                                                       
047500     05  FILLER                      PIC X(67) VALUE ALL '-'.             
047600     05  FILLER                      PIC X(65) VALUE SPACES.              
047700                                                                          
047800 01  RPT-SECTION-TITLE.                                                   
047900     05  RPTS-TITLE                  PIC X(40).                           
048000     05  FILLER                      PIC X(92) VALUE SPACES.              
048100                                                                          
048200 01  RPT-ACCT-VAL-HDR.                                                    
048300     05  FILLER                      PIC X(30)                            
048400         VALUE '  ACCOUNT-ID   CLIENT-ID    '.                            
048500     05  FILLER                      PIC X(30)                            
048600         VALUE 'ADVISOR-ID   MARKET-VALUE'.                               
048700     05  FILLER                      PIC X(72) VALUE SPACES.              
048800                                                                          
048900 01  RPT-ACCT-VAL-LINE.                                                   
049000     05  FILLER                      PIC X(2)  VALUE SPACES.              
049100     05  RPTV-ACCT-ID                PIC 9(6).                            
049200     05  FILLER                      PIC X(6)  VALUE SPACES.              
049300     05  RPTV-CLIENT-ID               PIC 9(6).                           
049400     05  FILLER                      PIC X(6)  VALUE SPACES.              
049500     05  RPTV-ADVISOR-ID              PIC 9(6).                           
049600     05  FILLER                      PIC X(7)  VALUE SPACES.              
049700     05  RPTV-MARKET-VALUE           PIC Z,ZZZ,ZZ9.99.                    
049800     05  FILLER                      PIC X(85) VALUE SPACES.              
049900                                                                          
050000 01  RPT-TOTAL-LINE.                                                      
050100     05  FILLER                      PIC X(2)  VALUE SPACES.              
050200     05  RPTT-LABEL                  PIC X(16)                            
050300         VALUE 'TOTAL ACCOUNTS: '.                                        
050400     05  RPTT-COUNT                  PIC ZZZZ9.                           
050500     05  FILLER                      PIC X(5)  VALUE SPACES.              
050600     05  RPTT-VALUE-LABEL            PIC X(13) VALUE SPACES.              
050700     05  RPTT-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99.                
050800     05  FILLER                      PIC X(78) VALUE SPACES.              
050900                                                                          
051000 01  RPT-ADVISOR-LINE.                                                    
051100     05  FILLER                      PIC X(2)  VALUE SPACES.              
051200     05  FILLER                      PIC X(11)                            
051300         VALUE 'ADVISOR-ID '.                                             
051400     05  RPTA-ADVISOR-ID             PIC 9(6).                            
051500     05  FILLER                      PIC X(4)  VALUE SPACES.              
051600     05  FILLER                      PIC X(13)                            
051700         VALUE 'PORT-VALUE: '.                                            
051800     05  RPTA-VALUE                  PIC Z,ZZZ,ZZ9.99.                    
051900     05  FILLER                      PIC X(85) VALUE SPACES.              
052000                                                                          
052100 01  RPT-PROFIT-LINE.                                                     
052200     05  FILLER                      PIC X(2)  VALUE SPACES.              
052300     05  FILLER                      PIC X(11)                            
052400         VALUE 'CLIENT-ID  '.                                             
052500     05  RPTP-CLIENT-ID              PIC 9(6).                            
052600     05  FILLER                      PIC X(4)  VALUE SPACES.              
052700     05  FILLER                      PIC X(11)                            
052800         VALUE 'ACCOUNT-ID '.                                             
052900     05  RPTP-ACCOUNT-ID             PIC 9(6).                            
053000     05  FILLER                      PIC X(4)  VALUE SPACES.              
053100     05  FILLER                      PIC X(8)  VALUE 'PROFIT: '.          
053200     05  RPTP-PROFIT                 PIC -Z,ZZZ,ZZ9.99.                   
053300     05  FILLER                      PIC X(75) VALUE SPACES.              
053400                                                                          
053500 01  RPT-SECT-WT-HDR.                                                     
053600     05  FILLER                      PIC X(20)                            
053700         VALUE '  SECTOR-NAME       '.                                    
053800     05  FILLER                      PIC X(20)                            
053900         VALUE '            WEIGHT-PCT'.                                  
054000     05  FILLER                      PIC X(92) VALUE SPACES.              
054100                                                                          
054200 01  RPT-SECT-WT-LINE.                                                    
054300     05  FILLER                      PIC X(2)  VALUE SPACES.              
054400     05  RPTW-SECTOR-NAME            PIC X(30).                           
054500     05  FILLER                      PIC X(8)  VALUE SPACES.              
054600     05  RPTW-PCT                    PIC ZZ9.                             
054700     05  FILLER                      PIC X(89) VALUE SPACES.              
054800                                                                          
054900 01  RPT-DIVERGENT-HDR.                                                   
055000     05  FILLER                      PIC X(15)                            
055100         VALUE '  ACCOUNT-ID   '.                                         
055200     05  FILLER                      PIC X(117) VALUE SPACES.             
055300                                                                          
055400 01  RPT-DIVERGENT-LINE.                                                  
055500     05  FILLER                      PIC X(2)  VALUE SPACES.              
055600     05  RPTD-ACCOUNT-ID             PIC 9(6).                            
055700     05  FILLER                      PIC X(124) VALUE SPACES.             
055800                                                                          
055900 01  RPT-RECOMMEND-HDR.                                                   
056000     05  FILLER                      PIC X(32)                            
056100         VALUE '  SYMBOL      ACTION   SCORE'.                            
056200     05  FILLER                      PIC X(100) VALUE SPACES.             
056300                                                                          
056400 01  RPT-RECOMMEND-LINE.                                                  
056500     05  FILLER                      PIC X(2)  VALUE SPACES.              
056600     05  RPTR-SYMBOL                 PIC X(10).                           
056700     05  FILLER                      PIC X(2)  VALUE SPACES.              
056800     05  RPTR-ACTION                 PIC X(4).                            
056900     05  FILLER                      PIC X(4)  VALUE SPACES.              
057000     05  RPTR-SCORE                  PIC ZZ9.                             
057100     05  FILLER                      PIC X(107) VALUE SPACES.             
057200                                                                          
057300 01  RPT-GROUP-HDR.                                                       
057400     05  FILLER                      PIC X(24)                            
057500         VALUE '  GROUP-NO   ACCOUNT-ID'.                                 
057600     05  FILLER                      PIC X(108) VALUE SPACES.             
057700                                                                          
057800 01  RPT-GROUP-LINE.                                                      
057900     05  FILLER                      PIC X(2)  VALUE SPACES.              
058000     05  RPTG-GROUP-NO               PIC ZZ9.                             
058100     05  FILLER                      PIC X(6)  VALUE SPACES.              
058200     05  RPTG-ACCOUNT-ID             PIC 9(6).                            
058300     05  FILLER                      PIC X(115) VALUE SPACES.             
058400                                                                          
058500 01  RPT-STATS-LINE.                                                      
058600     05  FILLER                      PIC X(2)  VALUE SPACES.              
058700     05  RPTS-STAT-LABEL             PIC X(20).                           
058800     05  RPTS-STAT-VALUE             PIC ZZZ,ZZ9.                         
058900     05  FILLER                      PIC X(102) VALUE SPACES.             
059000                                                                          
059100 01  RPT-BLANK-LINE                  PIC X(132) VALUE SPACES.             
059200                                                                          
059300*****************************************************************         
059400 PROCEDURE DIVISION.                                                      
059500*****************************************************************         
059600                                                                          
059700 0000-MAIN-LINE.                                                          
059800     ACCEPT WS-CURRENT-DATE-X FROM DATE.                                  
059900     PERFORM 0010-OPEN-FILES         THRU 0010-EXIT.                      
060000     PERFORM 0020-LOAD-ALL-MASTERS   THRU 0020-EXIT.                      
060100     PERFORM 0030-READ-PARM-CARD     THRU 0030-EXIT.                      
060200     PERFORM 0040-WRITE-REPORT-HDR   THRU 0040-EXIT.                      
060300     PERFORM 1000-ACCOUNT-VALUATION  THRU 1000-EXIT.                      
060400     MOVE WS-TOTAL-ACCT-COUNT TO WS-STAT-ACCOUNTS.                        
060500     PERFORM 1100-ADVISOR-VALUE      THRU 1100-EXIT.                      
060600     MOVE ADVC-TAB-CNT TO WS-STAT-ADVISORS.                               
060700     PERFORM 1200-INVESTOR-PROFIT    THRU 1200-EXIT.                      
060800     PERFORM 2000-SECTOR-WEIGHTS-RPT THRU 2000-EXIT.                      
060900     PERFORM 2100-DIVERGENT-ACCOUNTS THRU 2100-EXIT.                      
061000     MOVE WS-DIVERGENT-COUNT TO WS-STAT-DIVERGENT.                        
061100     PERFORM 2200-RECOMMENDATIONS    THRU 2200-EXIT.                      
061200     MOVE WS-PRINTED-COUNT TO WS-STAT-RECOMMENDED.                        
061300     PERFORM 2300-ADVISOR-GROUPS     THRU 2300-EXIT.                      
061400     MOVE WS-K TO WS-STAT-GROUPS.                                         
061500     PERFORM 8500-WRITE-STATS        THRU 8500-EXIT.                      
061600     PERFORM 9000-CLOSE-FILES        THRU 9000-EXIT.                      
061700     GOBACK.                                                              
061800                                                                          
061900 0010-OPEN-FILES.                                                         
062000     OPEN INPUT SECTOR-MASTER-IN   STOCK-MASTER-IN                        
062100                PROFILE-MASTER-IN  PROFILE-HOLDING-IN                     
062200                ADVISOR-MASTER-IN  CLIENT-MASTER-IN                       
062300                ACCOUNT-MASTER-IN  INVEST-MASTER-IN                       
062400                FIRM-MASTER-IN     RUN-PARM-CARD.                         
062500     OPEN OUTPUT REPORT-OUTPUT.                                           
062600 0010-EXIT.                                                               
062700     EXIT.                                                                
062800                                                                          
062900*****************************************************************         
063000*  0020 SERIES -- LOAD EVERY MASTER READ-ONLY.  ONE STOCK ROW    *        
063100*  CARRIES ITS SECTOR-ID SO THE WEIGHTING PARAGRAPHS DO NOT      *        
063200*  NEED A SEPARATE STOCK-TO-SECTOR CROSS-REFERENCE TABLE.        *        
063300*****************************************************************         
063400 0020-LOAD-ALL-MASTERS.                                                   
063500     PERFORM 0021-LOAD-SECTORS THRU 0021-EXIT UNTIL SECT-EOF.             
063600     PERFORM 0022-LOAD-STOCKS  THRU 0022-EXIT UNTIL STOK-EOF.             
063700     PERFORM 0023-LOAD-PROFILES THRU 0023-EXIT UNTIL PROF-EOF.            
063800     PERFORM 0024-LOAD-PROF-HOLD THRU 0024-EXIT UNTIL PROH-EOF.           
063900     PERFORM 0025-LOAD-ADVISORS THRU 0025-EXIT UNTIL ADVC-EOF.            
064000     PERFORM 0026-LOAD-CLIENTS  THRU 0026-EXIT UNTIL CLNT-EOF.            
064100     PERFORM 0027-LOAD-ACCOUNTS THRU 0027-EXIT UNTIL ACCT-EOF.            
064200     PERFORM 0028-LOAD-INVEST   THRU 0028-EXIT UNTIL INVS-EOF.            
064300     PERFORM 0029-LOAD-FIRM     THRU 0029-EXIT UNTIL FIRM-EOF.            
064400 0020-EXIT.                                                               
064500     EXIT.                                                                
064600                                                                          
064700 0021-LOAD-SECTORS.                                                       
064800     READ SECTOR-MASTER-IN INTO WS-SECT-STAGE                             
064900         AT END SET SECT-EOF TO TRUE                                      
065000         NOT AT END                                                       
065100             ADD 1 TO SECT-TAB-CNT                                        
065200             SET SECT-IX TO SECT-TAB-CNT                                  
065300             MOVE SECT-ID       TO SC-ID(SECT-IX)                         
065400             MOVE SECT-NAME     TO SC-NAME(SECT-IX)                       
065500             MOVE SECT-CASH-SECTOR-SW TO SC-CASH-SW(SECT-IX)              
065600     END-READ.                                                            
065700 0021-EXIT.                                                               
065800     EXIT.                                                                
065900                                                                          
066000 0022-LOAD-STOCKS.                                                        
066100     READ STOCK-MASTER-IN INTO WS-STOK-STAGE                              
066200         AT END SET STOK-EOF TO TRUE                                      
066300         NOT AT END                                                       
066400             ADD 1 TO STOK-TAB-CNT                                        
066500             SET STOK-IX TO STOK-TAB-CNT                                  
066600             MOVE STOK-ID              TO SK-ID(STOK-IX)                  
066700             MOVE STOK-SYMBOL          TO SK-SYMBOL(STOK-IX)              
066800             MOVE STOK-SECTOR-ID       TO SK-SECTOR-ID(STOK-IX)           
066900             MOVE STOK-PER-SHARE-PRICE TO SK-PRICE(STOK-IX)               
067000     END-READ.                                                            
067100 0022-EXIT.                                                               
067200     EXIT.                                                                
067300                                                                          
067400 0023-LOAD-PROFILES.                                                      
067500     READ PROFILE-MASTER-IN INTO WS-PROF-STAGE                            
067600         AT END SET PROF-EOF TO TRUE                                      
067700         NOT AT END                                                       
067800             ADD 1 TO PROF-TAB-CNT                                        
067900             SET PROF-IX TO PROF-TAB-CNT                                  
068000             MOVE PROF-ID TO PF-ID(PROF-IX)                               
068100     END-READ.                                                            
068200 0023-EXIT.                                                               
068300     EXIT.                                                                
068400                                                                          
068500 0024-LOAD-PROF-HOLD.                                                     
068600     READ PROFILE-HOLDING-IN INTO WS-PROH-STAGE                           
068700         AT END SET PROH-EOF TO TRUE                                      
068800         NOT AT END                                                       
068900             ADD 1 TO PROH-TAB-CNT                                        
069000             SET PROH-IX TO PROH-TAB-CNT                                  
069100             MOVE PROH-PROFILE-ID TO PH-PROFILE-ID(PROH-IX)               
069200             MOVE PROH-SECTOR-ID  TO PH-SECTOR-ID(PROH-IX)                
069300             MOVE PROH-TARGET-PCT TO PH-TARGET-PCT(PROH-IX)               
069400     END-READ.                                                            
069500 0024-EXIT.                                                               
069600     EXIT.                                                                
069700                                                                          
069800 0025-LOAD-ADVISORS.                                                      
069900     READ ADVISOR-MASTER-IN INTO WS-ADVC-STAGE                            
070000         AT END SET ADVC-EOF TO TRUE                                      
070100         NOT AT END                                                       
070200             ADD 1 TO ADVC-TAB-CNT                                        
070300             SET ADVC-IX TO ADVC-TAB-CNT                                  
070400             MOVE ADVC-ID   TO AV-ID(ADVC-IX)                             
070500             MOVE ADVC-NAME TO AV-NAME(ADVC-IX)                           
070600     END-READ.                                                            
070700 0025-EXIT.                                                               
070800     EXIT.                                                                
070900                                                                          
071000 0026-LOAD-CLIENTS.                                                       
071100     READ CLIENT-MASTER-IN INTO WS-CLNT-STAGE                             
071200         AT END SET CLNT-EOF TO TRUE                                      
071300         NOT AT END                                                       
071400             ADD 1 TO CLNT-TAB-CNT                                        
071500             SET CLNT-IX TO CLNT-TAB-CNT                                  
071600             MOVE CLNT-ID TO CL-ID(CLNT-IX)                               
071700     END-READ.                                                            
071800 0026-EXIT.                                                               
071900     EXIT.                                                                
072000                                                                          
072100 0027-LOAD-ACCOUNTS.                                                      
072200     READ ACCOUNT-MASTER-IN INTO WS-ACCT-STAGE                            
072300         AT END SET ACCT-EOF TO TRUE                                      
072400         NOT AT END                                                       
072500             ADD 1 TO ACCT-TAB-CNT                                        
072600             SET ACCT-IX TO ACCT-TAB-CNT                                  
072700             MOVE ACCT-ID           TO AC-ID(ACCT-IX)                     
072800             MOVE ACCT-CLIENT-ID    TO AC-CLIENT-ID(ACCT-IX)              
072900             MOVE ACCT-ADVISOR-ID   TO AC-ADVISOR-ID(ACCT-IX)             
073000             MOVE ACCT-PROFILE-ID   TO AC-PROFILE-ID(ACCT-IX)             
073100             MOVE ACCT-CASH-BALANCE TO AC-CASH-BALANCE(ACCT-IX)           
073200             IF WS-CLUSTER-ACCT-CNT < 500                                 
073300                 ADD 1 TO WS-CLUSTER-ACCT-CNT                             
073400                 SET CLUS-IX TO WS-CLUSTER-ACCT-CNT                       
073500                 MOVE ACCT-TAB-CNT TO CLUS-ACCT-IX-REF(CLUS-IX)           
073600                 MOVE 'N' TO CLUS-ASSIGNED-SW(CLUS-IX)                    
073700             END-IF                                                       
073800     END-READ.                                                            
073900 0027-EXIT.                                                               
074000     EXIT.                                                                
074100                                                                          
074200 0028-LOAD-INVEST.                                                        
074300     READ INVEST-MASTER-IN INTO WS-INVS-STAGE                             
074400         AT END SET INVS-EOF TO TRUE                                      
074500         NOT AT END                                                       
074600             ADD 1 TO INVS-TAB-CNT                                        
074700             SET INVS-IX TO INVS-TAB-CNT                                  
074800             MOVE INVS-ACCOUNT-ID TO IV-ACCOUNT-ID(INVS-IX)               
074900             MOVE INVS-STOCK-ID   TO IV-STOCK-ID(INVS-IX)                 
075000             MOVE INVS-QUANTITY   TO IV-QUANTITY(INVS-IX)                 
075100             MOVE INVS-ACB        TO IV-ACB(INVS-IX)                      
075200     END-READ.                                                            
075300 0028-EXIT.                                                               
075400     EXIT.                                                                
075500                                                                          
075600 0029-LOAD-FIRM.                                                          
075700     READ FIRM-MASTER-IN INTO WS-FIRM-STAGE                               
075800         AT END SET FIRM-EOF TO TRUE                                      
075900         NOT AT END                                                       
076000             ADD 1 TO FIRM-TAB-CNT                                        
076100             SET FIRM-IX TO FIRM-TAB-CNT                                  
076200             MOVE FIRM-STOCK-ID TO FM-STOCK-ID(FIRM-IX)                   
076300     END-READ.                                                            
076400 0029-EXIT.                                                               
076500     EXIT.                                                                
076600                                                                          
076700 0030-READ-PARM-CARD.                                                     
076800     READ RUN-PARM-CARD                                                   
076900         AT END                                                           
077000             MOVE ZERO TO PARM-ACCOUNT-ID PARM-DIVERGE-TOLERANCE          
077100                          PARM-MAX-RECOMMENDATIONS                        
077200                          PARM-NUM-COMPARATORS                            
077300                          PARM-CLUSTER-TOLERANCE                          
077400                          PARM-MAX-GROUPS                                 
077500     END-READ.                                                            
077600 0030-EXIT.                                                               
077700     EXIT.                                                                
077800                                                                          
077900 0040-WRITE-REPORT-HDR.                                                   
078000     ADD 1 TO WS-PAGE-NUMBER.                                             
078100     MOVE WS-CURR-MM TO RPTH-MM.                                          
078200     MOVE WS-CURR-DD TO RPTH-DD.                                          
078300     MOVE WS-CURR-YY TO RPTH-YY.                                          
078400     MOVE WS-PAGE-NUMBER TO RPTH-PAGE-NO.                                 
078500     WRITE REPORT-OUTPUT-REC FROM RPT-HEADING-1 AFTER PAGE.               
078600     WRITE REPORT-OUTPUT-REC FROM RPT-HEADING-2 AFTER 1.                  
078700     WRITE REPORT-OUTPUT-REC FROM RPT-HEADING-3 AFTER 1.                  
078800     MOVE 0 TO WS-LINE-COUNT.                                             
078900 0040-EXIT.                                                               
079000     EXIT.                                                                
079100                                                                          
079200*    0050 IS THE ONE PLACE ANY SECTION WRITES A LINE TO RPTOUT.           
079300*    EVERY 1000-2380 PARAGRAPH MOVES ITS PRINT LAYOUT TO WS-PRINT-        
079400*    LINE AND PERFORMS THIS INSTEAD OF WRITING DIRECT, SO THE PAGE        
079500*    HEADING REPEATS ON THE 66TH LINE OF EVERY PAGE THE WAY IT DID        
079600*    ON THE OLD GREENBAR LISTINGS -- NOT JUST ON PAGE 1.                  
079700 0050-WRITE-DETAIL-LINE.                                                  
079800     IF WS-LINE-COUNT NOT < WS-LINES-PER-PAGE                             
079900         PERFORM 0040-WRITE-REPORT-HDR THRU 0040-EXIT                     
080000     END-IF.                                                              
080100     WRITE REPORT-OUTPUT-REC FROM WS-PRINT-LINE.                          
080200     ADD 1 TO WS-LINE-COUNT.                                              
080300 0050-EXIT.                                                               
080400     EXIT.                                                                
080500                                                                          
080600*****************************************************************         
080700*  1000 -- ACCOUNT VALUATION.  MARKET-VALUE = CASH-BALANCE +     *        
080800*  SUM(QUANTITY * CURRENT PRICE) OVER THE ACCOUNT'S HOLDINGS.    *        
080900*****************************************************************         
081000 1000-ACCOUNT-VALUATION.                                                  
081100     MOVE SPACES TO RPT-SECTION-TITLE.                                    
081200     MOVE 'ACCOUNT VALUATION' TO RPTS-TITLE.                              
081300     MOVE RPT-BLANK-LINE TO WS-PRINT-LINE.                                
081400     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
081500     MOVE RPT-SECTION-TITLE TO WS-PRINT-LINE.                             
081600     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
081700     MOVE RPT-ACCT-VAL-HDR TO WS-PRINT-LINE.                              
081800     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
081900     MOVE ZERO TO WS-TOTAL-ACCT-VALUE WS-TOTAL-ACCT-COUNT.                
082000     PERFORM 1010-VALUE-ONE-ACCOUNT THRU 1010-EXIT                        
082100             VARYING ACCT-IX FROM 1 BY 1                                  
082200             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
082300     MOVE SPACES TO RPT-TOTAL-LINE.                                       
082400     MOVE 'TOTAL ACCOUNTS: '  TO RPTT-LABEL.                              
082500     MOVE 'TOTAL VALUE: '     TO RPTT-VALUE-LABEL.                        
082600     MOVE WS-TOTAL-ACCT-COUNT TO RPTT-COUNT.                              
082700     MOVE WS-TOTAL-ACCT-VALUE TO RPTT-VALUE.                              
082800     MOVE RPT-TOTAL-LINE TO WS-PRINT-LINE.                                
082900     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
083000 1000-EXIT.                                                               
083100     EXIT.                                                                
083200                                                                          
083300 1010-VALUE-ONE-ACCOUNT.                                                  
083400     PERFORM 1020-SUM-ACCOUNT-HOLDINGS THRU 1020-EXIT.                    
083500     ADD AC-CASH-BALANCE(ACCT-IX) TO WS-ACCT-VALUE.                       
083600     MOVE AC-ID(ACCT-IX)         TO RPTV-ACCT-ID.                         
083700     MOVE AC-CLIENT-ID(ACCT-IX)  TO RPTV-CLIENT-ID.                       
083800     MOVE AC-ADVISOR-ID(ACCT-IX) TO RPTV-ADVISOR-ID.                      
083900     MOVE WS-ACCT-VALUE          TO RPTV-MARKET-VALUE.                    
084000     MOVE RPT-ACCT-VAL-LINE TO WS-PRINT-LINE.                             
084100     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
084200     ADD WS-ACCT-VALUE TO WS-TOTAL-ACCT-VALUE.                            
084300     ADD 1 TO WS-TOTAL-ACCT-COUNT.                                        
084400 1010-EXIT.                                                               
084500     EXIT.                                                                
084600                                                                          
084700*    SUMS QUANTITY * CURRENT-PRICE OVER EVERY INVESTMENT ROW OF           
084800*    THE ACCOUNT CURRENTLY INDEXED BY ACCT-IX.  LEAVES THE                
084900*    STOCK PORTION (EXCLUDING CASH) IN WS-ACCT-VALUE.                     
085000 1020-SUM-ACCOUNT-HOLDINGS.                                               
085100     MOVE ZERO TO WS-ACCT-VALUE.                                          
085200     PERFORM 1030-ADD-ONE-HOLDING THRU 1030-EXIT                          
085300             VARYING INVS-IX FROM 1 BY 1                                  
085400             UNTIL INVS-IX > INVS-TAB-CNT.                                
085500 1020-EXIT.                                                               
085600     EXIT.                                                                
085700                                                                          
085800 1030-ADD-ONE-HOLDING.                                                    
085900     IF IV-ACCOUNT-ID(INVS-IX) = AC-ID(ACCT-IX)                           
086000         MOVE 'N' TO WS-FOUND-SW                                          
086100         PERFORM 1040-FIND-STOCK-PRICE THRU 1040-EXIT                     
086200                 VARYING STOK-IX FROM 1 BY 1                              
086300                 UNTIL STOK-IX > STOK-TAB-CNT                             
086400         IF WS-WAS-FOUND                                                  
086500             COMPUTE WS-ACCT-VALUE ROUNDED =                              
086600                     WS-ACCT-VALUE +                                      
086700                     (IV-QUANTITY(INVS-IX) * WS-PRICE-WK)                 
086800         END-IF                                                           
086900     END-IF.                                                              
087000 1030-EXIT.                                                               
087100     EXIT.                                                                
087200                                                                          
087300 1040-FIND-STOCK-PRICE.                                                   
087400     IF SK-ID(STOK-IX) = IV-STOCK-ID(INVS-IX)                             
087500         SET WS-WAS-FOUND TO TRUE                                         
087600         MOVE SK-PRICE(STOK-IX) TO WS-PRICE-WK                            
087700     END-IF.                                                              
087800 1040-EXIT.                                                               
087900     EXIT.                                                                
088000                                                                          
088100*****************************************************************         
088200*  1100 -- ADVISOR PORTFOLIO VALUE.  SUMS 1000'S ACCOUNT VALUE   *        
088300*  OVER EVERY ACCOUNT BELONGING TO THE ADVISOR.                 *         
088400*****************************************************************         
088500 1100-ADVISOR-VALUE.                                                      
088600     MOVE SPACES TO RPT-SECTION-TITLE.                                    
088700     MOVE 'ADVISOR PORTFOLIO VALUE' TO RPTS-TITLE.                        
088800     MOVE RPT-BLANK-LINE TO WS-PRINT-LINE.                                
088900     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
089000     MOVE RPT-SECTION-TITLE TO WS-PRINT-LINE.                             
089100     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
089200     PERFORM 1110-VALUE-ONE-ADVISOR THRU 1110-EXIT                        
089300             VARYING ADVC-IX FROM 1 BY 1                                  
089400             UNTIL ADVC-IX > ADVC-TAB-CNT.                                
089500 1100-EXIT.                                                               
089600     EXIT.                                                                
089700                                                                          
089800 1110-VALUE-ONE-ADVISOR.                                                  
089900     MOVE ZERO TO WS-ADVISOR-VALUE.                                       
090000     PERFORM 1120-ADD-ONE-ACCT-VALUE THRU 1120-EXIT                       
090100             VARYING ACCT-IX FROM 1 BY 1                                  
090200             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
090300     MOVE AV-ID(ADVC-IX)      TO RPTA-ADVISOR-ID.                         
090400     MOVE WS-ADVISOR-VALUE    TO RPTA-VALUE.                              
090500     MOVE RPT-ADVISOR-LINE TO WS-PRINT-LINE.                              
090600     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
090700 1110-EXIT.                                                               
090800     EXIT.                                                                
090900                                                                          
091000 1120-ADD-ONE-ACCT-VALUE.                                                 
091100     IF AC-ADVISOR-ID(ACCT-IX) = AV-ID(ADVC-IX)                           
091200         PERFORM 1020-SUM-ACCOUNT-HOLDINGS THRU 1020-EXIT                 
091300         ADD AC-CASH-BALANCE(ACCT-IX) TO WS-ACCT-VALUE                    
091400         ADD WS-ACCT-VALUE TO WS-ADVISOR-VALUE                            
091500     END-IF.                                                              
091600 1120-EXIT.                                                               
091700     EXIT.                                                                
091800                                                                          
091900*****************************************************************         
092000*  1200 -- INVESTOR PROFIT.  FOR EVERY ACCOUNT, SUM OVER ITS     *        
092100*  HOLDINGS (QUANTITY * PRICE) - (ACB * QUANTITY).               *        
092200*****************************************************************         
092300 1200-INVESTOR-PROFIT.                                                    
092400     MOVE SPACES TO RPT-SECTION-TITLE.                                    
092500     MOVE 'INVESTOR PROFIT' TO RPTS-TITLE.                                
092600     MOVE RPT-BLANK-LINE TO WS-PRINT-LINE.                                
092700     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
092800     MOVE RPT-SECTION-TITLE TO WS-PRINT-LINE.                             
092900     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
093000     PERFORM 1210-PROFIT-ONE-ACCOUNT THRU 1210-EXIT                       
093100             VARYING ACCT-IX FROM 1 BY 1                                  
093200             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
093300 1200-EXIT.                                                               
093400     EXIT.                                                                
093500                                                                          
093600 1210-PROFIT-ONE-ACCOUNT.                                                 
093700     MOVE ZERO TO WS-PROFIT-AMT.                                          
093800     PERFORM 1220-ADD-ONE-PROFIT THRU 1220-EXIT                           
093900             VARYING INVS-IX FROM 1 BY 1                                  
094000             UNTIL INVS-IX > INVS-TAB-CNT.                                
094100     MOVE AC-CLIENT-ID(ACCT-IX) TO RPTP-CLIENT-ID.                        
094200     MOVE AC-ID(ACCT-IX)        TO RPTP-ACCOUNT-ID.                       
094300     MOVE WS-PROFIT-AMT         TO RPTP-PROFIT.                           
094400     MOVE RPT-PROFIT-LINE TO WS-PRINT-LINE.                               
094500     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
094600 1210-EXIT.                                                               
094700     EXIT.                                                                
094800                                                                          
094900 1220-ADD-ONE-PROFIT.                                                     
095000     IF IV-ACCOUNT-ID(INVS-IX) = AC-ID(ACCT-IX)                           
095100         MOVE 'N' TO WS-FOUND-SW                                          
095200         PERFORM 1040-FIND-STOCK-PRICE THRU 1040-EXIT                     
095300                 VARYING STOK-IX FROM 1 BY 1                              
095400                 UNTIL STOK-IX > STOK-TAB-CNT                             
095500         IF WS-WAS-FOUND                                                  
095600             COMPUTE WS-PROFIT-AMT ROUNDED =                              
095700                 WS-PROFIT-AMT +                                          
095800                 (IV-QUANTITY(INVS-IX) * WS-PRICE-WK) -                   
095900                 (IV-ACB(INVS-IX) * IV-QUANTITY(INVS-IX))                 
096000         END-IF                                                           
096100     END-IF.                                                              
096200 1220-EXIT.                                                               
096300     EXIT.                                                                
096400                                                                          
096500*****************************************************************         
096600*  2000 -- SECTOR WEIGHTS FOR THE PARAMETER-CARD ACCOUNT.        *        
096700*****************************************************************         
096800 2000-SECTOR-WEIGHTS-RPT.                                                 
096900     MOVE SPACES TO RPT-SECTION-TITLE.                                    
097000     STRING 'SECTOR WEIGHTS  (ACCOUNT ' DELIMITED BY SIZE                 
097100            PARM-ACCOUNT-ID           DELIMITED BY SIZE                   
097200            ')'                       DELIMITED BY SIZE                   
097300            INTO RPTS-TITLE.                                              
097400     MOVE RPT-BLANK-LINE TO WS-PRINT-LINE.                                
097500     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
097600     MOVE RPT-SECTION-TITLE TO WS-PRINT-LINE.                             
097700     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
097800     MOVE RPT-SECT-WT-HDR TO WS-PRINT-LINE.                               
097900     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
098000     MOVE 'N' TO WS-TARGET-FOUND-SW.                                      
098100     PERFORM 2010-FIND-PARM-ACCOUNT THRU 2010-EXIT                        
098200             VARYING ACCT-IX FROM 1 BY 1                                  
098300             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
098400     IF WS-TARGET-WAS-FOUND                                               
098500         MOVE WS-TARGET-ACCT-IX TO ACCT-IX                                
098600         SET ACCT-IX TO WS-TARGET-ACCT-IX                                 
098700         PERFORM 2050-COMPUTE-SECTOR-WEIGHTS THRU 2050-EXIT               
098800         PERFORM 2060-PRINT-ONE-SECTOR-WT THRU 2060-EXIT                  
098900                 VARYING SECT-IX FROM 1 BY 1                              
099000                 UNTIL SECT-IX > SECT-TAB-CNT                             
099100     END-IF.                                                              
099200 2000-EXIT.                                                               
099300     EXIT.                                                                
099400                                                                          
099500 2010-FIND-PARM-ACCOUNT.                                                  
099600     IF AC-ID(ACCT-IX) = PARM-ACCOUNT-ID                                  
099700         SET WS-TARGET-FOUND-SW TO TRUE                                   
099800         SET WS-TARGET-WAS-FOUND TO TRUE                                  
099900         MOVE ACCT-IX TO WS-TARGET-ACCT-IX                                
100000     END-IF.                                                              
100100 2010-EXIT.                                                               
100200     EXIT.                                                                
100300                                                                          
100400*****************************************************************         
100500*  2050 -- SECTOR WEIGHTS FOR THE ACCOUNT CURRENTLY INDEXED BY   *        
100600*  ACCT-IX.  LEAVES SC-VALUE/SC-PCT SET FOR EVERY SECTOR ROW.    *        
100700*****************************************************************         
100800 2050-COMPUTE-SECTOR-WEIGHTS.                                             
100900     PERFORM 2051-ZERO-ONE-SECTOR-VALUE THRU 2051-EXIT                    
101000             VARYING SECT-IX FROM 1 BY 1                                  
101100             UNTIL SECT-IX > SECT-TAB-CNT.                                
101200     PERFORM 2052-ACCUM-ONE-HOLDING THRU 2052-EXIT                        
101300             VARYING INVS-IX FROM 1 BY 1                                  
101400             UNTIL INVS-IX > INVS-TAB-CNT.                                
101500     MOVE 'N' TO WS-FOUND-SW.                                             
101600     PERFORM 2054-FIND-CASH-SECTOR THRU 2054-EXIT                         
101700             VARYING SECT-IX FROM 1 BY 1                                  
101800             UNTIL SECT-IX > SECT-TAB-CNT.                                
101900     IF WS-WAS-FOUND                                                      
102000         ADD AC-CASH-BALANCE(ACCT-IX) TO SC-VALUE(WS-CASH-SECT-IX)        
102100     END-IF.                                                              
102200     MOVE ZERO TO WS-ACCT-VALUE.                                          
102300     PERFORM 2055-ADD-ONE-SECTOR-TOTAL THRU 2055-EXIT                     
102400             VARYING SECT-IX FROM 1 BY 1                                  
102500             UNTIL SECT-IX > SECT-TAB-CNT.                                
102600     PERFORM 2056-PCT-ONE-SECTOR THRU 2056-EXIT                           
102700             VARYING SECT-IX FROM 1 BY 1                                  
102800             UNTIL SECT-IX > SECT-TAB-CNT.                                
102900 2050-EXIT.                                                               
103000     EXIT.                                                                
103100                                                                          
103200 2051-ZERO-ONE-SECTOR-VALUE.                                              
103300     MOVE ZERO TO SC-VALUE(SECT-IX).                                      
103400 2051-EXIT.                                                               
103500     EXIT.                                                                
103600                                                                          
103700 2052-ACCUM-ONE-HOLDING.                                                  
103800     IF IV-ACCOUNT-ID(INVS-IX) = AC-ID(ACCT-IX)                           
103900         MOVE 'N' TO WS-FOUND-SW                                          
104000         PERFORM 2053-FIND-STOCK-SECTOR THRU 2053-EXIT                    
104100                 VARYING STOK-IX FROM 1 BY 1                              
104200                 UNTIL STOK-IX > STOK-TAB-CNT                             
104300     END-IF.                                                              
104400 2052-EXIT.                                                               
104500     EXIT.                                                                
104600                                                                          
104700 2053-FIND-STOCK-SECTOR.                                                  
104800     IF SK-ID(STOK-IX) = IV-STOCK-ID(INVS-IX)                             
104900         SET WS-WAS-FOUND TO TRUE                                         
105000         MOVE SK-SECTOR-ID(STOK-IX) TO WS-SECTOR-ID-WK                    
105100         MOVE SK-PRICE(STOK-IX)     TO WS-PRICE-WK                        
105200         MOVE 'N' TO WS-TARGET-FOUND-SW                                   
105300         PERFORM 2059-FIND-SECTOR-ROW THRU 2059-EXIT                      
105400                 VARYING WS-SECT-IX2 FROM 1 BY 1                          
105500                 UNTIL WS-SECT-IX2 > SECT-TAB-CNT                         
105600         IF WS-TARGET-WAS-FOUND                                           
105700             COMPUTE SC-VALUE(WS-SECT-IX3) ROUNDED =                      
105800                     SC-VALUE(WS-SECT-IX3) +                              
105900                     (IV-QUANTITY(INVS-IX) * WS-PRICE-WK)                 
106000         END-IF                                                           
106100     END-IF.                                                              
106200 2053-EXIT.                                                               
106300     EXIT.                                                                
106400                                                                          
106500 2054-FIND-CASH-SECTOR.                                                   
106600     IF SC-CASH-SW(SECT-IX) = 'Y'                                         
106700         SET WS-WAS-FOUND TO TRUE                                         
106800         SET WS-CASH-SECT-IX TO SECT-IX                                   
106900     END-IF.                                                              
107000 2054-EXIT.                                                               
107100     EXIT.                                                                
107200                                                                          
107300 2055-ADD-ONE-SECTOR-TOTAL.                                               
107400     ADD SC-VALUE(SECT-IX) TO WS-ACCT-VALUE.                              
107500 2055-EXIT.                                                               
107600     EXIT.                                                                
107700                                                                          
107800 2056-PCT-ONE-SECTOR.                                                     
107900     IF WS-ACCT-VALUE NOT = ZERO                                          
108000         COMPUTE SC-PCT(SECT-IX) ROUNDED =                                
108100                 (SC-VALUE(SECT-IX) / WS-ACCT-VALUE) * 100                
108200     ELSE                                                                 
108300         MOVE ZERO TO SC-PCT(SECT-IX)                                     
108400     END-IF.                                                              
108500 2056-EXIT.                                                               
108600     EXIT.                                                                
108700                                                                          
108800 2059-FIND-SECTOR-ROW.                                                    
108900     IF SC-ID(WS-SECT-IX2) = WS-SECTOR-ID-WK                              
109000         SET WS-TARGET-FOUND-SW TO TRUE                                   
109100         SET WS-TARGET-WAS-FOUND TO TRUE                                  
109200         SET WS-SECT-IX3 TO WS-SECT-IX2                                   
109300     END-IF.                                                              
109400 2059-EXIT.                                                               
109500     EXIT.                                                                
109600                                                                          
109700 2060-PRINT-ONE-SECTOR-WT.                                                
109800     MOVE SC-NAME(SECT-IX) TO RPTW-SECTOR-NAME.                           
109900     MOVE SC-PCT(SECT-IX)  TO RPTW-PCT.                                   
110000     MOVE RPT-SECT-WT-LINE TO WS-PRINT-LINE.                              
110100     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
110200 2060-EXIT.                                                               
110300     EXIT.                                                                
110400                                                                          
110500*****************************************************************         
110600*  2100 -- DIVERGENT ACCOUNTS.  FOR EVERY ACCOUNT, COMPARE ITS   *        
110700*  SECTOR WEIGHTS TO ITS PROFILE TARGET WEIGHTS.                 *        
110800*****************************************************************         
110900 2100-DIVERGENT-ACCOUNTS.                                                 
111000     MOVE SPACES TO RPT-SECTION-TITLE.                                    
111100     STRING 'DIVERGENT ACCOUNTS  (TOLERANCE '                             
111200                                       DELIMITED BY SIZE                  
111300            PARM-DIVERGE-TOLERANCE     DELIMITED BY SIZE                  
111400            ')'                        DELIMITED BY SIZE                  
111500            INTO RPTS-TITLE.                                              
111600     MOVE RPT-BLANK-LINE TO WS-PRINT-LINE.                                
111700     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
111800     MOVE RPT-SECTION-TITLE TO WS-PRINT-LINE.                             
111900     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
112000     MOVE RPT-DIVERGENT-HDR TO WS-PRINT-LINE.                             
112100     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
112200     MOVE ZERO TO WS-DIVERGENT-COUNT.                                     
112300     PERFORM 2110-CHECK-ONE-ACCOUNT THRU 2110-EXIT                        
112400             VARYING ACCT-IX FROM 1 BY 1                                  
112500             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
112600     MOVE SPACES TO RPT-TOTAL-LINE.                                       
112700     MOVE 'TOTAL DIVERGENT: ' TO RPTT-LABEL.                              
112800     MOVE WS-DIVERGENT-COUNT  TO RPTT-COUNT.                              
112900     MOVE RPT-TOTAL-LINE TO WS-PRINT-LINE.                                
113000     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
113100 2100-EXIT.                                                               
113200     EXIT.                                                                
113300                                                                          
113400 2110-CHECK-ONE-ACCOUNT.                                                  
113500     PERFORM 2050-COMPUTE-SECTOR-WEIGHTS THRU 2050-EXIT.                  
113600     MOVE 'N' TO WS-ASSIGNED-SW.                                          
113700     PERFORM 2120-TEST-ONE-SECTOR THRU 2120-EXIT                          
113800             VARYING SECT-IX FROM 1 BY 1                                  
113900             UNTIL SECT-IX > SECT-TAB-CNT.                                
114000     IF WS-IS-ASSIGNED                                                    
114100         MOVE AC-ID(ACCT-IX) TO RPTD-ACCOUNT-ID                           
114200         MOVE RPT-DIVERGENT-LINE TO WS-PRINT-LINE                         
114300         PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT                    
114400         ADD 1 TO WS-DIVERGENT-COUNT                                      
114500     END-IF.                                                              
114600 2110-EXIT.                                                               
114700     EXIT.                                                                
114800                                                                          
114900*    A SECTOR NOT PRESENT IN THE ACCOUNT'S PROFILE HAS AN                 
115000*    IMPLICIT TARGET OF ZERO -- 2130 RETURNS ZERO WHEN IT IS              
115100*    NOT FOUND, SO THE SAME ABS-DIFFERENCE TEST APPLIES BOTH              
115200*    WAYS PER THE SPECIFICATION.                                          
115300 2120-TEST-ONE-SECTOR.                                                    
115400     IF NOT WS-IS-ASSIGNED                                                
115500         PERFORM 2130-FIND-TARGET-PCT THRU 2130-EXIT                      
115600         COMPUTE SC-DIFF(SECT-IX) =                                       
115700                 SC-PCT(SECT-IX) - WS-TARGET-PCT-WK                       
115800         IF SC-DIFF(SECT-IX) < 0                                          
115900             COMPUTE SC-DIFF(SECT-IX) = SC-DIFF(SECT-IX) * -1             
116000         END-IF                                                           
116100         IF SC-DIFF(SECT-IX) > PARM-DIVERGE-TOLERANCE                     
116200             SET WS-IS-ASSIGNED TO TRUE                                   
116300         END-IF                                                           
116400     END-IF.                                                              
116500 2120-EXIT.                                                               
116600     EXIT.                                                                
116700                                                                          
116800 2130-FIND-TARGET-PCT.                                                    
116900     MOVE ZERO TO WS-TARGET-PCT-WK.                                       
117000     MOVE 'N' TO WS-FOUND-SW.                                             
117100     PERFORM 2140-FIND-ONE-PROH-ROW THRU 2140-EXIT                        
117200             VARYING PROH-IX FROM 1 BY 1                                  
117300             UNTIL PROH-IX > PROH-TAB-CNT.                                
117400 2130-EXIT.                                                               
117500     EXIT.                                                                
117600                                                                          
117700 2140-FIND-ONE-PROH-ROW.                                                  
117800     IF PH-PROFILE-ID(PROH-IX) = AC-PROFILE-ID(ACCT-IX)                   
117900        AND PH-SECTOR-ID(PROH-IX) = SC-ID(SECT-IX)                        
118000         SET WS-WAS-FOUND TO TRUE                                         
118100         MOVE PH-TARGET-PCT(PROH-IX) TO WS-TARGET-PCT-WK                  
118200     END-IF.                                                              
118300 2140-EXIT.                                                               
118400     EXIT.                                                                
118500                                                                          
118600*****************************************************************         
118700*  2200 -- STOCK RECOMMENDATIONS FOR THE PARAMETER-CARD          *        
118800*  ACCOUNT.  DOT-PRODUCT FORM OF COSINE SIMILARITY IS USED       *        
118900*  DIRECTLY AGAINST THE SPARSE INVESTMENT ROWS INSTEAD OF        *        
119000*  BUILDING A FULL ZERO-FILLED STOCK VECTOR PER ACCOUNT.         *        
119100*****************************************************************         
119200 2200-RECOMMENDATIONS.                                                    
119300     MOVE SPACES TO RPT-SECTION-TITLE.                                    
119400     STRING 'STOCK RECOMMENDATIONS  (ACCOUNT '                            
119500                                      DELIMITED BY SIZE                   
119600            PARM-ACCOUNT-ID           DELIMITED BY SIZE                   
119700            ')'                       DELIMITED BY SIZE                   
119800            INTO RPTS-TITLE.                                              
119900     MOVE RPT-BLANK-LINE TO WS-PRINT-LINE.                                
120000     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
120100     MOVE RPT-SECTION-TITLE TO WS-PRINT-LINE.                             
120200     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
120300     MOVE RPT-RECOMMEND-HDR TO WS-PRINT-LINE.                             
120400     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
120500     MOVE ZERO TO WS-SIM-TAB-CNT WS-TOP-COMP-CNT WS-CAND-TAB-CNT.         
120600     IF PARM-NUM-COMPARATORS > (ACCT-TAB-CNT - 1)                         
120700         GO TO 2200-EXIT                                                  
120800     END-IF.                                                              
120900     MOVE 'N' TO WS-TARGET-FOUND-SW.                                      
121000     PERFORM 2010-FIND-PARM-ACCOUNT THRU 2010-EXIT                        
121100             VARYING ACCT-IX FROM 1 BY 1                                  
121200             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
121300     IF NOT WS-TARGET-WAS-FOUND                                           
121400         GO TO 2200-EXIT                                                  
121500     END-IF.                                                              
121600     PERFORM 2210-SCORE-ONE-COMPARATOR THRU 2210-EXIT                     
121700             VARYING ACCT-IX FROM 1 BY 1                                  
121800             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
121900     PERFORM 2220-PICK-ONE-TOP-COMP THRU 2220-EXIT                        
122000             VARYING WS-PRINTED-COUNT FROM 1 BY 1                         
122100             UNTIL WS-PRINTED-COUNT > PARM-NUM-COMPARATORS.               
122200     PERFORM 2230-SCORE-ONE-STOCK THRU 2230-EXIT                          
122300             VARYING STOK-IX FROM 1 BY 1                                  
122400             UNTIL STOK-IX > STOK-TAB-CNT.                                
122500     PERFORM 2240-SORT-CANDIDATES THRU 2240-EXIT.                         
122600     PERFORM 2245-PRINT-CANDIDATES THRU 2245-EXIT.                        
122700 2200-EXIT.                                                               
122800     EXIT.                                                                
122900                                                                          
123000 2210-SCORE-ONE-COMPARATOR.                                               
123100     IF ACCT-IX NOT = WS-TARGET-ACCT-IX                                   
123200         MOVE WS-TARGET-ACCT-IX TO WS-OTHER-ACCT-IX                       
123300         PERFORM 2250-COSINE-SIMILARITY THRU 2250-EXIT                    
123400         ADD 1 TO WS-SIM-TAB-CNT                                          
123500         SET SIM-IX TO WS-SIM-TAB-CNT                                     
123600         MOVE ACCT-IX          TO SIM-ACCT-IX-REF(SIM-IX)                 
123700         MOVE WS-COS-RESULT    TO SIM-VALUE(SIM-IX)                       
123800     END-IF.                                                              
123900 2210-EXIT.                                                               
124000     EXIT.                                                                
124100                                                                          
124200*    SELECTS THE COMPARATOR WITH THE HIGHEST REMAINING SIMILARITY,        
124300*    THEN "REMOVES" IT BY DRIVING ITS VALUE NEGATIVE SO THE SAME          
124400*    LOOP CAN BE RUN AGAIN FOR THE NEXT-HIGHEST.                          
124500 2220-PICK-ONE-TOP-COMP.                                                  
124600     MOVE -1 TO WS-CLUSTER-BEST-DIST.                                     
124700     MOVE ZERO TO WS-CLUSTER-BEST-REP.                                    
124800     PERFORM 2221-TEST-ONE-SIM-ROW THRU 2221-EXIT                         
124900             VARYING SIM-IX FROM 1 BY 1                                   
125000             UNTIL SIM-IX > WS-SIM-TAB-CNT.                               
125100     IF WS-CLUSTER-BEST-REP NOT = ZERO                                    
125200         ADD 1 TO WS-TOP-COMP-CNT                                         
125300         SET TOP-IX TO WS-TOP-COMP-CNT                                    
125400         MOVE SIM-ACCT-IX-REF(WS-CLUSTER-BEST-REP)                        
125500                                  TO TOP-ACCT-IX-REF(TOP-IX)              
125600         MOVE -1 TO SIM-VALUE(WS-CLUSTER-BEST-REP)                        
125700     END-IF.                                                              
125800 2220-EXIT.                                                               
125900     EXIT.                                                                
126000                                                                          
126100 2221-TEST-ONE-SIM-ROW.                                                   
126200     IF SIM-VALUE(SIM-IX) > WS-CLUSTER-BEST-DIST                          
126300         MOVE SIM-VALUE(SIM-IX) TO WS-CLUSTER-BEST-DIST                   
126400         SET WS-CLUSTER-BEST-REP TO SIM-IX                                
126500     END-IF.                                                              
126600 2221-EXIT.                                                               
126700     EXIT.                                                                
126800                                                                          
126900 2230-SCORE-ONE-STOCK.                                                    
127000     MOVE ZERO TO WS-HELD-BY-COMP-CNT.                                    
127100     PERFORM 2231-COUNT-ONE-COMP-HOLDING THRU 2231-EXIT                   
127200             VARYING TOP-IX FROM 1 BY 1                                   
127300             UNTIL TOP-IX > WS-TOP-COMP-CNT.                              
127400     MOVE 'N' TO WS-FOUND-SW.                                             
127500     PERFORM 2232-TARGET-HOLDS-STOCK THRU 2232-EXIT                       
127600             VARYING INVS-IX FROM 1 BY 1                                  
127700             UNTIL INVS-IX > INVS-TAB-CNT.                                
127800     IF NOT WS-WAS-FOUND                                                  
127900         IF WS-HELD-BY-COMP-CNT > (PARM-NUM-COMPARATORS / 2)              
128000             PERFORM 2233-ADD-CANDIDATE THRU 2233-EXIT                    
128100             MOVE 'Y' TO CAND-IS-BUY-SW(WS-CAND-TAB-CNT)                  
128200             MOVE WS-HELD-BY-COMP-CNT                                     
128300                 TO CAND-SCORE(WS-CAND-TAB-CNT)                           
128400         END-IF                                                           
128500     ELSE                                                                 
128600         COMPUTE WS-HELD-BY-COMP-CNT =                                    
128700                 PARM-NUM-COMPARATORS - WS-HELD-BY-COMP-CNT               
128800         IF WS-HELD-BY-COMP-CNT > (PARM-NUM-COMPARATORS / 2)              
128900             PERFORM 2233-ADD-CANDIDATE THRU 2233-EXIT                    
129000             MOVE 'N' TO CAND-IS-BUY-SW(WS-CAND-TAB-CNT)                  
129100             MOVE WS-HELD-BY-COMP-CNT                                     
129200                 TO CAND-SCORE(WS-CAND-TAB-CNT)                           
129300         END-IF                                                           
129400     END-IF.                                                              
129500 2230-EXIT.                                                               
129600     EXIT.                                                                
129700                                                                          
129800 2231-COUNT-ONE-COMP-HOLDING.                                             
129900     MOVE 'N' TO WS-FOUND-SW.                                             
130000     PERFORM 2234-COMP-HOLDS-STOCK THRU 2234-EXIT                         
130100             VARYING INVS-IX FROM 1 BY 1                                  
130200             UNTIL INVS-IX > INVS-TAB-CNT.                                
130300     IF WS-WAS-FOUND                                                      
130400         ADD 1 TO WS-HELD-BY-COMP-CNT                                     
130500     END-IF.                                                              
130600 2231-EXIT.                                                               
130700     EXIT.                                                                
130800                                                                          
130900 2232-TARGET-HOLDS-STOCK.                                                 
131000     IF IV-ACCOUNT-ID(INVS-IX) = AC-ID(WS-TARGET-ACCT-IX)                 
131100        AND IV-STOCK-ID(INVS-IX) = SK-ID(STOK-IX)                         
131200        AND IV-QUANTITY(INVS-IX) > ZERO                                   
131300         SET WS-WAS-FOUND TO TRUE                                         
131400     END-IF.                                                              
131500 2232-EXIT.                                                               
131600     EXIT.                                                                
131700                                                                          
131800 2233-ADD-CANDIDATE.                                                      
131900     ADD 1 TO WS-CAND-TAB-CNT.                                            
132000     SET CAND-IX TO WS-CAND-TAB-CNT.                                      
132100     MOVE SK-SYMBOL(STOK-IX) TO CAND-SYMBOL(WS-CAND-TAB-CNT).             
132200 2233-EXIT.                                                               
132300     EXIT.                                                                
132400                                                                          
132500 2234-COMP-HOLDS-STOCK.                                                   
132600     IF IV-ACCOUNT-ID(INVS-IX) = AC-ID(TOP-ACCT-IX-REF(TOP-IX))           
132700        AND IV-STOCK-ID(INVS-IX) = SK-ID(STOK-IX)                         
132800        AND IV-QUANTITY(INVS-IX) > ZERO                                   
132900         SET WS-WAS-FOUND TO TRUE                                         
133000     END-IF.                                                              
133100 2234-EXIT.                                                               
133200     EXIT.                                                                
133300                                                                          
133400*    SIMPLE DESCENDING BUBBLE SORT ON SCORE, BUY AND SELL                 
133500*    CANDIDATES SORTED TOGETHER AS ONE TABLE SO THE BUY/SELL              
133600*    GROUP ORDER CAN BE DECIDED AFTERWARD BY GROUP SCORE-SUM.             
133700 2240-SORT-CANDIDATES.                                                    
133800     IF WS-CAND-TAB-CNT > 1                                               
133900         PERFORM 2241-BUBBLE-ONE-PASS THRU 2241-EXIT                      
134000                 VARYING CAND-IX FROM 1 BY 1                              
134100                 UNTIL CAND-IX > (WS-CAND-TAB-CNT - 1)                    
134200     END-IF.                                                              
134300     MOVE ZERO TO WS-BUY-SCORE-SUM WS-SELL-SCORE-SUM.                     
134400     PERFORM 2242-SUM-ONE-GROUP THRU 2242-EXIT                            
134500             VARYING CAND-IX FROM 1 BY 1                                  
134600             UNTIL CAND-IX > WS-CAND-TAB-CNT.                             
134700 2240-EXIT.                                                               
134800     EXIT.                                                                
134900                                                                          
135000 2241-BUBBLE-ONE-PASS.                                                    
135100     IF CAND-SCORE(CAND-IX) < CAND-SCORE(CAND-IX + 1)                     
135200         PERFORM 2243-SWAP-CANDIDATES THRU 2243-EXIT                      
135300     END-IF.                                                              
135400 2241-EXIT.                                                               
135500     EXIT.                                                                
135600                                                                          
135700 2242-SUM-ONE-GROUP.                                                      
135800     IF CAND-IS-BUY(CAND-IX)                                              
135900         ADD CAND-SCORE(CAND-IX) TO WS-BUY-SCORE-SUM                      
136000     ELSE                                                                 
136100         ADD CAND-SCORE(CAND-IX) TO WS-SELL-SCORE-SUM                     
136200     END-IF.                                                              
136300 2242-EXIT.                                                               
136400     EXIT.                                                                
136500                                                                          
136600 2243-SWAP-CANDIDATES.                                                    
136700     MOVE CAND-SYMBOL(CAND-IX)      TO WS-CAND-SWAP-SYMBOL.               
136800     MOVE CAND-IS-BUY-SW(CAND-IX)   TO WS-CAND-SWAP-BUY-SW.               
136900     MOVE CAND-SCORE(CAND-IX)       TO WS-CAND-SWAP-SCORE.                
137000     MOVE CAND-SYMBOL(CAND-IX + 1)    TO CAND-SYMBOL(CAND-IX).            
137100     MOVE CAND-IS-BUY-SW(CAND-IX + 1) TO CAND-IS-BUY-SW(CAND-IX).         
137200     MOVE CAND-SCORE(CAND-IX + 1)     TO CAND-SCORE(CAND-IX).             
137300     MOVE WS-CAND-SWAP-SYMBOL   TO CAND-SYMBOL(CAND-IX + 1).              
137400     MOVE WS-CAND-SWAP-BUY-SW   TO CAND-IS-BUY-SW(CAND-IX + 1).           
137500     MOVE WS-CAND-SWAP-SCORE    TO CAND-SCORE(CAND-IX + 1).               
137600 2243-EXIT.                                                               
137700     EXIT.                                                                
137800                                                                          
137900*    THE SMALLER-SCORE-SUM GROUP PRINTS FIRST PER THE                     
138000*    SPECIFICATION, THEN THE OTHER GROUP, UP TO THE MAXIMUM.              
138100 2245-PRINT-CANDIDATES.                                                   
138200     MOVE ZERO TO WS-PRINTED-COUNT.                                       
138300     IF WS-BUY-SCORE-SUM <= WS-SELL-SCORE-SUM                             
138400         PERFORM 2246-PRINT-ONE-GROUP THRU 2246-EXIT                      
138500                 VARYING CAND-IX FROM 1 BY 1                              
138600                 UNTIL CAND-IX > WS-CAND-TAB-CNT                          
138700             OR WS-PRINTED-COUNT >= PARM-MAX-RECOMMENDATIONS              
138800         PERFORM 2247-PRINT-OTHER-GROUP THRU 2247-EXIT                    
138900                 VARYING CAND-IX FROM 1 BY 1                              
139000                 UNTIL CAND-IX > WS-CAND-TAB-CNT                          
139100             OR WS-PRINTED-COUNT >= PARM-MAX-RECOMMENDATIONS              
139200     ELSE                                                                 
139300         PERFORM 2247-PRINT-OTHER-GROUP THRU 2247-EXIT                    
139400                 VARYING CAND-IX FROM 1 BY 1                              
139500                 UNTIL CAND-IX > WS-CAND-TAB-CNT                          
139600             OR WS-PRINTED-COUNT >= PARM-MAX-RECOMMENDATIONS              
139700         PERFORM 2246-PRINT-ONE-GROUP THRU 2246-EXIT                      
139800                 VARYING CAND-IX FROM 1 BY 1                              
139900                 UNTIL CAND-IX > WS-CAND-TAB-CNT                          
140000             OR WS-PRINTED-COUNT >= PARM-MAX-RECOMMENDATIONS              
140100     END-IF.                                                              
140200 2245-EXIT.                                                               
140300     EXIT.                                                                
140400                                                                          
140500*    PRINTS THE GROUP NAMED BY THE OUTER PARAGRAPH'S CHOICE OF            
140600*    SMALLER-SUM-FIRST -- 2246 IS THE BUY GROUP, 2247 THE SELL            
140700*    GROUP.  BOTH SIMPLY SKIP CANDIDATES OF THE OTHER FLAVOUR.            
140800 2246-PRINT-ONE-GROUP.                                                    
140900     IF CAND-IS-BUY(CAND-IX)                                              
141000         MOVE CAND-SYMBOL(CAND-IX) TO RPTR-SYMBOL                         
141100         MOVE 'BUY'                TO RPTR-ACTION                         
141200         MOVE CAND-SCORE(CAND-IX)  TO RPTR-SCORE                          
141300         MOVE RPT-RECOMMEND-LINE TO WS-PRINT-LINE                         
141400         PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT                    
141500         ADD 1 TO WS-PRINTED-COUNT                                        
141600     END-IF.                                                              
141700 2246-EXIT.                                                               
141800     EXIT.                                                                
141900                                                                          
142000 2247-PRINT-OTHER-GROUP.                                                  
142100     IF CAND-IS-SELL(CAND-IX)                                             
142200         MOVE CAND-SYMBOL(CAND-IX) TO RPTR-SYMBOL                         
142300         MOVE 'SELL'               TO RPTR-ACTION                         
142400         MOVE CAND-SCORE(CAND-IX)  TO RPTR-SCORE                          
142500         MOVE RPT-RECOMMEND-LINE TO WS-PRINT-LINE                         
142600         PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT                    
142700         ADD 1 TO WS-PRINTED-COUNT                                        
142800     END-IF.                                                              
142900 2247-EXIT.                                                               
143000     EXIT.                                                                
143100                                                                          
143200*****************************************************************         
143300*  2250 -- COSINE SIMILARITY BETWEEN THE HOLDING VECTORS OF      *        
143400*  WS-TARGET-ACCT-IX AND WS-OTHER-ACCT-IX, COMPUTED AS A DOT     *        
143500*  PRODUCT OVER THE SPARSE INVESTMENT ROWS OF EACH ACCOUNT.      *        
143600*  REUSED BY 2300 FOR SECTOR-DIFFERENCE VECTORS TOO -- THE       *        
143700*  CALLER LOADS WS-COS-SUMSQ-A/B AND WS-COS-DOT-PRODUCT ITSELF   *        
143800*  WHEN THE VECTORS ARE NOT INVESTMENT HOLDINGS (SEE 2310).      *        
143900*****************************************************************         
144000 2250-COSINE-SIMILARITY.                                                  
144100     MOVE ZERO TO WS-COS-DOT-PRODUCT                                      
144200                  WS-COS-SUMSQ-A WS-COS-SUMSQ-B.                          
144300     PERFORM 2251-SUMSQ-TARGET THRU 2251-EXIT                             
144400             VARYING INVS-IX FROM 1 BY 1                                  
144500             UNTIL INVS-IX > INVS-TAB-CNT.                                
144600     PERFORM 2252-SUMSQ-OTHER THRU 2252-EXIT                              
144700             VARYING INVS-IX FROM 1 BY 1                                  
144800             UNTIL INVS-IX > INVS-TAB-CNT.                                
144900     PERFORM 2253-DOT-ONE-HOLDING THRU 2253-EXIT                          
145000             VARYING INVS-IX FROM 1 BY 1                                  
145100             UNTIL INVS-IX > INVS-TAB-CNT.                                
145200     MOVE WS-COS-SUMSQ-A TO WS-SQRT-INPUT.                                
145300     PERFORM 2260-SQRT-ITERATE THRU 2260-EXIT.                            
145400     MOVE WS-SQRT-RESULT TO WS-COS-NORM-A.                                
145500     MOVE WS-COS-SUMSQ-B TO WS-SQRT-INPUT.                                
145600     PERFORM 2260-SQRT-ITERATE THRU 2260-EXIT.                            
145700     MOVE WS-SQRT-RESULT TO WS-COS-NORM-B.                                
145800     COMPUTE WS-COS-DENOM = WS-COS-NORM-A * WS-COS-NORM-B.                
145900     IF WS-COS-DENOM = ZERO                                               
146000         MOVE ZERO TO WS-COS-RESULT                                       
146100     ELSE                                                                 
146200         COMPUTE WS-COS-RESULT ROUNDED =                                  
146300                 WS-COS-DOT-PRODUCT / WS-COS-DENOM                        
146400     END-IF.                                                              
146500 2250-EXIT.                                                               
146600     EXIT.                                                                
146700                                                                          
146800 2251-SUMSQ-TARGET.                                                       
146900     IF IV-ACCOUNT-ID(INVS-IX) = AC-ID(WS-TARGET-ACCT-IX)                 
147000         COMPUTE WS-COS-SUMSQ-A =                                         
147100                 WS-COS-SUMSQ-A +                                         
147200                 (IV-QUANTITY(INVS-IX) * IV-QUANTITY(INVS-IX))            
147300     END-IF.                                                              
147400 2251-EXIT.                                                               
147500     EXIT.                                                                
147600                                                                          
147700 2252-SUMSQ-OTHER.                                                        
147800     IF IV-ACCOUNT-ID(INVS-IX) = AC-ID(WS-OTHER-ACCT-IX)                  
147900         COMPUTE WS-COS-SUMSQ-B =                                         
148000                 WS-COS-SUMSQ-B +                                         
148100                 (IV-QUANTITY(INVS-IX) * IV-QUANTITY(INVS-IX))            
148200     END-IF.                                                              
148300 2252-EXIT.                                                               
148400     EXIT.                                                                
148500                                                                          
148600 2253-DOT-ONE-HOLDING.                                                    
148700     IF IV-ACCOUNT-ID(INVS-IX) = AC-ID(WS-TARGET-ACCT-IX)                 
148800         MOVE IV-STOCK-ID(INVS-IX) TO WS-STOCK-ID-WK                      
148900         MOVE IV-QUANTITY(INVS-IX) TO WS-QTY-WK                           
149000         MOVE 'N' TO WS-FOUND-SW                                          
149100         PERFORM 2254-FIND-SAME-STOCK-OTHER THRU 2254-EXIT                
149200                 VARYING WS-SECT-IX2 FROM 1 BY 1                          
149300                 UNTIL WS-SECT-IX2 > INVS-TAB-CNT                         
149400     END-IF.                                                              
149500 2253-EXIT.                                                               
149600     EXIT.                                                                
149700                                                                          
149800 2254-FIND-SAME-STOCK-OTHER.                                              
149900     IF IV-ACCOUNT-ID(WS-SECT-IX2) = AC-ID(WS-OTHER-ACCT-IX)              
150000        AND IV-STOCK-ID(WS-SECT-IX2) = WS-STOCK-ID-WK                     
150100         SET WS-WAS-FOUND TO TRUE                                         
150200         COMPUTE WS-COS-DOT-PRODUCT =                                     
150300                 WS-COS-DOT-PRODUCT +                                     
150400                 (WS-QTY-WK * IV-QUANTITY(WS-SECT-IX2))                   
150500     END-IF.                                                              
150600 2254-EXIT.                                                               
150700     EXIT.                                                                
150800                                                                          
150900*****************************************************************         
151000*  2260 -- NEWTON'S-METHOD SQUARE ROOT.  NO INTRINSIC FUNCTION   *        
151100*  IS AVAILABLE ON THIS SHOP'S COMPILER -- THIS PARAGRAPH HAS    *        
151200*  BEEN CARRIED FORWARD SINCE THE ORIGINAL 12/94 RELEASE.        *        
151300*  RUNS A FIXED 20 PASSES, WHICH CONVERGES WELL PAST THE SIXTH   *        
151400*  DECIMAL PLACE FOR EVERY VALUE THIS PROGRAM FEEDS IT.          *        
151500*****************************************************************         
151600 2260-SQRT-ITERATE.                                                       
151700     IF WS-SQRT-INPUT <= ZERO                                             
151800         MOVE ZERO TO WS-SQRT-RESULT                                      
151900     ELSE                                                                 
152000         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.                             
152100         IF WS-SQRT-GUESS < 1                                             
152200             MOVE 1 TO WS-SQRT-GUESS                                      
152300         END-IF                                                           
152400         PERFORM 2261-ONE-NEWTON-PASS THRU 2261-EXIT                      
152500                 VARYING WS-SQRT-PASS-CNT FROM 1 BY 1                     
152600                 UNTIL WS-SQRT-PASS-CNT > 20                              
152700         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT                             
152800     END-IF.                                                              
152900 2260-EXIT.                                                               
153000     EXIT.                                                                
153100                                                                          
153200 2261-ONE-NEWTON-PASS.                                                    
153300     COMPUTE WS-SQRT-NEXT-GUESS ROUNDED =                                 
153400             (WS-SQRT-GUESS +                                             
153500             (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.                        
153600     MOVE WS-SQRT-NEXT-GUESS TO WS-SQRT-GUESS.                            
153700 2261-EXIT.                                                               
153800     EXIT.                                                                
153900                                                                          
154000*****************************************************************         
154100*  2300 -- ADVISOR/ACCOUNT CLUSTERING.  SEE THE 06/22/96         *        
154200*  CHANGE-LOG NOTE -- THE FIXED 4-PASS REASSIGNMENT AND THE      *        
154300*  RANDOM SEED-VECTOR START ARE PRESERVED EXACTLY AS THE         *        
154400*  ANALYSIS TEAM SPECIFIED, EVEN THOUGH A CONVERGED ASSIGNMENT   *        
154500*  PASS DOES NOT CHANGE ON REPETITION.                           *        
154600*****************************************************************         
154700 2300-ADVISOR-GROUPS.                                                     
154800     MOVE SPACES TO RPT-SECTION-TITLE.                                    
154900     MOVE 'ADVISOR GROUPS' TO RPTS-TITLE.                                 
155000     MOVE RPT-BLANK-LINE TO WS-PRINT-LINE.                                
155100     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
155200     MOVE RPT-SECTION-TITLE TO WS-PRINT-LINE.                             
155300     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
155400     MOVE RPT-GROUP-HDR TO WS-PRINT-LINE.                                 
155500     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
155600     PERFORM 2310-BUILD-ONE-DIFF-VECTOR THRU 2310-EXIT                    
155700             VARYING CLUS-IX FROM 1 BY 1                                  
155800             UNTIL CLUS-IX > WS-CLUSTER-ACCT-CNT.                         
155900*    SEEDS THE GENERATOR FROM THE TIME-OF-DAY CLOCK BROKEN INTO           
156000*    ITS HH/MN/SS/CC PARTS SO A RUN STARTED ON AN EXACT SECOND            
156100*    BOUNDARY DOES NOT DEGENERATE THE SEED TO A ROUND NUMBER.             
156200     ACCEPT WS-CURRENT-TIME-X FROM TIME.                                  
156300     COMPUTE WS-RANDOM-SEED =                                             
156400             (WS-CURR-HH * 1000000) + (WS-CURR-MN * 10000) +              
156500             (WS-CURR-SS * 100) + WS-CURR-CC + 1.                         
156600     MOVE 'N' TO WS-CLUSTER-DONE-SW.                                      
156700     PERFORM 2320-BUILD-ONE-CLUSTER-LVL THRU 2320-EXIT                    
156800             VARYING WS-K FROM 1 BY 1                                     
156900             UNTIL WS-K > PARM-MAX-GROUPS                                 
157000                OR WS-CLUSTER-IS-DONE.                                    
157100     PERFORM 2380-PRINT-ONE-GROUP-ROW THRU 2380-EXIT                      
157200             VARYING CLUS-IX FROM 1 BY 1                                  
157300             UNTIL CLUS-IX > WS-CLUSTER-ACCT-CNT.                         
157400 2300-EXIT.                                                               
157500     EXIT.                                                                
157600                                                                          
157700*    ONE ACCOUNT'S SECTOR-DIFFERENCE VECTOR = CURRENT WEIGHT              
157800*    (2050) LESS ITS PROFILE'S TARGET WEIGHT (2130), PER SECTOR.          
157900 2310-BUILD-ONE-DIFF-VECTOR.                                              
158000     MOVE CLUS-ACCT-IX-REF(CLUS-IX) TO WS-TARGET-ACCT-IX.                 
158100     SET ACCT-IX TO WS-TARGET-ACCT-IX.                                    
158200     PERFORM 2050-COMPUTE-SECTOR-WEIGHTS THRU 2050-EXIT.                  
158300     PERFORM 2311-STORE-ONE-DIFF THRU 2311-EXIT                           
158400             VARYING SECT-IX FROM 1 BY 1                                  
158500             UNTIL SECT-IX > SECT-TAB-CNT.                                
158600 2310-EXIT.                                                               
158700     EXIT.                                                                
158800                                                                          
158900 2311-STORE-ONE-DIFF.                                                     
159000     PERFORM 2130-FIND-TARGET-PCT THRU 2130-EXIT.                         
159100     COMPUTE CLUS-DIFF-TAB(CLUS-IX, SECT-IX) =                            
159200             SC-PCT(SECT-IX) - WS-TARGET-PCT-WK.                          
159300 2311-EXIT.                                                               
159400     EXIT.                                                                
159500                                                                          
159600*    ONE VALUE OF K -- GENERATE K RANDOM REPRESENTATIVES, RUN             
159700*    THE FIXED 4-PASS ASSIGNMENT, TEST FOR CONVERGENCE, AND ON            
159800*    FAILURE PEEL THE LAST CLUSTER OFF AS A REPORTED GROUP.               
159900 2320-BUILD-ONE-CLUSTER-LVL.                                              
160000     PERFORM 2330-SEED-ONE-REP THRU 2330-EXIT                             
160100             VARYING CLUS-REP-IX FROM 1 BY 1                              
160200             UNTIL CLUS-REP-IX > WS-K.                                    
160300     PERFORM 2340-ONE-ASSIGN-PASS THRU 2340-EXIT                          
160400             VARYING WS-CLUSTER-PASS-CNT FROM 1 BY 1                      
160500             UNTIL WS-CLUSTER-PASS-CNT > 4.                               
160600     MOVE ZERO TO WS-CLUSTER-MAX-DIST.                                    
160700     PERFORM 2350-MAX-DIST-ONE-ACCT THRU 2350-EXIT                        
160800             VARYING CLUS-IX FROM 1 BY 1                                  
160900             UNTIL CLUS-IX > WS-CLUSTER-ACCT-CNT.                         
161000     IF WS-CLUSTER-MAX-DIST NOT > PARM-CLUSTER-TOLERANCE                  
161100         SET WS-CLUSTER-DONE-SW TO TRUE                                   
161200     ELSE                                                                 
161300         PERFORM 2360-PEEL-LAST-GROUP THRU 2360-EXIT                      
161400                 VARYING CLUS-IX FROM 1 BY 1                              
161500                 UNTIL CLUS-IX > WS-CLUSTER-ACCT-CNT                      
161600         MOVE 'Y' TO WS-ASSIGNED-SW                                       
161700         PERFORM 2370-TEST-ALL-ASSIGNED THRU 2370-EXIT                    
161800                 VARYING CLUS-IX FROM 1 BY 1                              
161900                 UNTIL CLUS-IX > WS-CLUSTER-ACCT-CNT                      
162000         IF WS-IS-ASSIGNED                                                
162100             SET WS-CLUSTER-DONE-SW TO TRUE                               
162200         END-IF                                                           
162300     END-IF.                                                              
162400 2320-EXIT.                                                               
162500     EXIT.                                                                
162600                                                                          
162700 2330-SEED-ONE-REP.                                                       
162800     PERFORM 2331-SEED-ONE-SECTOR THRU 2331-EXIT                          
162900             VARYING CLUS-REP-SECT-IX FROM 1 BY 1                         
163000             UNTIL CLUS-REP-SECT-IX > SECT-TAB-CNT.                       
163100 2330-EXIT.                                                               
163200     EXIT.                                                                
163300                                                                          
163400 2331-SEED-ONE-SECTOR.                                                    
163500     PERFORM 2332-NEXT-RANDOM-PCT THRU 2332-EXIT.                         
163600     MOVE WS-RANDOM-PCT TO                                                
163700          CLUS-REP-VECTOR(CLUS-REP-IX, CLUS-REP-SECT-IX).                 
163800 2331-EXIT.                                                               
163900     EXIT.                                                                
164000                                                                          
164100*    LINEAR-CONGRUENTIAL STEP:  SEED = (SEED * 31 + 12345) MOD            
164200*    1000000007, FOLDED DOWN TO A 0-100 RANGE BY DIVIDE-REMAINDER.        
164300*    NO MATH LIBRARY ON THIS SHOP'S COMPILER -- SEE THE 2260              
164400*    BANNER FOR THE SAME HOUSE RULE APPLIED TO SQUARE ROOT.               
164500 2332-NEXT-RANDOM-PCT.                                                    
164600     COMPUTE WS-RANDOM-RAW = (WS-RANDOM-SEED * 31) + 12345.               
164700     DIVIDE WS-RANDOM-RAW BY 1000000007                                   
164800         GIVING WS-RANDOM-QUOT                                            
164900         REMAINDER WS-RANDOM-RAW.                                         
165000     MOVE WS-RANDOM-RAW TO WS-RANDOM-SEED.                                
165100     DIVIDE WS-RANDOM-SEED BY 101                                         
165200         GIVING WS-RANDOM-QUOT                                            
165300         REMAINDER WS-RANDOM-PCT.                                         
165400 2332-EXIT.                                                               
165500     EXIT.                                                                
165600                                                                          
165700 2340-ONE-ASSIGN-PASS.                                                    
165800     PERFORM 2341-ASSIGN-ONE-ACCOUNT THRU 2341-EXIT                       
165900             VARYING CLUS-IX FROM 1 BY 1                                  
166000             UNTIL CLUS-IX > WS-CLUSTER-ACCT-CNT.                         
166100 2340-EXIT.                                                               
166200     EXIT.                                                                
166300                                                                          
166400 2341-ASSIGN-ONE-ACCOUNT.                                                 
166500     IF NOT CLUS-IS-ASSIGNED(CLUS-IX)                                     
166600         MOVE -1 TO WS-CLUSTER-BEST-DIST                                  
166700         PERFORM 2342-SCORE-ONE-REP THRU 2342-EXIT                        
166800                 VARYING CLUS-REP-IX FROM 1 BY 1                          
166900                 UNTIL CLUS-REP-IX > WS-K                                 
167000         MOVE WS-CLUSTER-BEST-REP TO CLUS-GROUP-NO(CLUS-IX)               
167100         MOVE WS-CLUSTER-BEST-DIST TO                                     
167200              CLUS-REP-DIST(WS-CLUSTER-BEST-REP)                          
167300     END-IF.                                                              
167400 2341-EXIT.                                                               
167500     EXIT.                                                                
167600                                                                          
167700*    "DISTANCE" HERE IS THE COSINE VALUE ITSELF (SMALLER IS               
167800*    CLOSER) -- SEE THE 2250 BANNER.  2343/2344 BUILD THE TWO             
167900*    OPERAND VECTORS FOR 2250 DIRECTLY INTO ITS WORK FIELDS.              
168000 2342-SCORE-ONE-REP.                                                      
168100     PERFORM 2343-COSINE-VS-REP THRU 2343-EXIT.                           
168200     IF WS-CLUSTER-BEST-DIST < 0                                          
168300        OR WS-COS-RESULT < WS-CLUSTER-BEST-DIST                           
168400         MOVE WS-COS-RESULT TO WS-CLUSTER-BEST-DIST                       
168500         SET WS-CLUSTER-BEST-REP TO CLUS-REP-IX                           
168600     END-IF.                                                              
168700 2342-EXIT.                                                               
168800     EXIT.                                                                
168900                                                                          
169000 2343-COSINE-VS-REP.                                                      
169100     MOVE ZERO TO WS-COS-DOT-PRODUCT                                      
169200                  WS-COS-SUMSQ-A WS-COS-SUMSQ-B.                          
169300     PERFORM 2344-DOT-ONE-SECTOR THRU 2344-EXIT                           
169400             VARYING WS-SECT-IX3 FROM 1 BY 1                              
169500             UNTIL WS-SECT-IX3 > SECT-TAB-CNT.                            
169600     MOVE WS-COS-SUMSQ-A TO WS-SQRT-INPUT.                                
169700     PERFORM 2260-SQRT-ITERATE THRU 2260-EXIT.                            
169800     MOVE WS-SQRT-RESULT TO WS-COS-NORM-A.                                
169900     MOVE WS-COS-SUMSQ-B TO WS-SQRT-INPUT.                                
170000     PERFORM 2260-SQRT-ITERATE THRU 2260-EXIT.                            
170100     MOVE WS-SQRT-RESULT TO WS-COS-NORM-B.                                
170200     COMPUTE WS-COS-DENOM = WS-COS-NORM-A * WS-COS-NORM-B.                
170300     IF WS-COS-DENOM = ZERO                                               
170400         MOVE ZERO TO WS-COS-RESULT                                       
170500     ELSE                                                                 
170600         COMPUTE WS-COS-RESULT ROUNDED =                                  
170700                 WS-COS-DOT-PRODUCT / WS-COS-DENOM                        
170800     END-IF.                                                              
170900 2343-EXIT.                                                               
171000     EXIT.                                                                
171100                                                                          
171200 2344-DOT-ONE-SECTOR.                                                     
171300     COMPUTE WS-COS-DOT-PRODUCT =                                         
171400             WS-COS-DOT-PRODUCT +                                         
171500             (CLUS-DIFF-TAB(CLUS-IX, WS-SECT-IX3) *                       
171600              CLUS-REP-VECTOR(CLUS-REP-IX, WS-SECT-IX3)).                 
171700     COMPUTE WS-COS-SUMSQ-A =                                             
171800             WS-COS-SUMSQ-A +                                             
171900             (CLUS-DIFF-TAB(CLUS-IX, WS-SECT-IX3) *                       
172000              CLUS-DIFF-TAB(CLUS-IX, WS-SECT-IX3)).                       
172100     COMPUTE WS-COS-SUMSQ-B =                                             
172200             WS-COS-SUMSQ-B +                                             
172300             (CLUS-REP-VECTOR(CLUS-REP-IX, WS-SECT-IX3) *                 
172400              CLUS-REP-VECTOR(CLUS-REP-IX, WS-SECT-IX3)).                 
172500 2344-EXIT.                                                               
172600     EXIT.                                                                
172700                                                                          
172800 2350-MAX-DIST-ONE-ACCT.                                                  
172900     IF NOT CLUS-IS-ASSIGNED(CLUS-IX)                                     
173000         IF CLUS-REP-DIST(CLUS-GROUP-NO(CLUS-IX)) >                       
173100            WS-CLUSTER-MAX-DIST                                           
173200             MOVE CLUS-REP-DIST(CLUS-GROUP-NO(CLUS-IX))                   
173300                                  TO WS-CLUSTER-MAX-DIST                  
173400         END-IF                                                           
173500     END-IF.                                                              
173600 2350-EXIT.                                                               
173700     EXIT.                                                                
173800                                                                          
173900 2360-PEEL-LAST-GROUP.                                                    
174000     IF NOT CLUS-IS-ASSIGNED(CLUS-IX)                                     
174100        AND CLUS-GROUP-NO(CLUS-IX) = WS-K                                 
174200         SET CLUS-IS-ASSIGNED(CLUS-IX) TO TRUE                            
174300     END-IF.                                                              
174400 2360-EXIT.                                                               
174500     EXIT.                                                                
174600                                                                          
174700 2370-TEST-ALL-ASSIGNED.                                                  
174800     IF NOT CLUS-IS-ASSIGNED(CLUS-IX)                                     
174900         MOVE 'N' TO WS-ASSIGNED-SW                                       
175000     END-IF.                                                              
175100 2370-EXIT.                                                               
175200     EXIT.                                                                
175300                                                                          
175400 2380-PRINT-ONE-GROUP-ROW.                                                
175500     MOVE CLUS-GROUP-NO(CLUS-IX) TO RPTG-GROUP-NO.                        
175600     SET ACCT-IX TO CLUS-ACCT-IX-REF(CLUS-IX).                            
175700     MOVE AC-ID(ACCT-IX) TO RPTG-ACCOUNT-ID.                              
175800     MOVE RPT-GROUP-LINE TO WS-PRINT-LINE.                                
175900     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
176000 2380-EXIT.                                                               
176100     EXIT.                                                                
176200                                                                          
176300*****************************************************************         
176400*  8500 -- RUN-STATISTICS TRAILER.  STAT-COUNT-TAB IS SUMMED     *        
176500*  OUT-OF-LINE INTO A SINGLE GRAND TOTAL RATHER THAN ADDING THE  *        
176600*  FIVE COUNTERS BY HAND, THE WAY THE OTHER BATCH PROGRAMS IN    *        
176700*  THIS SUITE PRODUCE THEIR END-OF-RUN CONTROL TOTALS.           *        
176800*****************************************************************         
176900 8500-WRITE-STATS.                                                        
177000     MOVE SPACES TO RPT-SECTION-TITLE.                                    
177100     MOVE 'RUN STATISTICS' TO RPTS-TITLE.                                 
177200     MOVE RPT-BLANK-LINE TO WS-PRINT-LINE.                                
177300     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
177400     MOVE RPT-SECTION-TITLE TO WS-PRINT-LINE.                             
177500     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
177600     MOVE ZERO TO WS-STAT-GRAND-TOTAL.                                    
177700     PERFORM 8510-ADD-ONE-STAT THRU 8510-EXIT                             
177800             VARYING STAT-IX FROM 1 BY 1                                  
177900             UNTIL STAT-IX > 5.                                           
178000     MOVE 'ACCOUNTS VALUED     ' TO RPTS-STAT-LABEL.                      
178100     MOVE WS-STAT-ACCOUNTS       TO RPTS-STAT-VALUE.                      
178200     MOVE RPT-STATS-LINE TO WS-PRINT-LINE.                                
178300     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
178400     MOVE 'ADVISORS VALUED     ' TO RPTS-STAT-LABEL.                      
178500     MOVE WS-STAT-ADVISORS       TO RPTS-STAT-VALUE.                      
178600     MOVE RPT-STATS-LINE TO WS-PRINT-LINE.                                
178700     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
178800     MOVE 'DIVERGENT ACCOUNTS  ' TO RPTS-STAT-LABEL.                      
178900     MOVE WS-STAT-DIVERGENT      TO RPTS-STAT-VALUE.                      
179000     MOVE RPT-STATS-LINE TO WS-PRINT-LINE.                                
179100     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
179200     MOVE 'RECOMMENDATIONS MADE' TO RPTS-STAT-LABEL.                      
179300     MOVE WS-STAT-RECOMMENDED    TO RPTS-STAT-VALUE.                      
179400     MOVE RPT-STATS-LINE TO WS-PRINT-LINE.                                
179500     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
179600     MOVE 'CLUSTER LEVELS RUN  ' TO RPTS-STAT-LABEL.                      
179700     MOVE WS-STAT-GROUPS         TO RPTS-STAT-VALUE.                      
179800     MOVE RPT-STATS-LINE TO WS-PRINT-LINE.                                
179900     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
180000     MOVE 'GRAND TOTAL         ' TO RPTS-STAT-LABEL.                      
180100     MOVE WS-STAT-GRAND-TOTAL    TO RPTS-STAT-VALUE.                      
180200     MOVE RPT-STATS-LINE TO WS-PRINT-LINE.                                
180300     PERFORM 0050-WRITE-DETAIL-LINE THRU 0050-EXIT.                       
180400 8500-EXIT.                                                               
180500     EXIT.                                                                
180600                                                                          
180700 8510-ADD-ONE-STAT.                                                       
180800     ADD STAT-COUNT-TAB(STAT-IX) TO WS-STAT-GRAND-TOTAL.                  
180900 8510-EXIT.                                                               
181000     EXIT.                                                                
181100                                                                          
181200 9000-CLOSE-FILES.                                                        
181300     CLOSE SECTOR-MASTER-IN  STOCK-MASTER-IN                              
181400           PROFILE-MASTER-IN PROFILE-HOLDING-IN                           
181500           ADVISOR-MASTER-IN CLIENT-MASTER-IN                             
181600           ACCOUNT-MASTER-IN INVEST-MASTER-IN                             
181700           FIRM-MASTER-IN    RUN-PARM-CARD                                
181800           REPORT-OUTPUT.                                                 
181900 9000-EXIT.                                                               
182000     EXIT.                                                                
