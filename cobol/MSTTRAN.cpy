000100*****************************************************************         
000200* MSTTRAN  -  MASTER MAINTENANCE TRANSACTION RECORD             *         
000300*    ONE PHYSICAL RECORD SHAPE, REDEFINED SIX WAYS BY MT-TRAN-  *         
000400*    CODE.  MSTRUPDT READS MAINT-TRANS SEQUENTIALLY AND USES    *         
000500*    MT-TRAN-CODE TO DECIDE WHICH REDEFINITION APPLIES.         *         
000600*****************************************************************         
000700 01  MAINT-TRAN-REC.                                                      
000800     05  MT-TRAN-CODE                PIC X(16).                           
000900         88  MT-IS-DEFINE-SECTOR     VALUE 'DEFINE-SECTOR'.               
001000         88  MT-IS-DEFINE-STOCK      VALUE 'DEFINE-STOCK'.                
001100         88  MT-IS-SET-STOCK-PRICE   VALUE 'SET-STOCK-PRICE'.             
001200         88  MT-IS-DEFINE-PROFILE    VALUE 'DEFINE-PROFILE'.              
001300         88  MT-IS-ADD-ADVISOR       VALUE 'ADD-ADVISOR'.                 
001400         88  MT-IS-ADD-CLIENT        VALUE 'ADD-CLIENT'.                  
001500     05  MT-DATA-AREA                PIC X(700).                          
001600                                                                          
001700     05  MT-SECTOR-DATA  REDEFINES MT-DATA-AREA.                          
001800         10  MT-SECT-NAME            PIC X(30).                           
001900         10  FILLER                  PIC X(670).                          
002000                                                                          
002100     05  MT-STOCK-DATA  REDEFINES MT-DATA-AREA.                           
002200         10  MT-STOK-NAME            PIC X(30).                           
002300         10  MT-STOK-SYMBOL          PIC X(10).                           
002400         10  MT-STOK-SECTOR-NAME     PIC X(30).                           
002500         10  FILLER                  PIC X(630).                          
002600                                                                          
002700     05  MT-PRICE-DATA  REDEFINES MT-DATA-AREA.                           
002800         10  MT-PRIC-SYMBOL          PIC X(10).                           
002900         10  MT-PRIC-AMOUNT          PIC S9(9)V99.                        
003000         10  FILLER                  PIC X(679).                          
003100                                                                          
003200     05  MT-PROFILE-DATA  REDEFINES MT-DATA-AREA.                         
003300         10  MT-PROF-NAME            PIC X(30).                           
003400         10  MT-PROF-HOLDING-CNT     PIC 9(2).                            
003500         10  MT-PROF-HOLDING  OCCURS 20 TIMES.                            
003600             15  MT-PROF-SECTOR-NAME PIC X(30).                           
003700             15  MT-PROF-PCT         PIC 9(3).                            
003800         10  FILLER                  PIC X(8).                            
003900                                                                          
004000     05  MT-ADVISOR-DATA  REDEFINES MT-DATA-AREA.                         
004100         10  MT-ADVC-NAME            PIC X(30).                           
004200         10  FILLER                  PIC X(670).                          
004300                                                                          
004400     05  MT-CLIENT-DATA  REDEFINES MT-DATA-AREA.                          
004500         10  MT-CLNT-NAME            PIC X(30).                           
004600         10  FILLER                  PIC X(670).                          
