000100*****************************************************************         
000200* TRADCPY  -  ACCOUNT & TRADE TRANSACTION RECORD (INPUT)        *         
000300*    ONE PHYSICAL RECORD SHAPE, REDEFINED BY TRAN-CODE.          *        
000400*    ACCTTRDE READS ACCT-TRANS SEQUENTIALLY AND USES TRAN-CODE   *        
000500*    TO DECIDE WHICH REDEFINITION APPLIES.  TRAN-STOCK-SYMBOL    *        
000600*    OF 'CASH      ' ON A TRADE MEANS A DIRECT CASH POSTING --   *        
000700*    NO HOLDING LOOKUP.  TRAN-SHARES IS SIGNED: POSITIVE = BUY,  *        
000800*    NEGATIVE = SELL (OR CASH IN/OUT).                           *        
000900*****************************************************************         
001000 01  TRADE-TRAN-REC.                                                      
001100     05  TRAN-CODE                  PIC X(16).                            
001200         88  TRAN-IS-OPEN-ACCOUNT   VALUE 'OPEN-ACCOUNT'.                 
001300         88  TRAN-IS-TRADE          VALUE 'TRADE'.                        
001400     05  TRAN-DATA-AREA             PIC X(75).                            
001500                                                                          
001600     05  OPEN-ACCT-DATA  REDEFINES TRAN-DATA-AREA.                        
001700         10  OA-CLIENT-ID           PIC 9(6).                             
001800         10  OA-ADVISOR-ID          PIC 9(6).                             
001900         10  OA-ACCOUNT-NAME        PIC X(30).                            
002000         10  OA-PROFILE-NAME        PIC X(30).                            
002100         10  OA-REINVEST-SW         PIC X(1).                             
002200         10  FILLER                 PIC X(02).                            
002300                                                                          
002400     05  TRADE-DATA  REDEFINES TRAN-DATA-AREA.                            
002500         10  TRAN-ACCOUNT-ID        PIC 9(6).                             
002600         10  TRAN-STOCK-SYMBOL      PIC X(10).                            
002700         10  TRAN-SHARES            PIC S9(7).                            
002800         10  FILLER                 PIC X(52).                            
