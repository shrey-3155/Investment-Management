000100*****************************************************************         
000200* STOKCPY  -  STOCK MASTER RECORD                               *         
000300*    ONE ENTRY PER TRADEABLE STOCK.  PER-SHARE-PRICE IS THE     *         
000400*    CURRENT MARKET PRICE USED BY EVERY VALUATION AND TRADE     *         
000500*    ROUTINE IN THE SYSTEM -- KEEP IT CURRENT.                  *         
000600*****************************************************************         
000700 01  ==:REC:==.                                                           
000800     05  STOK-KEY.                                                        
000900         10  STOK-ID                 PIC 9(6).                            
001000     05  STOK-NAME                   PIC X(30).                           
001100     05  STOK-SYMBOL                 PIC X(10).                           
001200     05  STOK-SECTOR-ID              PIC 9(6).                            
001300     05  STOK-PER-SHARE-PRICE        PIC S9(9)V99   COMP-3.               
001400     05  STOK-PRICE-LAST-SET-DATE    PIC 9(6).                            
001500     05  STOK-PRICE-LAST-SET-R  REDEFINES                                 
001600         STOK-PRICE-LAST-SET-DATE.                                        
001700         10  STOK-PRICE-SET-YY       PIC 9(2).                            
001800         10  STOK-PRICE-SET-MM       PIC 9(2).                            
001900         10  STOK-PRICE-SET-DD       PIC 9(2).                            
002000     05  FILLER                      PIC X(20).                           
