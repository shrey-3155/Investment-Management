000100*****************************************************************         
000200* DIVDCPY  -  DIVIDEND TRANSACTION RECORD (INPUT)               *         
000300*    ONE DIVIDEND EVENT PER RECORD -- APPLIES TO EVERY ACCOUNT  *         
000400*    CURRENTLY HOLDING THE NAMED STOCK.                         *         
000500*****************************************************************         
000600 01  DIVIDEND-TRAN-REC.                                                   
000700     05  DIV-STOCK-SYMBOL            PIC X(10).                           
000800     05  DIV-PER-SHARE               PIC S9(7)V99.                        
000900     05  FILLER                      PIC X(30).                           
