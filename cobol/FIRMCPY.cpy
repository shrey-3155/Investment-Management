000100*****************************************************************         
000200* FIRMCPY  -  FIRM-STOCK-HOLDING MASTER RECORD                  *         
000300*    THE FIRM'S OWN RUNNING FRACTIONAL-SHARE CARRY LEFT OVER    *         
000400*    FROM DIVIDEND-REINVESTMENT ROUNDING, ONE ROW PER STOCK.    *         
000500*****************************************************************         
000600 01  ==:REC:==.                                                           
000700     05  FIRM-KEY.                                                        
000800         10  FIRM-STOCK-ID           PIC 9(6).                            
000900     05  FIRM-STOCKS-OWNED           PIC S9(7)V9(4) COMP-3.               
001000     05  FIRM-LAST-RECON-DATE        PIC 9(6).                            
001100     05  FIRM-LAST-RECON-DATE-R  REDEFINES                                
001200         FIRM-LAST-RECON-DATE.                                            
001300         10  FIRM-RECON-YY           PIC 9(2).                            
001400         10  FIRM-RECON-MM           PIC 9(2).                            
001500         10  FIRM-RECON-DD           PIC 9(2).                            
001600     05  FILLER                      PIC X(15).                           
