000100*****************************************************************         
000200* PROPERTY OF THE FIRM - INTERNAL USE ONLY                      *         
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    MSTRUPDT.                                                 
000600 AUTHOR.        R L HAGEN.                                                
000700 INSTALLATION.  INVESTMENT SYSTEMS GROUP.                                 
000800 DATE-WRITTEN.  03/14/89.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100*****************************************************************         
001200*  CHANGE LOG                                                   *         
001300*----------------------------------------------------------------         
001400* 03/14/89  RLH  ORIGINAL PROGRAM.  BUILDS SECTOR, STOCK,        *        
001500*                PROFILE, ADVISOR AND CLIENT MASTERS FROM        *        
001600*                MAINT-TRANS.  EXTRACT-UPDATE-REPLACE PATTERN    *        
001700*                MODELED ON THE CUSTOMER FILE UPDATE PROGRAM.    *        
001800* 05/02/89  RLH  ADDED PROFILE-HOLDING MASTER (SECTOR TARGET %   *        
001900*                ROWS) -- REQUEST OPS-0114.                      *        
002000* 11/09/90  DKS  DEFINE-PROFILE NOW REJECTS THE WHOLE PROFILE IF *        
002100*                ANY NAMED SECTOR IS UNKNOWN, NOT JUST THE BAD   *        
002200*                HOLDING ROW.  REQUEST OPS-0398.                 *        
002300* 02/27/91  DKS  ADDED IMPLICIT CASH HOLDING (0%) WHEN A PROFILE *        
002400*                DOES NOT SUPPLY ONE.  REQUEST OPS-0402.         *        
002500* 08/18/92  RLH  ADDED SET-STOCK-PRICE TRANSACTION.              *        
002600* 04/05/94  MPT  ADD-ADVISOR / ADD-CLIENT NOW CHECK FOR          *        
002700*                DUPLICATE NAMES BEFORE ASSIGNING THE NEXT ID.   *        
002800* 09/30/96  MPT  EXPANDED SECTOR-TABLE FROM 100 TO 200 ROWS --   *        
002900*                SHOP WAS OUTGROWING THE OLD LIMIT.              *        
003000* 01/11/99  JVR  YEAR-2000 REVIEW.  WS-CURRENT-DATE-X CARRIES A  *        
003100*                2-DIGIT YEAR ONLY; NO CENTURY WINDOW LOGIC IS   *        
003200*                NEEDED HERE SINCE THE FIELD IS STAMP-ONLY AND   *        
003300*                NEVER COMPARED ACROSS CENTURIES.  NO CHANGE.    *        
003400* 06/06/01  JVR  ADD-CLIENT LISTING LINE WAS TRUNCATING LONG     *        
003500*                CLIENT NAMES ON THE MAINT LISTING.  FIXED.      *        
003600* 03/19/04  PBL  DEFINE-STOCK NOW DEFAULTS PER-SHARE-PRICE TO    *        
003700*                1.00 EXPLICITLY RATHER THAN RELYING ON THE      *        
003800*                TABLE ROW BEING PRE-ZEROED.  REQUEST OPS-0611.  *        
003900* 10/02/07  PBL  ADDED REJECT-TRANSACTION COMMON ROUTINE AND     *        
004000*                REJECT COUNTS TO THE END-OF-RUN STATISTICS.     *        
004100* 02/17/26  TNH  DEFINE-PROFILE NOW REJECTS A DUPLICATE          *        
004200*                PROFILE-NAME -- 1305 ADDED, SAME SHAPE AS THE   *        
004300*                ADVISOR/CLIENT DUP CHECKS.  REQUEST OPS-0779.   *        
004400*****************************************************************         
004500*  THIS PROGRAM MAINTAINS THE FIRM'S FIVE "SLOW-CHANGING"        *        
004600*  MASTER FILES -- SECTOR, STOCK, PROFILE (WITH ITS HOLDING      *        
004700*  ROWS), ADVISOR AND CLIENT.  EACH MASTER IS READ IN FULL INTO  *        
004800*  A WORKING-STORAGE TABLE AT THE START OF THE RUN, UPDATED IN   *        
004900*  MEMORY AS MAINT-TRANS TRANSACTIONS ARE APPLIED, AND THE WHOLE *        
005000*  TABLE IS REWRITTEN TO A NEW SEQUENTIAL FILE AT END OF RUN --  *        
005100*  THE SAME EXTRACT-UPDATE-REPLACE SHAPE THE SHOP HAS ALWAYS     *        
005200*  USED FOR THE CUSTOMER FILE UPDATE JOBS.                       *        
005300*****************************************************************         
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER.  IBM-370.                                               
005800 OBJECT-COMPUTER.  IBM-370.                                               
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     CLASS ALPHABETIC-NAME IS 'A' THRU 'Z'                                
006200     UPSI-0 ON  STATUS IS MAINT-TEST-RUN                                  
006300            OFF STATUS IS MAINT-PROD-RUN.                                 
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT SECTOR-MASTER-IN  ASSIGN TO SECTIN                            
006800         ACCESS IS SEQUENTIAL                                             
006900         FILE STATUS IS WS-SECT-IN-STATUS.                                
007000     SELECT SECTOR-MASTER-OUT ASSIGN TO SECTOUT                           
007100         ACCESS IS SEQUENTIAL                                             
007200         FILE STATUS IS WS-SECT-OUT-STATUS.                               
007300     SELECT STOCK-MASTER-IN   ASSIGN TO STOKIN                            
007400         ACCESS IS SEQUENTIAL                                             
007500         FILE STATUS IS WS-STOK-IN-STATUS.                                
007600     SELECT STOCK-MASTER-OUT  ASSIGN TO STOKOUT                           
007700         ACCESS IS SEQUENTIAL                                             
007800         FILE STATUS IS WS-STOK-OUT-STATUS.                               
007900     SELECT PROFILE-MASTER-IN ASSIGN TO PROFIN                            
008000         ACCESS IS SEQUENTIAL                                             
008100         FILE STATUS IS WS-PROF-IN-STATUS.                                
008200     SELECT PROFILE-MASTER-OUT ASSIGN TO PROFOUT                          
008300         ACCESS IS SEQUENTIAL                                             
008400         FILE STATUS IS WS-PROF-OUT-STATUS.                               
008500     SELECT PROFILE-HOLDING-IN ASSIGN TO PROHIN                           
008600         ACCESS IS SEQUENTIAL                                             
008700         FILE STATUS IS WS-PROH-IN-STATUS.                                
008800     SELECT PROFILE-HOLDING-OUT ASSIGN TO PROHOUT                         
008900         ACCESS IS SEQUENTIAL                                             
009000         FILE STATUS IS WS-PROH-OUT-STATUS.                               
009100     SELECT ADVISOR-MASTER-IN ASSIGN TO ADVCIN                            
009200         ACCESS IS SEQUENTIAL                                             
009300         FILE STATUS IS WS-ADVC-IN-STATUS.                                
009400     SELECT ADVISOR-MASTER-OUT ASSIGN TO ADVCOUT                          
009500         ACCESS IS SEQUENTIAL                                             
009600         FILE STATUS IS WS-ADVC-OUT-STATUS.                               
009700     SELECT CLIENT-MASTER-IN  ASSIGN TO CLNTIN                            
009800         ACCESS IS SEQUENTIAL                                             
009900         FILE STATUS IS WS-CLNT-IN-STATUS.                                
010000     SELECT CLIENT-MASTER-OUT ASSIGN TO CLNTOUT                           
010100         ACCESS IS SEQUENTIAL                                             
010200         FILE STATUS IS WS-CLNT-OUT-STATUS.                               
010300     SELECT MAINT-TRANS       ASSIGN TO MAINTTRN                          
010400         ACCESS IS SEQUENTIAL                                             
010500         FILE STATUS IS WS-MAINT-STATUS.                                  
010600     SELECT MAINT-LISTING     ASSIGN TO MAINTRPT                          
010700         ACCESS IS SEQUENTIAL                                             
010800         FILE STATUS IS WS-LISTING-STATUS.                                
010900                                                                          
011000 DATA DIVISION.                                                           
011100 FILE SECTION.                                                            
011200                                                                          
011300 FD  SECTOR-MASTER-IN                                                     
011400     RECORDING MODE IS F                                                  
011500     BLOCK CONTAINS 0 RECORDS.                                            
011600 01  SECTOR-IN-BUF                   PIC X(80).                           
011700                                                                          
011800 FD  SECTOR-MASTER-OUT                                                    
011900     RECORDING MODE IS F                                                  
012000     BLOCK CONTAINS 0 RECORDS.                                            
012100 01  SECTOR-OUT-BUF                  PIC X(80).                           
012200                                                                          
012300 FD  STOCK-MASTER-IN                                                      
012400     RECORDING MODE IS F                                                  
012500     BLOCK CONTAINS 0 RECORDS.                                            
012600 01  STOCK-IN-BUF                    PIC X(100).                          
012700                                                                          
012800 FD  STOCK-MASTER-OUT                                                     
012900     RECORDING MODE IS F                                                  
013000     BLOCK CONTAINS 0 RECORDS.                                            
013100 01  STOCK-OUT-BUF                   PIC X(100).                          
013200                                                                          
013300 FD  PROFILE-MASTER-IN                                                    
013400     RECORDING MODE IS F                                                  
013500     BLOCK CONTAINS 0 RECORDS.                                            
013600 01  PROFILE-IN-BUF                  PIC X(80).                           
013700                                                                          
013800 FD  PROFILE-MASTER-OUT                                                   
013900     RECORDING MODE IS F                                                  
014000     BLOCK CONTAINS 0 RECORDS.                                            
014100 01  PROFILE-OUT-BUF                 PIC X(80).                           
014200                                                                          
014300 FD  PROFILE-HOLDING-IN                                                   
014400     RECORDING MODE IS F                                                  
014500     BLOCK CONTAINS 0 RECORDS.                                            
014600 01  PROFILE-HOLDING-IN-BUF          PIC X(40).                           
014700                                                                          
014800 FD  PROFILE-HOLDING-OUT                                                  
014900     RECORDING MODE IS F                                                  
015000     BLOCK CONTAINS 0 RECORDS.                                            
015100 01  PROFILE-HOLDING-OUT-BUF         PIC X(40).                           
015200                                                                          
015300 FD  ADVISOR-MASTER-IN                                                    
015400     RECORDING MODE IS F                                                  
015500     BLOCK CONTAINS 0 RECORDS.                                            
015600 01  ADVISOR-IN-BUF                  PIC X(80).                           
015700                                                                          
015800 FD  ADVISOR-MASTER-OUT                                                   
015900     RECORDING MODE IS F                                                  
016000     BLOCK CONTAINS 0 RECORDS.                                            
016100 01  ADVISOR-OUT-BUF                 PIC X(80).                           
016200                                                                          
016300 FD  CLIENT-MASTER-IN                                                     
016400     RECORDING MODE IS F                                                  
016500     BLOCK CONTAINS 0 RECORDS.                                            
016600 01  CLIENT-IN-BUF                   PIC X(80).                           
016700                                                                          
016800 FD  CLIENT-MASTER-OUT                                                    
016900     RECORDING MODE IS F                                                  
017000     BLOCK CONTAINS 0 RECORDS.                                            
017100 01  CLIENT-OUT-BUF                  PIC X(80).                           
017200                                                                          
017300 FD  MAINT-TRANS                                                          
017400     RECORDING MODE IS F.                                                 
017500 COPY MSTTRAN.                                                            
017600                                                                          
017700 FD  MAINT-LISTING                                                        
017800     RECORDING MODE IS F.                                                 
017900 01  MAINT-LISTING-REC               PIC X(132).                          
018000                                                                          
018100 WORKING-STORAGE SECTION.                                                 
018200*****************************************************************         
018300*  STANDALONE RUN-CONTROL ITEMS -- SAME AS THE OLD POC WORK      *        
018400*  SHEETS, THESE STAY OUTSIDE ANY GROUP SO THE DEBUGGER CAN      *        
018500*  DISPLAY THEM BY NAME WITHOUT QUALIFYING.                      *        
018600*****************************************************************         
018700 77  WS-SUB1                            PIC 9(4)  COMP.                   
018800 77  WS-SUB2                            PIC 9(4)  COMP.                   
018900*****************************************************************         
019000*  FILE STATUS SWITCHES                                         *         
019100*****************************************************************         
019200 01  FILE-STATUS-CODES.                                                   
019300     05  WS-SECT-IN-STATUS           PIC X(2).                            
019400         88  SECT-IN-OK                  VALUE '00'.                      
019500         88  SECT-IN-EOF                 VALUE '10'.                      
019600     05  WS-SECT-OUT-STATUS          PIC X(2).                            
019700     05  WS-STOK-IN-STATUS           PIC X(2).                            
019800         88  STOK-IN-OK                  VALUE '00'.                      
019900         88  STOK-IN-EOF                 VALUE '10'.                      
020000     05  WS-STOK-OUT-STATUS          PIC X(2).                            
020100     05  WS-PROF-IN-STATUS           PIC X(2).                            
020200         88  PROF-IN-OK                  VALUE '00'.                      
020300         88  PROF-IN-EOF                 VALUE '10'.                      
020400     05  WS-PROF-OUT-STATUS          PIC X(2).                            
020500     05  WS-PROH-IN-STATUS           PIC X(2).                            
020600         88  PROH-IN-OK                  VALUE '00'.                      
020700         88  PROH-IN-EOF                 VALUE '10'.                      
020800     05  WS-PROH-OUT-STATUS          PIC X(2).                            
020900     05  WS-ADVC-IN-STATUS           PIC X(2).                            
021000         88  ADVC-IN-OK                  VALUE '00'.                      
021100         88  ADVC-IN-EOF                 VALUE '10'.                      
021200     05  WS-ADVC-OUT-STATUS          PIC X(2).                            
021300     05  WS-CLNT-IN-STATUS           PIC X(2).                            
021400         88  CLNT-IN-OK                  VALUE '00'.                      
021500         88  CLNT-IN-EOF                 VALUE '10'.                      
021600     05  WS-CLNT-OUT-STATUS          PIC X(2).                            
021700     05  WS-MAINT-STATUS             PIC X(2).                            
021800         88  MAINT-OK                    VALUE '00'.                      
021900         88  MAINT-EOF                   VALUE '10'.                      
022000     05  WS-LISTING-STATUS           PIC X(2).                            
022100     05  FILLER                      PIC X(02)  VALUE SPACES.             
022200                                                                          
022300*****************************************************************         
022400*  SWITCHES                                                     *         
022500*****************************************************************         
022600 01  WS-SWITCHES.                                                         
022700     05  MAINT-EOF-SW                PIC X(1) VALUE 'N'.                  
022800         88  MAINT-AT-EOF                VALUE 'Y'.                       
022900     05  WS-TRAN-VALID-SW            PIC X(1) VALUE 'Y'.                  
023000         88  WS-TRAN-IS-VALID            VALUE 'Y'.                       
023100         88  WS-TRAN-IS-INVALID          VALUE 'N'.                       
023200     05  WS-SECT-FOUND-SW            PIC X(1) VALUE 'N'.                  
023300         88  WS-SECT-WAS-FOUND           VALUE 'Y'.                       
023400     05  WS-STOK-FOUND-SW            PIC X(1) VALUE 'N'.                  
023500         88  WS-STOK-WAS-FOUND           VALUE 'Y'.                       
023600     05  WS-PROF-VALID-SW            PIC X(1) VALUE 'Y'.                  
023700         88  WS-PROF-IS-VALID            VALUE 'Y'.                       
023800     05  FILLER                      PIC X(02)  VALUE SPACES.             
023900                                                                          
024000*****************************************************************         
024100*  WORK FIELDS                                                  *         
024200*****************************************************************         
024300 01  WS-WORK-FIELDS.                                                      
024400     05  WS-PCT-TOTAL                PIC 9(3)  VALUE 0.                   
024500     05  WS-PCT-TOTAL-R  REDEFINES WS-PCT-TOTAL                           
024600                                     PIC XXX.                             
024700     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.              
024800     05  WS-CASH-SUPPLIED-SW         PIC X(1)  VALUE 'N'.                 
024900         88  WS-CASH-WAS-SUPPLIED        VALUE 'Y'.                       
025000     05  FILLER                      PIC X(02)  VALUE SPACES.             
025100                                                                          
025200 01  SYSTEM-DATE-AND-TIME.                                                
025300     05  WS-CURRENT-DATE-X           PIC 9(6).                            
025400     05  WS-CURRENT-DATE-R  REDEFINES WS-CURRENT-DATE-X.                  
025500         10  WS-CURR-YY              PIC 9(2).                            
025600         10  WS-CURR-MM              PIC 9(2).                            
025700         10  WS-CURR-DD              PIC 9(2).                            
025800     05  FILLER                      PIC X(02)  VALUE SPACES.             
025900                                                                          
026000 01  WS-DIAG-FIELDS.                                                      
026100     05  WS-DIAG-KEY-X               PIC X(6) VALUE SPACES.               
026200     05  WS-DIAG-KEY-N  REDEFINES WS-DIAG-KEY-X                           
026300                                     PIC 9(6).                            
026400     05  FILLER                      PIC X(02)  VALUE SPACES.             
026500                                                                          
026600*****************************************************************         
026700*  RUN STATISTICS                                               *         
026800*****************************************************************         
026900 01  REPORT-TOTALS.                                                       
027000     05  NUM-SECTOR-REQ              PIC S9(7) COMP-3 VALUE 0.            
027100     05  NUM-SECTOR-OK               PIC S9(7) COMP-3 VALUE 0.            
027200     05  NUM-STOCK-REQ               PIC S9(7) COMP-3 VALUE 0.            
027300     05  NUM-STOCK-OK                PIC S9(7) COMP-3 VALUE 0.            
027400     05  NUM-PRICE-REQ               PIC S9(7) COMP-3 VALUE 0.            
027500     05  NUM-PRICE-OK                PIC S9(7) COMP-3 VALUE 0.            
027600     05  NUM-PROFILE-REQ             PIC S9(7) COMP-3 VALUE 0.            
027700     05  NUM-PROFILE-OK              PIC S9(7) COMP-3 VALUE 0.            
027800     05  NUM-ADVISOR-REQ             PIC S9(7) COMP-3 VALUE 0.            
027900     05  NUM-ADVISOR-OK              PIC S9(7) COMP-3 VALUE 0.            
028000     05  NUM-CLIENT-REQ              PIC S9(7) COMP-3 VALUE 0.            
028100     05  NUM-CLIENT-OK               PIC S9(7) COMP-3 VALUE 0.            
028200     05  NUM-TRAN-REJECTED           PIC S9(7) COMP-3 VALUE 0.            
028300     05  FILLER                      PIC X(02)  VALUE SPACES.             
028400                                                                          
028500*****************************************************************         
028600*  MASTER TABLES -- LOADED AT START, REWRITTEN AT END           *         
028700*****************************************************************         
028800 01  SECTOR-TABLE.                                                        
028900     05  SECT-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
029000     05  SECT-TAB-ROW OCCURS 200 TIMES                                    
029100                      INDEXED BY SECT-IX.                                 
029200         10  ST-ID                   PIC 9(6).                            
029300         10  ST-NAME                 PIC X(30).                           
029400         10  ST-CASH-SW              PIC X(1).                            
029500     05  FILLER                      PIC X(02)  VALUE SPACES.             
029600                                                                          
029700 01  STOCK-TABLE.                                                         
029800     05  STOK-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
029900     05  STOK-TAB-ROW OCCURS 500 TIMES                                    
030000                      INDEXED BY STOK-IX.                                 
030100         10  SK-ID                   PIC 9(6).                            
030200         10  SK-NAME                 PIC X(30).                           
030300         10  SK-SYMBOL               PIC X(10).                           
030400         10  SK-SECTOR-ID            PIC 9(6).                            
030500         10  SK-PRICE                PIC S9(9)V99 COMP-3.                 
030600     05  FILLER                      PIC X(02)  VALUE SPACES.             
030700                                                                          
030800 01  PROFILE-TABLE.                                                       
030900     05  PROF-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
031000     05  PROF-TAB-ROW OCCURS 100 TIMES                                    
031100                      INDEXED BY PROF-IX.                                 
031200         10  PF-ID                   PIC 9(6).                            
031300         10  PF-NAME                 PIC X(30).                           
031400     05  FILLER                      PIC X(02)  VALUE SPACES.             
031500                                                                          
031600 01  PROFILE-HOLDING-TABLE.                                               
031700     05  PROH-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
031800     05  PROH-TAB-ROW OCCURS 2000 TIMES                                   
031900                      INDEXED BY PROH-IX.                                 
032000         10  PH-PROFILE-ID           PIC 9(6).                            
032100         10  PH-SECTOR-ID            PIC 9(6).                            
032200         10  PH-TARGET-PCT           PIC 9(3).                            
032300     05  FILLER                      PIC X(02)  VALUE SPACES.             
032400                                                                          
032500 01  ADVISOR-TABLE.                                                       
032600     05  ADVC-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
032700     05  ADVC-TAB-ROW OCCURS 200 TIMES                                    
032800                      INDEXED BY ADVC-IX.                                 
032900         10  AV-ID                   PIC 9(6).                            
033000         10  AV-NAME                 PIC X(30).                           
033100     05  FILLER                      PIC X(02)  VALUE SPACES.             
033200                                                                          
033300 01  CLIENT-TABLE.                                                        
033400     05  CLNT-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
033500     05  CLNT-TAB-ROW OCCURS 2000 TIMES                                   
033600                      INDEXED BY CLNT-IX.                                 
033700         10  CL-ID                   PIC 9(6).                            
033800         10  CL-NAME                 PIC X(30).                           
033900     05  FILLER                      PIC X(02)  VALUE SPACES.             
034000                                                                          
034100*****************************************************************         
034200*  ONE STRUCTURED STAGING AREA PER MASTER -- USED FOR BOTH THE  *         
034300*  "READ ... INTO" ON THE WAY IN AND THE "WRITE ... FROM" ON    *         
034400*  THE WAY OUT (SAME TRICK THE CUSTOMER-FILE JOBS USE).         *         
034500*****************************************************************         
034600 COPY SECTCPY   REPLACING ==:REC:==  BY ==WS-SECT-STAGE==.                
034700 COPY STOKCPY   REPLACING ==:REC:==  BY ==WS-STOK-STAGE==.                
034800 COPY PROFCPY   REPLACING ==:REC:==  BY ==WS-PROF-STAGE==,                
034900                          ==:HREC:== BY ==WS-PROH-STAGE==.                
035000 COPY ADVCCPY   REPLACING ==:REC:==  BY ==WS-ADVC-STAGE==.                
035100 COPY CLNTCPY   REPLACING ==:REC:==  BY ==WS-CLNT-STAGE==.                
035200                                                                          
035300*****************************************************************         
035400*  LISTING LINES                                                *         
035500*****************************************************************         
035600 01  LST-HEADER1.                                                         
035700     05  FILLER                      PIC X(40)                            
035800         VALUE 'MASTER MAINTENANCE RUN LISTING   DATE: '.                 
035900     05  LST-MM                      PIC 99.                              
036000     05  FILLER                      PIC X VALUE '/'.                     
036100     05  LST-DD                      PIC 99.                              
036200     05  FILLER                      PIC X VALUE '/'.                     
036300     05  LST-YY                      PIC 99.                              
036400     05  FILLER                      PIC X(83) VALUE SPACES.              
036500                                                                          
036600 01  LST-REJECT-LINE.                                                     
036700     05  FILLER                      PIC X(20)                            
036800         VALUE '*** REJECTED   *** '.                                     
036900     05  LST-REJ-CODE                PIC X(16).                           
037000     05  FILLER                      PIC X(2)  VALUE SPACES.              
037100     05  LST-REJ-REASON              PIC X(40).                           
037200     05  FILLER                      PIC X(54) VALUE SPACES.              
037300                                                                          
037400 01  LST-STATS-LINE.                                                      
037500     05  LST-STATS-LABEL             PIC X(16).                           
037600     05  FILLER                      PIC X(4)  VALUE SPACES.              
037700     05  LST-STATS-REQ               PIC ZZZ,ZZ9.                         
037800     05  FILLER                      PIC X(4)  VALUE SPACES.              
037900     05  LST-STATS-OK                PIC ZZZ,ZZ9.                         
038000     05  FILLER                      PIC X(93) VALUE SPACES.              
038100                                                                          
038200*****************************************************************         
038300 PROCEDURE DIVISION.                                                      
038400*****************************************************************         
038500                                                                          
038600 0000-MAIN-LINE.                                                          
038700     ACCEPT WS-CURRENT-DATE-X FROM DATE.                                  
038800     PERFORM 0100-OPEN-FILES         THRU 0100-EXIT.                      
038900     PERFORM 0200-LOAD-MASTERS       THRU 0200-EXIT.                      
039000     PERFORM 0300-WRITE-LISTING-HDR  THRU 0300-EXIT.                      
039100     PERFORM 0400-PROCESS-TRANSACTIONS THRU 0400-EXIT                     
039200             UNTIL MAINT-AT-EOF.                                          
039300     PERFORM 8000-REWRITE-MASTERS    THRU 8000-EXIT.                      
039400     PERFORM 8500-WRITE-STATS        THRU 8500-EXIT.                      
039500     PERFORM 9000-CLOSE-FILES        THRU 9000-EXIT.                      
039600     GOBACK.                                                              
039700                                                                          
039800 0100-OPEN-FILES.                                                         
039900     OPEN INPUT  SECTOR-MASTER-IN  STOCK-MASTER-IN                        
040000                 PROFILE-MASTER-IN PROFILE-HOLDING-IN                     
040100                 ADVISOR-MASTER-IN CLIENT-MASTER-IN                       
040200                 MAINT-TRANS.                                             
040300     OPEN OUTPUT SECTOR-MASTER-OUT  STOCK-MASTER-OUT                      
040400                 PROFILE-MASTER-OUT PROFILE-HOLDING-OUT                   
040500                 ADVISOR-MASTER-OUT CLIENT-MASTER-OUT                     
040600                 MAINT-LISTING.                                           
040700 0100-EXIT.                                                               
040800     EXIT.                                                                
040900                                                                          
041000 0200-LOAD-MASTERS.                                                       
041100     PERFORM 0210-LOAD-SECTOR-TABLE  THRU 0210-EXIT                       
041200             UNTIL SECT-IN-EOF.                                           
041300     PERFORM 0220-LOAD-STOCK-TABLE   THRU 0220-EXIT                       
041400             UNTIL STOK-IN-EOF.                                           
041500     PERFORM 0230-LOAD-PROFILE-TABLE THRU 0230-EXIT                       
041600             UNTIL PROF-IN-EOF.                                           
041700     PERFORM 0240-LOAD-HOLDING-TABLE THRU 0240-EXIT                       
041800             UNTIL PROH-IN-EOF.                                           
041900     PERFORM 0250-LOAD-ADVISOR-TABLE THRU 0250-EXIT                       
042000             UNTIL ADVC-IN-EOF.                                           
042100     PERFORM 0260-LOAD-CLIENT-TABLE  THRU 0260-EXIT                       
042200             UNTIL CLNT-IN-EOF.                                           
042300     PERFORM 0410-READ-MAINT-TRANS   THRU 0410-EXIT.                      
042400 0200-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700 0210-LOAD-SECTOR-TABLE.                                                  
042800     READ SECTOR-MASTER-IN INTO WS-SECT-STAGE                             
042900         AT END SET SECT-IN-EOF TO TRUE                                   
043000         NOT AT END                                                       
043100             ADD 1 TO SECT-TAB-CNT                                        
043200             SET SECT-IX TO SECT-TAB-CNT                                  
043300             MOVE SECT-ID   TO ST-ID(SECT-IX)                             
043400             MOVE SECT-NAME TO ST-NAME(SECT-IX)                           
043500             MOVE SECT-CASH-SECTOR-SW TO ST-CASH-SW(SECT-IX)              
043600     END-READ.                                                            
043700 0210-EXIT.                                                               
043800     EXIT.                                                                
043900                                                                          
044000 0220-LOAD-STOCK-TABLE.                                                   
044100     READ STOCK-MASTER-IN INTO WS-STOK-STAGE                              
044200         AT END SET STOK-IN-EOF TO TRUE                                   
044300         NOT AT END                                                       
044400             ADD 1 TO STOK-TAB-CNT                                        
044500             SET STOK-IX TO STOK-TAB-CNT                                  
044600             MOVE STOK-ID          TO SK-ID(STOK-IX)                      
044700             MOVE STOK-NAME        TO SK-NAME(STOK-IX)                    
044800             MOVE STOK-SYMBOL      TO SK-SYMBOL(STOK-IX)                  
044900             MOVE STOK-SECTOR-ID   TO SK-SECTOR-ID(STOK-IX)               
045000             MOVE STOK-PER-SHARE-PRICE TO SK-PRICE(STOK-IX)               
045100     END-READ.                                                            
045200 0220-EXIT.                                                               
045300     EXIT.                                                                
045400                                                                          
045500 0230-LOAD-PROFILE-TABLE.                                                 
045600     READ PROFILE-MASTER-IN INTO WS-PROF-STAGE                            
045700         AT END SET PROF-IN-EOF TO TRUE                                   
045800         NOT AT END                                                       
045900             ADD 1 TO PROF-TAB-CNT                                        
046000             SET PROF-IX TO PROF-TAB-CNT                                  
046100             MOVE PROF-ID   TO PF-ID(PROF-IX)                             
046200             MOVE PROF-NAME TO PF-NAME(PROF-IX)                           
046300     END-READ.                                                            
046400 0230-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700 0240-LOAD-HOLDING-TABLE.                                                 
046800     READ PROFILE-HOLDING-IN INTO WS-PROH-STAGE                           
046900         AT END SET PROH-IN-EOF TO TRUE                                   
047000         NOT AT END                                                       
047100             ADD 1 TO PROH-TAB-CNT                                        
047200             SET PROH-IX TO PROH-TAB-CNT                                  
047300             MOVE PROH-PROFILE-ID TO PH-PROFILE-ID(PROH-IX)               
047400             MOVE PROH-SECTOR-ID  TO PH-SECTOR-ID(PROH-IX)                
047500             MOVE PROH-TARGET-PCT TO PH-TARGET-PCT(PROH-IX)               
047600     END-READ.                                                            
047700 0240-EXIT.                                                               
047800     EXIT.                                                                
047900                                                                          
048000 0250-LOAD-ADVISOR-TABLE.                                                 
048100     READ ADVISOR-MASTER-IN INTO WS-ADVC-STAGE                            
048200         AT END SET ADVC-IN-EOF TO TRUE                                   
048300         NOT AT END                                                       
048400             ADD 1 TO ADVC-TAB-CNT                                        
048500             SET ADVC-IX TO ADVC-TAB-CNT                                  
048600             MOVE ADVC-ID   TO AV-ID(ADVC-IX)                             
048700             MOVE ADVC-NAME TO AV-NAME(ADVC-IX)                           
048800     END-READ.                                                            
048900 0250-EXIT.                                                               
049000     EXIT.                                                                
049100                                                                          
049200 0260-LOAD-CLIENT-TABLE.                                                  
049300     READ CLIENT-MASTER-IN INTO WS-CLNT-STAGE                             
049400         AT END SET CLNT-IN-EOF TO TRUE                                   
049500         NOT AT END                                                       
049600             ADD 1 TO CLNT-TAB-CNT                                        
049700             SET CLNT-IX TO CLNT-TAB-CNT                                  
049800             MOVE CLNT-ID   TO CL-ID(CLNT-IX)                             
049900             MOVE CLNT-NAME TO CL-NAME(CLNT-IX)                           
050000     END-READ.                                                            
050100 0260-EXIT.                                                               
050200     EXIT.                                                                
050300                                                                          
050400 0300-WRITE-LISTING-HDR.                                                  
050500     MOVE WS-CURR-MM TO LST-MM.                                           
050600     MOVE WS-CURR-DD TO LST-DD.                                           
050700     MOVE WS-CURR-YY TO LST-YY.                                           
050800     WRITE MAINT-LISTING-REC FROM LST-HEADER1 AFTER PAGE.                 
050900 0300-EXIT.                                                               
051000     EXIT.                                                                
051100                                                                          
051200 0400-PROCESS-TRANSACTIONS.                                               
051300     SET WS-TRAN-IS-VALID TO TRUE.                                        
051400     MOVE SPACES TO WS-REJECT-REASON.                                     
051500     EVALUATE TRUE                                                        
051600         WHEN MT-IS-DEFINE-SECTOR                                         
051700             ADD 1 TO NUM-SECTOR-REQ                                      
051800             PERFORM 1000-DEFINE-SECTOR THRU 1000-EXIT                    
051900         WHEN MT-IS-DEFINE-STOCK                                          
052000             ADD 1 TO NUM-STOCK-REQ                                       
052100             PERFORM 1100-DEFINE-STOCK THRU 1100-EXIT                     
052200         WHEN MT-IS-SET-STOCK-PRICE                                       
052300             ADD 1 TO NUM-PRICE-REQ                                       
052400             PERFORM 1200-SET-STOCK-PRICE THRU 1200-EXIT                  
052500         WHEN MT-IS-DEFINE-PROFILE                                        
052600             ADD 1 TO NUM-PROFILE-REQ                                     
052700             PERFORM 1300-DEFINE-PROFILE THRU 1300-EXIT                   
052800         WHEN MT-IS-ADD-ADVISOR                                           
052900             ADD 1 TO NUM-ADVISOR-REQ                                     
053000             PERFORM 1400-ADD-ADVISOR THRU 1400-EXIT                      
053100         WHEN MT-IS-ADD-CLIENT                                            
053200             ADD 1 TO NUM-CLIENT-REQ                                      
053300             PERFORM 1500-ADD-CLIENT THRU 1500-EXIT                       
053400         WHEN OTHER                                                       
053500             MOVE 'UNKNOWN TRAN CODE' TO WS-REJECT-REASON                 
053600             SET WS-TRAN-IS-INVALID TO TRUE                               
053700     END-EVALUATE.                                                        
053800     IF WS-TRAN-IS-INVALID                                                
053900         PERFORM 1900-REJECT-TRANSACTION THRU 1900-EXIT                   
054000     END-IF.                                                              
054100     PERFORM 0410-READ-MAINT-TRANS THRU 0410-EXIT.                        
054200 0400-EXIT.                                                               
054300     EXIT.                                                                
054400                                                                          
054500 0410-READ-MAINT-TRANS.                                                   
054600     READ MAINT-TRANS                                                     
054700         AT END SET MAINT-AT-EOF TO TRUE                                  
054800     END-READ.                                                            
054900 0410-EXIT.                                                               
055000     EXIT.                                                                
055100                                                                          
055200*****************************************************************         
055300*  1000 SERIES -- ONE PARAGRAPH PER TRANSACTION KIND            *         
055400*****************************************************************         
055500 1000-DEFINE-SECTOR.                                                      
055600     SET WS-TRAN-IS-VALID TO TRUE.                                        
055700     IF MT-SECT-NAME OF MT-SECTOR-DATA = SPACES                           
055800         MOVE 'SECTOR NAME IS BLANK' TO WS-REJECT-REASON                  
055900         SET WS-TRAN-IS-INVALID TO TRUE                                   
056000     ELSE                                                                 
056100         MOVE 'N' TO WS-SECT-FOUND-SW                                     
056200         PERFORM 1010-FIND-SECTOR-BY-NAME THRU 1010-EXIT                  
056300                 VARYING SECT-IX FROM 1 BY 1                              
056400                 UNTIL SECT-IX > SECT-TAB-CNT                             
056500         IF WS-SECT-WAS-FOUND                                             
056600             MOVE 'DUPLICATE SECTOR NAME' TO WS-REJECT-REASON             
056700             SET WS-TRAN-IS-INVALID TO TRUE                               
056800         ELSE                                                             
056900             ADD 1 TO SECT-TAB-CNT                                        
057000             SET SECT-IX TO SECT-TAB-CNT                                  
057100             MOVE SECT-TAB-CNT TO ST-ID(SECT-IX)                          
057200             MOVE MT-SECT-NAME OF MT-SECTOR-DATA                          
057300                              TO ST-NAME(SECT-IX)                         
057400             MOVE 'N' TO ST-CASH-SW(SECT-IX)                              
057500             IF MT-SECT-NAME OF MT-SECTOR-DATA = 'cash'                   
057600                 MOVE 'Y' TO ST-CASH-SW(SECT-IX)                          
057700             END-IF                                                       
057800             ADD 1 TO NUM-SECTOR-OK                                       
057900         END-IF                                                           
058000     END-IF.                                                              
058100 1000-EXIT.                                                               
058200     EXIT.                                                                
058300                                                                          
058400 1010-FIND-SECTOR-BY-NAME.                                                
058500     IF ST-NAME(SECT-IX) = MT-SECT-NAME OF MT-SECTOR-DATA                 
058600         SET WS-SECT-WAS-FOUND TO TRUE                                    
058700     END-IF.                                                              
058800 1010-EXIT.                                                               
058900     EXIT.                                                                
059000                                                                          
059100 1100-DEFINE-STOCK.                                                       
059200     SET WS-TRAN-IS-VALID TO TRUE.                                        
059300     IF MT-STOK-NAME OF MT-STOCK-DATA = SPACES                            
059400        OR MT-STOK-SYMBOL OF MT-STOCK-DATA = SPACES                       
059500        OR MT-STOK-SECTOR-NAME OF MT-STOCK-DATA = SPACES                  
059600         MOVE 'STOCK FIELDS INCOMPLETE' TO WS-REJECT-REASON               
059700         SET WS-TRAN-IS-INVALID TO TRUE                                   
059800     ELSE                                                                 
059900         MOVE 'N' TO WS-SECT-FOUND-SW                                     
060000         PERFORM 1110-FIND-SECTOR-FOR-STOCK THRU 1110-EXIT                
060100                 VARYING SECT-IX FROM 1 BY 1                              
060200                 UNTIL SECT-IX > SECT-TAB-CNT                             
060300         IF NOT WS-SECT-WAS-FOUND                                         
060400             MOVE 'SECTOR NOT ON FILE' TO WS-REJECT-REASON                
060500             SET WS-TRAN-IS-INVALID TO TRUE                               
060600         ELSE                                                             
060700             MOVE 'N' TO WS-STOK-FOUND-SW                                 
060800             PERFORM 1120-FIND-STOCK-BY-SYMBOL THRU 1120-EXIT             
060900                     VARYING STOK-IX FROM 1 BY 1                          
061000                     UNTIL STOK-IX > STOK-TAB-CNT                         
061100             IF WS-STOK-WAS-FOUND                                         
061200                 MOVE 'DUPLICATE STOCK SYMBOL'                            
061300                                  TO WS-REJECT-REASON                     
061400                 SET WS-TRAN-IS-INVALID TO TRUE                           
061500             ELSE                                                         
061600                 ADD 1 TO STOK-TAB-CNT                                    
061700                 SET STOK-IX TO STOK-TAB-CNT                              
061800                 MOVE STOK-TAB-CNT TO SK-ID(STOK-IX)                      
061900                 MOVE MT-STOK-NAME OF MT-STOCK-DATA                       
062000                                  TO SK-NAME(STOK-IX)                     
062100                 MOVE MT-STOK-SYMBOL OF MT-STOCK-DATA                     
062200                                  TO SK-SYMBOL(STOK-IX)                   
062300                 MOVE WS-DIAG-KEY-N TO SK-SECTOR-ID(STOK-IX)              
062400                 MOVE 1.00 TO SK-PRICE(STOK-IX)                           
062500                 ADD 1 TO NUM-STOCK-OK                                    
062600             END-IF                                                       
062700         END-IF                                                           
062800     END-IF.                                                              
062900 1100-EXIT.                                                               
063000     EXIT.                                                                
063100                                                                          
063200 1110-FIND-SECTOR-FOR-STOCK.                                              
063300     IF ST-NAME(SECT-IX) =                                                
063400            MT-STOK-SECTOR-NAME OF MT-STOCK-DATA                          
063500         SET WS-SECT-WAS-FOUND TO TRUE                                    
063600         MOVE ST-ID(SECT-IX) TO WS-DIAG-KEY-N                             
063700     END-IF.                                                              
063800 1110-EXIT.                                                               
063900     EXIT.                                                                
064000                                                                          
064100 1120-FIND-STOCK-BY-SYMBOL.                                               
064200     IF SK-SYMBOL(STOK-IX) =                                              
064300            MT-STOK-SYMBOL OF MT-STOCK-DATA                               
064400         SET WS-STOK-WAS-FOUND TO TRUE                                    
064500     END-IF.                                                              
064600 1120-EXIT.                                                               
064700     EXIT.                                                                
064800                                                                          
064900 1200-SET-STOCK-PRICE.                                                    
065000     SET WS-TRAN-IS-VALID TO TRUE.                                        
065100     IF MT-PRIC-SYMBOL OF MT-PRICE-DATA = SPACES                          
065200         MOVE 'PRICE TRAN MISSING SYMBOL' TO WS-REJECT-REASON             
065300         SET WS-TRAN-IS-INVALID TO TRUE                                   
065400     ELSE                                                                 
065500         MOVE 'N' TO WS-STOK-FOUND-SW                                     
065600         PERFORM 1210-FIND-STOCK-FOR-PRICE THRU 1210-EXIT                 
065700                 VARYING STOK-IX FROM 1 BY 1                              
065800                 UNTIL STOK-IX > STOK-TAB-CNT                             
065900         IF NOT WS-STOK-WAS-FOUND                                         
066000             MOVE 'STOCK NOT ON FILE' TO WS-REJECT-REASON                 
066100             SET WS-TRAN-IS-INVALID TO TRUE                               
066200         ELSE                                                             
066300             ADD 1 TO NUM-PRICE-OK                                        
066400         END-IF                                                           
066500     END-IF.                                                              
066600 1200-EXIT.                                                               
066700     EXIT.                                                                
066800                                                                          
066900 1210-FIND-STOCK-FOR-PRICE.                                               
067000     IF SK-SYMBOL(STOK-IX) =                                              
067100            MT-PRIC-SYMBOL OF MT-PRICE-DATA                               
067200         SET WS-STOK-WAS-FOUND TO TRUE                                    
067300         MOVE MT-PRIC-AMOUNT OF MT-PRICE-DATA                             
067400                          TO SK-PRICE(STOK-IX)                            
067500     END-IF.                                                              
067600 1210-EXIT.                                                               
067700     EXIT.                                                                
067800                                                                          
067900 1300-DEFINE-PROFILE.                                                     
068000     SET WS-TRAN-IS-VALID TO TRUE.                                        
068100     IF MT-PROF-NAME OF MT-PROFILE-DATA = SPACES                          
068200         MOVE 'PROFILE NAME IS BLANK' TO WS-REJECT-REASON                 
068300         SET WS-TRAN-IS-INVALID TO TRUE                                   
068400     ELSE                                                                 
068500         MOVE 'N' TO WS-SECT-FOUND-SW                                     
068600         PERFORM 1305-FIND-PROFILE-BY-NAME THRU 1305-EXIT                 
068700                 VARYING PROF-IX FROM 1 BY 1                              
068800                 UNTIL PROF-IX > PROF-TAB-CNT                             
068900         IF WS-SECT-WAS-FOUND                                             
069000             MOVE 'DUPLICATE PROFILE NAME' TO WS-REJECT-REASON            
069100             SET WS-TRAN-IS-INVALID TO TRUE                               
069200         ELSE                                                             
069300             PERFORM 1310-VALIDATE-PROFILE THRU 1310-EXIT                 
069400             IF WS-PROF-IS-VALID                                          
069500                 PERFORM 1320-WRITE-PROFILE THRU 1320-EXIT                
069600                 ADD 1 TO NUM-PROFILE-OK                                  
069700             ELSE                                                         
069800                 SET WS-TRAN-IS-INVALID TO TRUE                           
069900             END-IF                                                       
070000         END-IF                                                           
070100     END-IF.                                                              
070200 1300-EXIT.                                                               
070300     EXIT.                                                                
070400                                                                          
070500*    1305 CHECKS THE NEW PROFILE NAME AGAINST EVERY ROW ALREADY           
070600*    STAGED IN THE PROFILE TABLE, THE SAME WAY 1410 GUARDS THE            
070700*    ADVISOR MASTER AND 1510 GUARDS THE CLIENT MASTER -- ADDED            
070800*    AFTER THE 2026 AUDIT FOUND PROFILE-NAME WAS THE ONE MASTER           
070900*    LEFT OFF THE DUPLICATE-KEY CHECK.                                    
071000 1305-FIND-PROFILE-BY-NAME.                                               
071100     IF PF-NAME(PROF-IX) = MT-PROF-NAME OF MT-PROFILE-DATA                
071200         SET WS-SECT-WAS-FOUND TO TRUE                                    
071300     END-IF.                                                              
071400 1305-EXIT.                                                               
071500     EXIT.                                                                
071600                                                                          
071700 1310-VALIDATE-PROFILE.                                                   
071800     SET WS-PROF-IS-VALID TO TRUE.                                        
071900     MOVE ZERO TO WS-PCT-TOTAL.                                           
072000     MOVE 'N' TO WS-CASH-SUPPLIED-SW.                                     
072100     PERFORM 1315-VALIDATE-ONE-HOLDING THRU 1315-EXIT                     
072200             VARYING WS-SUB1 FROM 1 BY 1                                  
072300             UNTIL WS-SUB1 > MT-PROF-HOLDING-CNT                          
072400                             OF MT-PROFILE-DATA.                          
072500     IF WS-PROF-IS-VALID AND WS-PCT-TOTAL NOT = 100                       
072600         MOVE 'PROFILE PERCENTAGES NOT 100'                               
072700                              TO WS-REJECT-REASON                         
072800         MOVE 'N' TO WS-PROF-VALID-SW                                     
072900     END-IF.                                                              
073000 1310-EXIT.                                                               
073100     EXIT.                                                                
073200                                                                          
073300 1315-VALIDATE-ONE-HOLDING.                                               
073400     MOVE 'N' TO WS-SECT-FOUND-SW.                                        
073500     PERFORM 1010-FIND-SECTOR-BY-NAME-PROF THRU 1010-PR-EXIT              
073600             VARYING SECT-IX FROM 1 BY 1                                  
073700             UNTIL SECT-IX > SECT-TAB-CNT.                                
073800     IF NOT WS-SECT-WAS-FOUND                                             
073900         MOVE 'PROFILE SECTOR NOT ON FILE'                                
074000                          TO WS-REJECT-REASON                             
074100         MOVE 'N' TO WS-PROF-VALID-SW                                     
074200     ELSE                                                                 
074300         ADD MT-PROF-PCT(WS-SUB1) OF MT-PROFILE-DATA                      
074400                          TO WS-PCT-TOTAL                                 
074500         IF MT-PROF-SECTOR-NAME(WS-SUB1)                                  
074600                   OF MT-PROFILE-DATA = 'cash'                            
074700             SET WS-CASH-WAS-SUPPLIED TO TRUE                             
074800         END-IF                                                           
074900     END-IF.                                                              
075000 1315-EXIT.                                                               
075100     EXIT.                                                                
075200                                                                          
075300 1010-FIND-SECTOR-BY-NAME-PROF.                                           
075400     IF ST-NAME(SECT-IX) =                                                
075500          MT-PROF-SECTOR-NAME(WS-SUB1) OF MT-PROFILE-DATA                 
075600         SET WS-SECT-WAS-FOUND TO TRUE                                    
075700     END-IF.                                                              
075800 1010-PR-EXIT.                                                            
075900     EXIT.                                                                
076000                                                                          
076100 1320-WRITE-PROFILE.                                                      
076200     ADD 1 TO PROF-TAB-CNT.                                               
076300     SET PROF-IX TO PROF-TAB-CNT.                                         
076400     MOVE PROF-TAB-CNT TO PF-ID(PROF-IX).                                 
076500     MOVE MT-PROF-NAME OF MT-PROFILE-DATA TO PF-NAME(PROF-IX).            
076600     PERFORM 1325-WRITE-ONE-HOLDING THRU 1325-EXIT                        
076700             VARYING WS-SUB1 FROM 1 BY 1                                  
076800             UNTIL WS-SUB1 > MT-PROF-HOLDING-CNT                          
076900                             OF MT-PROFILE-DATA.                          
077000     IF NOT WS-CASH-WAS-SUPPLIED                                          
077100         ADD 1 TO PROH-TAB-CNT                                            
077200         SET PROH-IX TO PROH-TAB-CNT                                      
077300         MOVE PROF-TAB-CNT TO PH-PROFILE-ID(PROH-IX)                      
077400         MOVE ZERO TO PH-TARGET-PCT(PROH-IX)                              
077500         PERFORM 1330-FIND-CASH-SECTOR THRU 1330-EXIT                     
077600                 VARYING SECT-IX FROM 1 BY 1                              
077700                 UNTIL SECT-IX > SECT-TAB-CNT                             
077800     END-IF.                                                              
077900 1320-EXIT.                                                               
078000     EXIT.                                                                
078100                                                                          
078200 1325-WRITE-ONE-HOLDING.                                                  
078300     ADD 1 TO PROH-TAB-CNT.                                               
078400     SET PROH-IX TO PROH-TAB-CNT.                                         
078500     MOVE PROF-TAB-CNT TO PH-PROFILE-ID(PROH-IX).                         
078600     MOVE 'N' TO WS-SECT-FOUND-SW.                                        
078700     PERFORM 1010-FIND-SECTOR-BY-NAME-PROF THRU 1010-PR-EXIT              
078800             VARYING SECT-IX FROM 1 BY 1                                  
078900             UNTIL SECT-IX > SECT-TAB-CNT.                                
079000     IF WS-SECT-WAS-FOUND                                                 
079100         MOVE ST-ID(SECT-IX) TO PH-SECTOR-ID(PROH-IX)                     
079200     END-IF.                                                              
079300     MOVE MT-PROF-PCT(WS-SUB1) OF MT-PROFILE-DATA                         
079400                      TO PH-TARGET-PCT(PROH-IX).                          
079500 1325-EXIT.                                                               
079600     EXIT.                                                                
079700                                                                          
079800 1330-FIND-CASH-SECTOR.                                                   
079900     IF ST-CASH-SW(SECT-IX) = 'Y'                                         
080000         MOVE ST-ID(SECT-IX) TO PH-SECTOR-ID(PROH-IX)                     
080100     END-IF.                                                              
080200 1330-EXIT.                                                               
080300     EXIT.                                                                
080400                                                                          
080500 1400-ADD-ADVISOR.                                                        
080600     SET WS-TRAN-IS-VALID TO TRUE.                                        
080700     IF MT-ADVC-NAME OF MT-ADVISOR-DATA = SPACES                          
080800         MOVE 'ADVISOR NAME IS BLANK' TO WS-REJECT-REASON                 
080900         SET WS-TRAN-IS-INVALID TO TRUE                                   
081000     ELSE                                                                 
081100         MOVE 'N' TO WS-SECT-FOUND-SW                                     
081200         PERFORM 1410-FIND-ADVISOR-BY-NAME THRU 1410-EXIT                 
081300                 VARYING ADVC-IX FROM 1 BY 1                              
081400                 UNTIL ADVC-IX > ADVC-TAB-CNT                             
081500         IF WS-SECT-WAS-FOUND                                             
081600             MOVE 'DUPLICATE ADVISOR NAME' TO WS-REJECT-REASON            
081700             SET WS-TRAN-IS-INVALID TO TRUE                               
081800         ELSE                                                             
081900             ADD 1 TO ADVC-TAB-CNT                                        
082000             SET ADVC-IX TO ADVC-TAB-CNT                                  
082100             MOVE ADVC-TAB-CNT TO AV-ID(ADVC-IX)                          
082200             MOVE MT-ADVC-NAME OF MT-ADVISOR-DATA                         
082300                              TO AV-NAME(ADVC-IX)                         
082400             ADD 1 TO NUM-ADVISOR-OK                                      
082500         END-IF                                                           
082600     END-IF.                                                              
082700 1400-EXIT.                                                               
082800     EXIT.                                                                
082900                                                                          
083000 1410-FIND-ADVISOR-BY-NAME.                                               
083100     IF AV-NAME(ADVC-IX) = MT-ADVC-NAME OF MT-ADVISOR-DATA                
083200         SET WS-SECT-WAS-FOUND TO TRUE                                    
083300     END-IF.                                                              
083400 1410-EXIT.                                                               
083500     EXIT.                                                                
083600                                                                          
083700 1500-ADD-CLIENT.                                                         
083800     SET WS-TRAN-IS-VALID TO TRUE.                                        
083900     IF MT-CLNT-NAME OF MT-CLIENT-DATA = SPACES                           
084000         MOVE 'CLIENT NAME IS BLANK' TO WS-REJECT-REASON                  
084100         SET WS-TRAN-IS-INVALID TO TRUE                                   
084200     ELSE                                                                 
084300         MOVE 'N' TO WS-SECT-FOUND-SW                                     
084400         PERFORM 1510-FIND-CLIENT-BY-NAME THRU 1510-EXIT                  
084500                 VARYING CLNT-IX FROM 1 BY 1                              
084600                 UNTIL CLNT-IX > CLNT-TAB-CNT                             
084700         IF WS-SECT-WAS-FOUND                                             
084800             MOVE 'DUPLICATE CLIENT NAME' TO WS-REJECT-REASON             
084900             SET WS-TRAN-IS-INVALID TO TRUE                               
085000         ELSE                                                             
085100             ADD 1 TO CLNT-TAB-CNT                                        
085200             SET CLNT-IX TO CLNT-TAB-CNT                                  
085300             MOVE CLNT-TAB-CNT TO CL-ID(CLNT-IX)                          
085400             MOVE MT-CLNT-NAME OF MT-CLIENT-DATA                          
085500                              TO CL-NAME(CLNT-IX)                         
085600             ADD 1 TO NUM-CLIENT-OK                                       
085700         END-IF                                                           
085800     END-IF.                                                              
085900 1500-EXIT.                                                               
086000     EXIT.                                                                
086100                                                                          
086200 1510-FIND-CLIENT-BY-NAME.                                                
086300     IF CL-NAME(CLNT-IX) = MT-CLNT-NAME OF MT-CLIENT-DATA                 
086400         SET WS-SECT-WAS-FOUND TO TRUE                                    
086500     END-IF.                                                              
086600 1510-EXIT.                                                               
086700     EXIT.                                                                
086800                                                                          
086900 1900-REJECT-TRANSACTION.                                                 
087000     ADD 1 TO NUM-TRAN-REJECTED.                                          
087100     MOVE MT-TRAN-CODE TO LST-REJ-CODE.                                   
087200     MOVE WS-REJECT-REASON TO LST-REJ-REASON.                             
087300     WRITE MAINT-LISTING-REC FROM LST-REJECT-LINE.                        
087400 1900-EXIT.                                                               
087500     EXIT.                                                                
087600                                                                          
087700*****************************************************************         
087800*  8000 SERIES -- REWRITE MASTERS, WRITE STATISTICS             *         
087900*****************************************************************         
088000 8000-REWRITE-MASTERS.                                                    
088100     PERFORM 8010-REWRITE-ONE-SECTOR THRU 8010-EXIT                       
088200             VARYING SECT-IX FROM 1 BY 1                                  
088300             UNTIL SECT-IX > SECT-TAB-CNT.                                
088400     PERFORM 8020-REWRITE-ONE-STOCK THRU 8020-EXIT                        
088500             VARYING STOK-IX FROM 1 BY 1                                  
088600             UNTIL STOK-IX > STOK-TAB-CNT.                                
088700     PERFORM 8030-REWRITE-ONE-PROFILE THRU 8030-EXIT                      
088800             VARYING PROF-IX FROM 1 BY 1                                  
088900             UNTIL PROF-IX > PROF-TAB-CNT.                                
089000     PERFORM 8040-REWRITE-ONE-HOLDING THRU 8040-EXIT                      
089100             VARYING PROH-IX FROM 1 BY 1                                  
089200             UNTIL PROH-IX > PROH-TAB-CNT.                                
089300     PERFORM 8050-REWRITE-ONE-ADVISOR THRU 8050-EXIT                      
089400             VARYING ADVC-IX FROM 1 BY 1                                  
089500             UNTIL ADVC-IX > ADVC-TAB-CNT.                                
089600     PERFORM 8060-REWRITE-ONE-CLIENT THRU 8060-EXIT                       
089700             VARYING CLNT-IX FROM 1 BY 1                                  
089800             UNTIL CLNT-IX > CLNT-TAB-CNT.                                
089900 8000-EXIT.                                                               
090000     EXIT.                                                                
090100                                                                          
090200 8010-REWRITE-ONE-SECTOR.                                                 
090300     MOVE ST-ID(SECT-IX)   TO SECT-ID.                                    
090400     MOVE ST-NAME(SECT-IX) TO SECT-NAME.                                  
090500     MOVE ST-CASH-SW(SECT-IX) TO SECT-CASH-SECTOR-SW.                     
090600     MOVE WS-CURRENT-DATE-X TO SECT-ADDED-DATE.                           
090700     MOVE SPACES TO SECT-ADDED-BY.                                        
090800     WRITE SECTOR-OUT-BUF FROM WS-SECT-STAGE.                             
090900 8010-EXIT.                                                               
091000     EXIT.                                                                
091100                                                                          
091200 8020-REWRITE-ONE-STOCK.                                                  
091300     MOVE SK-ID(STOK-IX)        TO STOK-ID.                               
091400     MOVE SK-NAME(STOK-IX)      TO STOK-NAME.                             
091500     MOVE SK-SYMBOL(STOK-IX)    TO STOK-SYMBOL.                           
091600     MOVE SK-SECTOR-ID(STOK-IX) TO STOK-SECTOR-ID.                        
091700     MOVE SK-PRICE(STOK-IX)     TO STOK-PER-SHARE-PRICE.                  
091800     MOVE WS-CURRENT-DATE-X TO STOK-PRICE-LAST-SET-DATE.                  
091900     WRITE STOCK-OUT-BUF FROM WS-STOK-STAGE.                              
092000 8020-EXIT.                                                               
092100     EXIT.                                                                
092200                                                                          
092300 8030-REWRITE-ONE-PROFILE.                                                
092400     MOVE PF-ID(PROF-IX)   TO PROF-ID.                                    
092500     MOVE PF-NAME(PROF-IX) TO PROF-NAME.                                  
092600     MOVE WS-CURRENT-DATE-X TO PROF-ADDED-DATE.                           
092700     WRITE PROFILE-OUT-BUF FROM WS-PROF-STAGE.                            
092800 8030-EXIT.                                                               
092900     EXIT.                                                                
093000                                                                          
093100 8040-REWRITE-ONE-HOLDING.                                                
093200     MOVE PH-PROFILE-ID(PROH-IX) TO PROH-PROFILE-ID.                      
093300     MOVE PH-SECTOR-ID(PROH-IX)  TO PROH-SECTOR-ID.                       
093400     MOVE PH-TARGET-PCT(PROH-IX) TO PROH-TARGET-PCT.                      
093500     WRITE PROFILE-HOLDING-OUT-BUF FROM WS-PROH-STAGE.                    
093600 8040-EXIT.                                                               
093700     EXIT.                                                                
093800                                                                          
093900 8050-REWRITE-ONE-ADVISOR.                                                
094000     MOVE AV-ID(ADVC-IX)   TO ADVC-ID.                                    
094100     MOVE AV-NAME(ADVC-IX) TO ADVC-NAME.                                  
094200     MOVE WS-CURRENT-DATE-X TO ADVC-ADDED-DATE.                           
094300     WRITE ADVISOR-OUT-BUF FROM WS-ADVC-STAGE.                            
094400 8050-EXIT.                                                               
094500     EXIT.                                                                
094600                                                                          
094700 8060-REWRITE-ONE-CLIENT.                                                 
094800     MOVE CL-ID(CLNT-IX)   TO CLNT-ID.                                    
094900     MOVE CL-NAME(CLNT-IX) TO CLNT-NAME.                                  
095000     MOVE WS-CURRENT-DATE-X TO CLNT-ADDED-DATE.                           
095100     WRITE CLIENT-OUT-BUF FROM WS-CLNT-STAGE.                             
095200 8060-EXIT.                                                               
095300     EXIT.                                                                
095400                                                                          
095500 8500-WRITE-STATS.                                                        
095600     MOVE 'SECTOR'         TO LST-STATS-LABEL.                            
095700     MOVE NUM-SECTOR-REQ   TO LST-STATS-REQ.                              
095800     MOVE NUM-SECTOR-OK    TO LST-STATS-OK.                               
095900     WRITE MAINT-LISTING-REC FROM LST-STATS-LINE AFTER 2.                 
096000     MOVE 'STOCK'          TO LST-STATS-LABEL.                            
096100     MOVE NUM-STOCK-REQ    TO LST-STATS-REQ.                              
096200     MOVE NUM-STOCK-OK     TO LST-STATS-OK.                               
096300     WRITE MAINT-LISTING-REC FROM LST-STATS-LINE.                         
096400     MOVE 'SET-PRICE'      TO LST-STATS-LABEL.                            
096500     MOVE NUM-PRICE-REQ    TO LST-STATS-REQ.                              
096600     MOVE NUM-PRICE-OK     TO LST-STATS-OK.                               
096700     WRITE MAINT-LISTING-REC FROM LST-STATS-LINE.                         
096800     MOVE 'PROFILE'        TO LST-STATS-LABEL.                            
096900     MOVE NUM-PROFILE-REQ  TO LST-STATS-REQ.                              
097000     MOVE NUM-PROFILE-OK   TO LST-STATS-OK.                               
097100     WRITE MAINT-LISTING-REC FROM LST-STATS-LINE.                         
097200     MOVE 'ADVISOR'        TO LST-STATS-LABEL.                            
097300     MOVE NUM-ADVISOR-REQ  TO LST-STATS-REQ.                              
097400     MOVE NUM-ADVISOR-OK   TO LST-STATS-OK.                               
097500     WRITE MAINT-LISTING-REC FROM LST-STATS-LINE.                         
097600     MOVE 'CLIENT'         TO LST-STATS-LABEL.                            
097700     MOVE NUM-CLIENT-REQ   TO LST-STATS-REQ.                              
097800     MOVE NUM-CLIENT-OK    TO LST-STATS-OK.                               
097900     WRITE MAINT-LISTING-REC FROM LST-STATS-LINE.                         
098000     MOVE 'REJECTED'       TO LST-STATS-LABEL.                            
098100     MOVE NUM-TRAN-REJECTED TO LST-STATS-REQ.                             
098200     MOVE ZERO             TO LST-STATS-OK.                               
098300     WRITE MAINT-LISTING-REC FROM LST-STATS-LINE.                         
098400 8500-EXIT.                                                               
098500     EXIT.                                                                
098600                                                                          
098700 9000-CLOSE-FILES.                                                        
098800     CLOSE SECTOR-MASTER-IN  SECTOR-MASTER-OUT                            
098900           STOCK-MASTER-IN   STOCK-MASTER-OUT                             
099000           PROFILE-MASTER-IN PROFILE-MASTER-OUT                           
099100           PROFILE-HOLDING-IN PROFILE-HOLDING-OUT                         
099200           ADVISOR-MASTER-IN ADVISOR-MASTER-OUT                           
099300           CLIENT-MASTER-IN  CLIENT-MASTER-OUT                            
099400           MAINT-TRANS       MAINT-LISTING.                               
099500 9000-EXIT.                                                               
099600     EXIT.                                                                
