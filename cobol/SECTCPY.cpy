000100*****************************************************************         
000200* SECTCPY  -  SECTOR MASTER RECORD                              *         
000300*    ONE ENTRY PER INVESTMENT SECTOR (INCLUDING THE SYSTEM-     *         
000400*    MAINTAINED "CASH" SECTOR USED BY THE WEIGHTING REPORTS).   *         
000500*    MAINTAINED BY MSTRUPDT, READ-ONLY EVERYWHERE ELSE.         *         
000600*****************************************************************         
000700 01  ==:REC:==.                                                           
000800     05  SECT-KEY.                                                        
000900         10  SECT-ID                 PIC 9(6).                            
001000     05  SECT-NAME                   PIC X(30).                           
001100     05  SECT-CASH-SECTOR-SW         PIC X(1).                            
001200         88  SECT-IS-CASH-SECTOR         VALUE 'Y'.                       
001300         88  SECT-IS-NOT-CASH-SECTOR     VALUE 'N'.                       
001400     05  SECT-ADDED-DATE             PIC 9(6).                            
001500     05  SECT-ADDED-DATE-R  REDEFINES SECT-ADDED-DATE.                    
001600         10  SECT-ADDED-YY           PIC 9(2).                            
001700         10  SECT-ADDED-MM           PIC 9(2).                            
001800         10  SECT-ADDED-DD           PIC 9(2).                            
001900     05  SECT-ADDED-BY               PIC X(8).                            
002000     05  FILLER                      PIC X(20).                           
