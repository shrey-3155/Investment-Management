000100*****************************************************************         
000200* PROPERTY OF THE FIRM - INTERNAL USE ONLY                      *         
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    DIVDPROC.                                                 
000600 AUTHOR.        D K STOUT.                                                
000700 INSTALLATION.  INVESTMENT SYSTEMS GROUP.                                 
000800 DATE-WRITTEN.  11/12/90.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100*****************************************************************         
001200*  CHANGE LOG                                                   *         
001300*----------------------------------------------------------------         
001400* 11/12/90  DKS  ORIGINAL PROGRAM.  PAYS A DIVIDEND EVENT ACROSS *        
001500*                EVERY HOLDING OF THE NAMED STOCK.               *        
001600* 04/03/91  DKS  ADDED THE REINVEST-VS-CASH SPLIT DRIVEN BY THE  *        
001700*                ACCOUNT'S REINVEST-FLAG.  REQUEST OPS-0201.     *        
001800* 10/22/92  RLH  REINVESTED SHARES NOW POST THROUGH THE FULL     *        
001900*                AVERAGE-COST-BASIS UPDATE INSTEAD OF A STRAIGHT *        
002000*                QUANTITY ADD.  REQUEST OPS-0298.                *        
002100* 06/30/94  RLH  ADDED THE FIRM-LEVEL FRACTIONAL-SHARE CARRY     *        
002200*                AND THE END-OF-EVENT RECONCILIATION AGAINST     *        
002300*                FIRM-STOCK-HOLDING.  REQUEST OPS-0362.          *        
002400* 01/19/99  JVR  YEAR-2000 REVIEW.  WS-CURRENT-DATE-X CARRIES A  *        
002500*                2-DIGIT YEAR STAMP ONLY, NEVER COMPARED ACROSS  *        
002600*                CENTURIES.  NO CHANGE REQUIRED.                 *        
002700* 11/04/01  MPT  ACCOUNT MASTER IS NOW REWRITTEN BY THIS PROGRAM *        
002800*                SINCE CASH-DIVIDEND ACCOUNTS UPDATE CASH-       *        
002900*                BALANCE HERE, NOT IN ACCTTRDE.  OPS-0417.       *        
003000* 09/09/04  PBL  RECONCILIATION NOW HANDLES THE FIRST-TIME CASE  *        
003100*                WHERE FIRM-STOCK-HOLDING HAS NO ROW YET FOR THE *        
003200*                STOCK.  OPS AUDIT FINDING 04-071.               *        
003300*****************************************************************         
003400*  THIS PROGRAM APPLIES DIVIDEND-TRANSACTIONS AGAINST EVERY      *        
003500*  INVESTMENT ROW HOLDING THE NAMED STOCK.  REINVESTING          *        
003600*  ACCOUNTS BUY MORE SHARES (FULL ACB UPDATE) AND LEAVE THEIR    *        
003700*  FRACTIONAL REMAINDER TO THE FIRM'S OWN RUNNING CARRY;         *        
003800*  CASH-DIVIDEND ACCOUNTS SIMPLY HAVE THEIR CASH-BALANCE         *        
003900*  CREDITED.  STOCK MASTER IS READ-ONLY HERE -- IT IS OWNED BY   *        
004000*  MSTRUPDT.  ACCOUNT AND INVESTMENT ARE OWNED BY ACCTTRDE BUT   *        
004100*  ARE READ, UPDATED AND REWRITTEN HERE TOO, SINCE A DIVIDEND    *        
004200*  EVENT TOUCHES BOTH CASH-BALANCE AND HOLDING QUANTITY.  FIRM-  *        
004300*  STOCK-HOLDING IS OWNED ENTIRELY BY THIS PROGRAM.              *        
004400*****************************************************************         
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-370.                                               
004900 OBJECT-COMPUTER.  IBM-370.                                               
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS ALPHABETIC-NAME IS 'A' THRU 'Z'                                
005300     UPSI-0 ON  STATUS IS DIVD-TEST-RUN                                   
005400            OFF STATUS IS DIVD-PROD-RUN.                                  
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT STOCK-MASTER-IN    ASSIGN TO STOKIN                           
005900         ACCESS IS SEQUENTIAL                                             
006000         FILE STATUS IS WS-STOK-STATUS.                                   
006100     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN                           
006200         ACCESS IS SEQUENTIAL                                             
006300         FILE STATUS IS WS-ACCT-IN-STATUS.                                
006400     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTOUT                          
006500         ACCESS IS SEQUENTIAL                                             
006600         FILE STATUS IS WS-ACCT-OUT-STATUS.                               
006700     SELECT INVEST-MASTER-IN   ASSIGN TO INVSIN                           
006800         ACCESS IS SEQUENTIAL                                             
006900         FILE STATUS IS WS-INVS-IN-STATUS.                                
007000     SELECT INVEST-MASTER-OUT  ASSIGN TO INVSOUT                          
007100         ACCESS IS SEQUENTIAL                                             
007200         FILE STATUS IS WS-INVS-OUT-STATUS.                               
007300     SELECT FIRM-MASTER-IN     ASSIGN TO FIRMIN                           
007400         ACCESS IS SEQUENTIAL                                             
007500         FILE STATUS IS WS-FIRM-IN-STATUS.                                
007600     SELECT FIRM-MASTER-OUT    ASSIGN TO FIRMOUT                          
007700         ACCESS IS SEQUENTIAL                                             
007800         FILE STATUS IS WS-FIRM-OUT-STATUS.                               
007900     SELECT DIVIDEND-TRANS     ASSIGN TO DIVDTRN                          
008000         ACCESS IS SEQUENTIAL                                             
008100         FILE STATUS IS WS-TRAN-STATUS.                                   
008200     SELECT DIVIDEND-LISTING   ASSIGN TO DIVDRPT                          
008300         ACCESS IS SEQUENTIAL                                             
008400         FILE STATUS IS WS-LISTING-STATUS.                                
008500                                                                          
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800                                                                          
008900 FD  STOCK-MASTER-IN                                                      
009000     RECORDING MODE IS F                                                  
009100     BLOCK CONTAINS 0 RECORDS.                                            
009200 01  STOCK-IN-BUF                    PIC X(100).                          
009300                                                                          
009400 FD  ACCOUNT-MASTER-IN                                                    
009500     RECORDING MODE IS F                                                  
009600     BLOCK CONTAINS 0 RECORDS.                                            
009700 01  ACCOUNT-IN-BUF                  PIC X(100).                          
009800                                                                          
009900 FD  ACCOUNT-MASTER-OUT                                                   
010000     RECORDING MODE IS F                                                  
010100     BLOCK CONTAINS 0 RECORDS.                                            
010200 01  ACCOUNT-OUT-BUF                 PIC X(100).                          
010300                                                                          
010400 FD  INVEST-MASTER-IN                                                     
010500     RECORDING MODE IS F                                                  
010600     BLOCK CONTAINS 0 RECORDS.                                            
010700 01  INVEST-IN-BUF                   PIC X(60).                           
010800                                                                          
010900 FD  INVEST-MASTER-OUT                                                    
011000     RECORDING MODE IS F                                                  
011100     BLOCK CONTAINS 0 RECORDS.                                            
011200 01  INVEST-OUT-BUF                  PIC X(60).                           
011300                                                                          
011400 FD  FIRM-MASTER-IN                                                       
011500     RECORDING MODE IS F                                                  
011600     BLOCK CONTAINS 0 RECORDS.                                            
011700 01  FIRM-IN-BUF                     PIC X(40).                           
011800                                                                          
011900 FD  FIRM-MASTER-OUT                                                      
012000     RECORDING MODE IS F                                                  
012100     BLOCK CONTAINS 0 RECORDS.                                            
012200 01  FIRM-OUT-BUF                    PIC X(40).                           
012300                                                                          
012400 FD  DIVIDEND-TRANS                                                       
012500     RECORDING MODE IS F.                                                 
012600 COPY DIVDCPY.                                                            
012700                                                                          
012800 FD  DIVIDEND-LISTING                                                     
012900     RECORDING MODE IS F.                                                 
013000 01  DIVIDEND-LISTING-REC            PIC X(132).                          
013100                                                                          
013200 WORKING-STORAGE SECTION.                                                 
013300*****************************************************************         
013400*  STANDALONE RUN-CONTROL ITEM -- KEPT OUTSIDE ANY GROUP THE     *        
013500*  SAME WAY THE OLD POC WORK SHEETS DID FOR A LOOP SUBSCRIPT     *        
013600*  SOMEBODY WOULD WANT TO DISPLAY BY ITSELF WHILE DEBUGGING.     *        
013700*****************************************************************         
013800 77  WS-SUB1                            PIC 9(5)   COMP.                  
013900*****************************************************************         
014000*  FILE STATUS SWITCHES                                         *         
014100*****************************************************************         
014200 01  FILE-STATUS-CODES.                                                   
014300     05  WS-STOK-STATUS              PIC X(2).                            
014400         88  STOK-OK                     VALUE '00'.                      
014500         88  STOK-EOF                    VALUE '10'.                      
014600     05  WS-ACCT-IN-STATUS           PIC X(2).                            
014700         88  ACCT-IN-OK                  VALUE '00'.                      
014800         88  ACCT-IN-EOF                 VALUE '10'.                      
014900     05  WS-ACCT-OUT-STATUS          PIC X(2).                            
015000     05  WS-INVS-IN-STATUS           PIC X(2).                            
015100         88  INVS-IN-OK                  VALUE '00'.                      
015200         88  INVS-IN-EOF                 VALUE '10'.                      
015300     05  WS-INVS-OUT-STATUS          PIC X(2).                            
015400     05  WS-FIRM-IN-STATUS           PIC X(2).                            
015500         88  FIRM-IN-OK                  VALUE '00'.                      
015600         88  FIRM-IN-EOF                 VALUE '10'.                      
015700     05  WS-FIRM-OUT-STATUS          PIC X(2).                            
015800     05  WS-TRAN-STATUS              PIC X(2).                            
015900         88  TRAN-OK                     VALUE '00'.                      
016000         88  TRAN-EOF                    VALUE '10'.                      
016100     05  WS-LISTING-STATUS           PIC X(2).                            
016200     05  FILLER                      PIC X(02)  VALUE SPACES.             
016300                                                                          
016400*****************************************************************         
016500*  SWITCHES                                                     *         
016600*****************************************************************         
016700 01  WS-SWITCHES.                                                         
016800     05  TRAN-EOF-SW                 PIC X(1) VALUE 'N'.                  
016900         88  TRAN-AT-EOF                 VALUE 'Y'.                       
017000     05  WS-TRAN-VALID-SW            PIC X(1) VALUE 'Y'.                  
017100         88  WS-TRAN-IS-VALID            VALUE 'Y'.                       
017200         88  WS-TRAN-IS-INVALID          VALUE 'N'.                       
017300     05  WS-FOUND-SW                 PIC X(1) VALUE 'N'.                  
017400         88  WS-WAS-FOUND                VALUE 'Y'.                       
017500     05  WS-FIRM-FOUND-SW            PIC X(1) VALUE 'N'.                  
017600         88  WS-FIRM-WAS-FOUND           VALUE 'Y'.                       
017700     05  FILLER                      PIC X(02)  VALUE SPACES.             
017800                                                                          
017900*****************************************************************         
018000*  WORK FIELDS                                                  *         
018100*****************************************************************         
018200 01  WS-WORK-FIELDS.                                                      
018300     05  WS-STOCK-ID                 PIC 9(6).                            
018400     05  WS-CURRENT-PRICE            PIC S9(9)V99   COMP-3.               
018500     05  WS-TOTAL-DIVIDEND           PIC S9(9)V99   COMP-3.               
018600     05  WS-SHARES-TO-BUY            PIC S9(9)V9(4) COMP-3.               
018700     05  WS-WHOLE-SHARES             PIC S9(9)      COMP-3.               
018800     05  WS-FRACTIONAL-SHARES        PIC S9(9)V9(4) COMP-3.               
018900     05  WS-FRACTIONAL-TOTAL         PIC S9(9)V9(4) COMP-3.               
019000     05  WS-EXISTING-QTY             PIC S9(9)V9(4) COMP-3.               
019100     05  WS-EXISTING-ACB             PIC S9(9)V99   COMP-3.               
019200     05  WS-NEW-QTY                  PIC S9(9)V9(4) COMP-3.               
019300     05  WS-NEW-ACB                  PIC S9(9)V99   COMP-3.               
019400     05  WS-FIRM-OWNED               PIC S9(7)V9(4) COMP-3.               
019500     05  WS-FIRM-SHORTFALL           PIC S9(9)V9(4) COMP-3.               
019600     05  WS-WHOLE-BOUGHT             PIC S9(7)      COMP-3.               
019700     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.              
019800     05  FILLER                      PIC X(02)  VALUE SPACES.             
019900                                                                          
020000 01  SYSTEM-DATE-AND-TIME.                                                
020100     05  WS-CURRENT-DATE-X           PIC 9(6).                            
020200     05  WS-CURRENT-DATE-R  REDEFINES WS-CURRENT-DATE-X.                  
020300         10  WS-CURR-YY              PIC 9(2).                            
020400         10  WS-CURR-MM              PIC 9(2).                            
020500         10  WS-CURR-DD              PIC 9(2).                            
020600     05  FILLER                      PIC X(02)  VALUE SPACES.             
020700                                                                          
020800*    LETS US TEST THE FIRST FOUR BYTES OF THE INCOMING SYMBOL             
020900*    FOR SPACES SO A BLANK TRANSACTION IS CAUGHT AS A REJECT              
021000*    INSTEAD OF FALLING THROUGH TO A FRUITLESS TABLE SEARCH.              
021100 01  WS-SYMBOL-TEST-FIELDS.                                               
021200     05  WS-SYMBOL-TEST-X            PIC X(10) VALUE SPACES.              
021300     05  WS-SYMBOL-TEST-R  REDEFINES WS-SYMBOL-TEST-X.                    
021400         10  WS-SYMBOL-TEST-4        PIC X(04).                           
021500         10  FILLER                  PIC X(06).                           
021600                                                                          
021700*****************************************************************         
021800*  RUN STATISTICS                                               *         
021900*****************************************************************         
022000 01  REPORT-TOTALS.                                                       
022100     05  NUM-DIVIDEND-REQ            PIC S9(7) COMP-3 VALUE 0.            
022200     05  NUM-DIVIDEND-OK             PIC S9(7) COMP-3 VALUE 0.            
022300     05  NUM-TRAN-REJECTED           PIC S9(7) COMP-3 VALUE 0.            
022400     05  NUM-HOLDINGS-REINVESTED     PIC S9(7) COMP-3 VALUE 0.            
022500     05  NUM-HOLDINGS-PAID-CASH      PIC S9(7) COMP-3 VALUE 0.            
022600     05  FILLER                      PIC S9(7) COMP-3 VALUE 0.            
022700                                                                          
022800*    THE REQUEST COUNTERS RESTATED AS A TABLE SO THE GRAND-TOTAL          
022900*    LINE ON THE LISTING CAN BE ACCUMULATED IN ONE SMALL LOOP             
023000*    RATHER THAN A LINE OF ADD STATEMENTS PER TRANSACTION KIND.           
023100*    THE TRAILING FILLER ABOVE IS NOT PART OF THE TABLE -- THE            
023200*    OCCURS BELOW COVERS ONLY THE FIVE NAMED COUNTERS.                    
023300 01  REPORT-TOTALS-R  REDEFINES REPORT-TOTALS.                            
023400     05  WS-REQ-COUNT-TAB OCCURS 5 TIMES                                  
023500                      INDEXED BY WS-REQ-IX                                
023600                      PIC S9(7) COMP-3.                                   
023700     05  FILLER                      PIC S9(7) COMP-3 VALUE 0.            
023800                                                                          
023900*****************************************************************         
024000*  STOCK LOOKUP TABLE -- OWNED BY MSTRUPDT, READ-ONLY HERE      *         
024100*****************************************************************         
024200 01  STOCK-TABLE.                                                         
024300     05  STOK-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
024400     05  STOK-TAB-ROW OCCURS 500 TIMES                                    
024500                      INDEXED BY STOK-IX.                                 
024600         10  SK-ID                   PIC 9(6).                            
024700         10  SK-SYMBOL               PIC X(10).                           
024800         10  SK-PRICE                PIC S9(9)V99 COMP-3.                 
024900     05  FILLER                      PIC X(02)  VALUE SPACES.             
025000                                                                          
025100*****************************************************************         
025200*  ACCOUNT, INVESTMENT AND FIRM-HOLDING MASTERS -- READ HERE,   *         
025300*  UPDATED, AND REWRITTEN AT END OF RUN                          *        
025400*****************************************************************         
025500 01  ACCOUNT-TABLE.                                                       
025600     05  ACCT-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
025700     05  ACCT-TAB-ROW OCCURS 5000 TIMES                                   
025800                      INDEXED BY ACCT-IX.                                 
025900         10  AC-ID                   PIC 9(6).                            
026000         10  AC-CLIENT-ID            PIC 9(6).                            
026100         10  AC-ADVISOR-ID           PIC 9(6).                            
026200         10  AC-NAME                 PIC X(30).                           
026300         10  AC-PROFILE-ID           PIC 9(6).                            
026400         10  AC-REINVEST-SW          PIC X(1).                            
026500         10  AC-CASH-BALANCE         PIC S9(9)V99 COMP-3.                 
026600     05  FILLER                      PIC X(02)  VALUE SPACES.             
026700                                                                          
026800 01  INVEST-TABLE.                                                        
026900     05  INVS-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
027000     05  INVS-TAB-ROW OCCURS 20000 TIMES                                  
027100                      INDEXED BY INVS-IX.                                 
027200         10  IV-ACCOUNT-ID           PIC 9(6).                            
027300         10  IV-STOCK-ID             PIC 9(6).                            
027400         10  IV-QUANTITY             PIC S9(9)V9(4) COMP-3.               
027500         10  IV-ACB                  PIC S9(9)V99   COMP-3.               
027600     05  FILLER                      PIC X(02)  VALUE SPACES.             
027700                                                                          
027800 01  FIRM-TABLE.                                                          
027900     05  FIRM-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
028000     05  FIRM-TAB-ROW OCCURS 500 TIMES                                    
028100                      INDEXED BY FIRM-IX.                                 
028200         10  FM-STOCK-ID             PIC 9(6).                            
028300         10  FM-STOCKS-OWNED         PIC S9(7)V9(4) COMP-3.               
028400     05  FILLER                      PIC X(02)  VALUE SPACES.             
028500                                                                          
028600*****************************************************************         
028700*  STRUCTURED STAGING AREAS (READ INTO / WRITE FROM)            *         
028800*****************************************************************         
028900 COPY STOKCPY   REPLACING ==:REC:== BY ==WS-STOK-STAGE==.                 
029000 COPY ACCTCPY   REPLACING ==:REC:== BY ==WS-ACCT-STAGE==.                 
029100 COPY INVSCPY   REPLACING ==:REC:== BY ==WS-INVS-STAGE==.                 
029200 COPY FIRMCPY   REPLACING ==:REC:== BY ==WS-FIRM-STAGE==.                 
029300                                                                          
029400*****************************************************************         
029500*  LISTING LINES                                                *         
029600*****************************************************************         
029700 01  LST-HEADER1.                                                         
029800     05  FILLER                      PIC X(40)                            
029900         VALUE 'DIVIDEND RUN LISTING             DATE: '.                 
030000     05  LST-MM                      PIC 99.                              
030100     05  FILLER                      PIC X VALUE '/'.                     
030200     05  LST-DD                      PIC 99.                              
030300     05  FILLER                      PIC X VALUE '/'.                     
030400     05  LST-YY                      PIC 99.                              
030500     05  FILLER                      PIC X(83) VALUE SPACES.              
030600                                                                          
030700 01  LST-REJECT-LINE.                                                     
030800     05  FILLER                      PIC X(20)                            
030900         VALUE '*** REJECTED   *** '.                                     
031000     05  LST-REJ-SYMBOL              PIC X(10).                           
031100     05  FILLER                      PIC X(2)  VALUE SPACES.              
031200     05  LST-REJ-REASON              PIC X(40).                           
031300     05  FILLER                      PIC X(60) VALUE SPACES.              
031400                                                                          
031500 01  LST-RECON-LINE.                                                      
031600     05  FILLER                      PIC X(16)                            
031700         VALUE 'FIRM RECONCILE '.                                         
031800     05  LST-RECON-SYMBOL            PIC X(10).                           
031900     05  FILLER                      PIC X(4)  VALUE SPACES.              
032000     05  FILLER                      PIC X(20)                            
032100         VALUE 'WHOLE SHARES BOUGHT:'.                                    
032200     05  LST-RECON-BOUGHT            PIC ZZZ,ZZ9.                         
032300     05  FILLER                      PIC X(69) VALUE SPACES.              
032400                                                                          
032500 01  LST-STATS-LINE.                                                      
032600     05  LST-STATS-LABEL             PIC X(24).                           
032700     05  FILLER                      PIC X(4)  VALUE SPACES.              
032800     05  LST-STATS-REQ               PIC ZZZ,ZZ9.                         
032900     05  FILLER                      PIC X(4)  VALUE SPACES.              
033000     05  LST-STATS-OK                PIC ZZZ,ZZ9.                         
033100     05  FILLER                      PIC X(85) VALUE SPACES.              
033200                                                                          
033300*****************************************************************         
033400 PROCEDURE DIVISION.                                                      
033500*****************************************************************         
033600                                                                          
033700 0000-MAIN-LINE.                                                          
033800     ACCEPT WS-CURRENT-DATE-X FROM DATE.                                  
033900     PERFORM 0010-OPEN-FILES         THRU 0010-EXIT.                      
034000     PERFORM 0020-LOAD-STOCKS        THRU 0020-EXIT                       
034100             UNTIL STOK-EOF.                                              
034200     PERFORM 0030-LOAD-OWNED-MASTERS THRU 0030-EXIT.                      
034300     PERFORM 0040-WRITE-LISTING-HDR  THRU 0040-EXIT.                      
034400     PERFORM 0100-READ-DIVD-TRAN     THRU 0100-EXIT.                      
034500     PERFORM 0200-PROCESS-ONE-TRAN   THRU 0200-EXIT                       
034600             UNTIL TRAN-AT-EOF.                                           
034700     PERFORM 8000-REWRITE-MASTERS    THRU 8000-EXIT.                      
034800     PERFORM 8500-WRITE-STATS        THRU 8500-EXIT.                      
034900     PERFORM 9000-CLOSE-FILES        THRU 9000-EXIT.                      
035000     GOBACK.                                                              
035100                                                                          
035200 0010-OPEN-FILES.                                                         
035300     OPEN INPUT  STOCK-MASTER-IN  ACCOUNT-MASTER-IN                       
035400                 INVEST-MASTER-IN FIRM-MASTER-IN                          
035500                 DIVIDEND-TRANS.                                          
035600     OPEN OUTPUT ACCOUNT-MASTER-OUT INVEST-MASTER-OUT                     
035700                 FIRM-MASTER-OUT    DIVIDEND-LISTING.                     
035800 0010-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100 0020-LOAD-STOCKS.                                                        
036200     READ STOCK-MASTER-IN INTO WS-STOK-STAGE                              
036300         AT END SET STOK-EOF TO TRUE                                      
036400         NOT AT END                                                       
036500             ADD 1 TO STOK-TAB-CNT                                        
036600             SET STOK-IX TO STOK-TAB-CNT                                  
036700             MOVE STOK-ID              TO SK-ID(STOK-IX)                  
036800             MOVE STOK-SYMBOL          TO SK-SYMBOL(STOK-IX)              
036900             MOVE STOK-PER-SHARE-PRICE TO SK-PRICE(STOK-IX)               
037000     END-READ.                                                            
037100 0020-EXIT.                                                               
037200     EXIT.                                                                
037300                                                                          
037400 0030-LOAD-OWNED-MASTERS.                                                 
037500     PERFORM 0031-LOAD-ACCOUNTS THRU 0031-EXIT                            
037600             UNTIL ACCT-IN-EOF.                                           
037700     PERFORM 0032-LOAD-INVEST   THRU 0032-EXIT                            
037800             UNTIL INVS-IN-EOF.                                           
037900     PERFORM 0033-LOAD-FIRM     THRU 0033-EXIT                            
038000             UNTIL FIRM-IN-EOF.                                           
038100 0030-EXIT.                                                               
038200     EXIT.                                                                
038300                                                                          
038400 0031-LOAD-ACCOUNTS.                                                      
038500     READ ACCOUNT-MASTER-IN INTO WS-ACCT-STAGE                            
038600         AT END SET ACCT-IN-EOF TO TRUE                                   
038700         NOT AT END                                                       
038800             ADD 1 TO ACCT-TAB-CNT                                        
038900             SET ACCT-IX TO ACCT-TAB-CNT                                  
039000             MOVE ACCT-ID           TO AC-ID(ACCT-IX)                     
039100             MOVE ACCT-CLIENT-ID    TO AC-CLIENT-ID(ACCT-IX)              
039200             MOVE ACCT-ADVISOR-ID   TO AC-ADVISOR-ID(ACCT-IX)             
039300             MOVE ACCT-NAME         TO AC-NAME(ACCT-IX)                   
039400             MOVE ACCT-PROFILE-ID   TO AC-PROFILE-ID(ACCT-IX)             
039500             MOVE ACCT-REINVEST-SW  TO AC-REINVEST-SW(ACCT-IX)            
039600             MOVE ACCT-CASH-BALANCE TO AC-CASH-BALANCE(ACCT-IX)           
039700     END-READ.                                                            
039800 0031-EXIT.                                                               
039900     EXIT.                                                                
040000                                                                          
040100 0032-LOAD-INVEST.                                                        
040200     READ INVEST-MASTER-IN INTO WS-INVS-STAGE                             
040300         AT END SET INVS-IN-EOF TO TRUE                                   
040400         NOT AT END                                                       
040500             ADD 1 TO INVS-TAB-CNT                                        
040600             SET INVS-IX TO INVS-TAB-CNT                                  
040700             MOVE INVS-ACCOUNT-ID TO IV-ACCOUNT-ID(INVS-IX)               
040800             MOVE INVS-STOCK-ID   TO IV-STOCK-ID(INVS-IX)                 
040900             MOVE INVS-QUANTITY   TO IV-QUANTITY(INVS-IX)                 
041000             MOVE INVS-ACB        TO IV-ACB(INVS-IX)                      
041100     END-READ.                                                            
041200 0032-EXIT.                                                               
041300     EXIT.                                                                
041400                                                                          
041500 0033-LOAD-FIRM.                                                          
041600     READ FIRM-MASTER-IN INTO WS-FIRM-STAGE                               
041700         AT END SET FIRM-IN-EOF TO TRUE                                   
041800         NOT AT END                                                       
041900             ADD 1 TO FIRM-TAB-CNT                                        
042000             SET FIRM-IX TO FIRM-TAB-CNT                                  
042100             MOVE FIRM-STOCK-ID    TO FM-STOCK-ID(FIRM-IX)                
042200             MOVE FIRM-STOCKS-OWNED TO FM-STOCKS-OWNED(FIRM-IX)           
042300     END-READ.                                                            
042400 0033-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700 0040-WRITE-LISTING-HDR.                                                  
042800     MOVE WS-CURR-MM TO LST-MM.                                           
042900     MOVE WS-CURR-DD TO LST-DD.                                           
043000     MOVE WS-CURR-YY TO LST-YY.                                           
043100     WRITE DIVIDEND-LISTING-REC FROM LST-HEADER1 AFTER PAGE.              
043200 0040-EXIT.                                                               
043300     EXIT.                                                                
043400                                                                          
043500 0100-READ-DIVD-TRAN.                                                     
043600     READ DIVIDEND-TRANS                                                  
043700         AT END SET TRAN-AT-EOF TO TRUE                                   
043800     END-READ.                                                            
043900 0100-EXIT.                                                               
044000     EXIT.                                                                
044100                                                                          
044200*****************************************************************         
044300*  0200 -- ONE DIVIDEND EVENT                                   *         
044400*****************************************************************         
044500 0200-PROCESS-ONE-TRAN.                                                   
044600     ADD 1 TO NUM-DIVIDEND-REQ.                                           
044700     SET WS-TRAN-IS-VALID TO TRUE.                                        
044800     MOVE SPACES TO WS-REJECT-REASON.                                     
044900     MOVE 'N' TO WS-FOUND-SW.                                             
045000     MOVE DIV-STOCK-SYMBOL TO WS-SYMBOL-TEST-X.                           
045100     IF WS-SYMBOL-TEST-4 = SPACES                                         
045200         MOVE 'BLANK STOCK SYMBOL' TO WS-REJECT-REASON                    
045300         SET WS-TRAN-IS-INVALID TO TRUE                                   
045400     ELSE                                                                 
045500         PERFORM 0210-FIND-STOCK THRU 0210-EXIT                           
045600                 VARYING STOK-IX FROM 1 BY 1                              
045700                 UNTIL STOK-IX > STOK-TAB-CNT                             
045800         IF NOT WS-WAS-FOUND                                              
045900             MOVE 'STOCK NOT ON FILE' TO WS-REJECT-REASON                 
046000             SET WS-TRAN-IS-INVALID TO TRUE                               
046100         END-IF                                                           
046200     END-IF.                                                              
046300     IF WS-TRAN-IS-INVALID                                                
046400         PERFORM 1900-REJECT-TRANSACTION THRU 1900-EXIT                   
046500     ELSE                                                                 
046600         MOVE ZERO TO WS-FRACTIONAL-TOTAL                                 
046700         PERFORM 0220-PAY-ONE-HOLDING THRU 0220-EXIT                      
046800                 VARYING INVS-IX FROM 1 BY 1                              
046900                 UNTIL INVS-IX > INVS-TAB-CNT                             
047000         PERFORM 0300-RECONCILE-FIRM-HOLDING THRU 0300-EXIT               
047100         ADD 1 TO NUM-DIVIDEND-OK                                         
047200     END-IF.                                                              
047300     PERFORM 0100-READ-DIVD-TRAN THRU 0100-EXIT.                          
047400 0200-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047700 0210-FIND-STOCK.                                                         
047800     IF SK-SYMBOL(STOK-IX) = DIV-STOCK-SYMBOL                             
047900         SET WS-WAS-FOUND TO TRUE                                         
048000         MOVE SK-ID(STOK-IX)    TO WS-STOCK-ID                            
048100         MOVE SK-PRICE(STOK-IX) TO WS-CURRENT-PRICE                       
048200     END-IF.                                                              
048300 0210-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600*****************************************************************         
048700*  0220 -- PAY ONE INVESTMENT ROW ITS SHARE OF THE DIVIDEND.     *        
048800*  SKIPS ANY ROW NOT HOLDING THE STOCK THIS DIVIDEND IS FOR.     *        
048900*****************************************************************         
049000 0220-PAY-ONE-HOLDING.                                                    
049100     IF IV-STOCK-ID(INVS-IX) = WS-STOCK-ID                                
049200         COMPUTE WS-TOTAL-DIVIDEND ROUNDED =                              
049300                 IV-QUANTITY(INVS-IX) * DIV-PER-SHARE                     
049400         MOVE 'N' TO WS-FOUND-SW                                          
049500         PERFORM 0221-FIND-ACCOUNT-FOR-INVEST THRU 0221-EXIT              
049600                 VARYING ACCT-IX FROM 1 BY 1                              
049700                 UNTIL ACCT-IX > ACCT-TAB-CNT                             
049800         IF WS-WAS-FOUND                                                  
049900             IF AC-REINVEST-SW(ACCT-IX) = 'Y'                             
050000                 PERFORM 0230-REINVEST-HOLDING THRU 0230-EXIT             
050100                 ADD 1 TO NUM-HOLDINGS-REINVESTED                         
050200             ELSE                                                         
050300                 ADD WS-TOTAL-DIVIDEND TO AC-CASH-BALANCE(ACCT-IX)        
050400                 ADD 1 TO NUM-HOLDINGS-PAID-CASH                          
050500             END-IF                                                       
050600         END-IF                                                           
050700     END-IF.                                                              
050800 0220-EXIT.                                                               
050900     EXIT.                                                                
051000                                                                          
051100 0221-FIND-ACCOUNT-FOR-INVEST.                                            
051200     IF AC-ID(ACCT-IX) = IV-ACCOUNT-ID(INVS-IX)                           
051300         SET WS-WAS-FOUND TO TRUE                                         
051400     END-IF.                                                              
051500 0221-EXIT.                                                               
051600     EXIT.                                                                
051700                                                                          
051800*****************************************************************         
051900*  0230 -- SPLIT THE DIVIDEND INTO WHOLE AND FRACTIONAL SHARES  *         
052000*  AND POST THE WHOLE-PLUS-FRACTIONAL AMOUNT TO THE HOLDING     *         
052100*  THROUGH THE SAME AVERAGE-COST-BASIS MATH ACCTTRDE USES FOR A *         
052200*  BUY -- HOUSE HABIT IS TO RESTATE THE FEW LINES OF COMPUTE    *         
052300*  RATHER THAN CALL ACROSS BATCH STEPS FOR THEM.  THE            *        
052400*  FRACTIONAL REMAINDER GOES TO THE FIRM'S RUNNING CARRY, NOT   *         
052500*  TO THE ACCOUNT.                                              *         
052600*****************************************************************         
052700 0230-REINVEST-HOLDING.                                                   
052800     COMPUTE WS-SHARES-TO-BUY ROUNDED =                                   
052900             WS-TOTAL-DIVIDEND / WS-CURRENT-PRICE.                        
053000     MOVE WS-SHARES-TO-BUY TO WS-WHOLE-SHARES.                            
053100     COMPUTE WS-FRACTIONAL-SHARES ROUNDED =                               
053200             WS-SHARES-TO-BUY - WS-WHOLE-SHARES.                          
053300     ADD WS-FRACTIONAL-SHARES TO WS-FRACTIONAL-TOTAL.                     
053400     MOVE IV-QUANTITY(INVS-IX) TO WS-EXISTING-QTY.                        
053500     MOVE IV-ACB(INVS-IX)      TO WS-EXISTING-ACB.                        
053600     COMPUTE WS-NEW-QTY ROUNDED =                                         
053700             WS-EXISTING-QTY + WS-SHARES-TO-BUY.                          
053800     COMPUTE WS-NEW-ACB ROUNDED =                                         
053900         ((WS-EXISTING-ACB * WS-EXISTING-QTY) +                           
054000          (WS-CURRENT-PRICE * WS-SHARES-TO-BUY)) / WS-NEW-QTY.            
054100     MOVE WS-NEW-QTY TO IV-QUANTITY(INVS-IX).                             
054200     MOVE WS-NEW-ACB TO IV-ACB(INVS-IX).                                  
054300 0230-EXIT.                                                               
054400     EXIT.                                                                
054500                                                                          
054600*****************************************************************         
054700*  0300 -- RECONCILE THE FIRM'S FRACTIONAL-SHARE CARRY FOR THIS *         
054800*  STOCK AGAINST FIRM-STOCK-HOLDING, AFTER EVERY ACCOUNT'S      *         
054900*  DIVIDEND HAS BEEN POSTED.                                    *         
055000*****************************************************************         
055100 0300-RECONCILE-FIRM-HOLDING.                                             
055200     MOVE 'N' TO WS-FIRM-FOUND-SW.                                        
055300     PERFORM 0310-FIND-FIRM-HOLDING THRU 0310-EXIT                        
055400             VARYING FIRM-IX FROM 1 BY 1                                  
055500             UNTIL FIRM-IX > FIRM-TAB-CNT.                                
055600     IF NOT WS-FIRM-WAS-FOUND                                             
055700         ADD 1 TO FIRM-TAB-CNT                                            
055800         SET FIRM-IX TO FIRM-TAB-CNT                                      
055900         MOVE WS-STOCK-ID       TO FM-STOCK-ID(FIRM-IX)                   
056000         MOVE WS-FRACTIONAL-TOTAL TO FM-STOCKS-OWNED(FIRM-IX)             
056100         MOVE WS-FRACTIONAL-TOTAL TO WS-WHOLE-BOUGHT                      
056200         ADD 1 TO WS-WHOLE-BOUGHT                                         
056300     ELSE                                                                 
056400         MOVE FM-STOCKS-OWNED(FIRM-IX) TO WS-FIRM-OWNED                   
056500         IF WS-FIRM-OWNED < WS-FRACTIONAL-TOTAL                           
056600             COMPUTE WS-FIRM-SHORTFALL =                                  
056700                     WS-FRACTIONAL-TOTAL - WS-FIRM-OWNED                  
056800             MOVE WS-FIRM-SHORTFALL TO WS-WHOLE-BOUGHT                    
056900             ADD 1 TO WS-WHOLE-BOUGHT                                     
057000             COMPUTE FM-STOCKS-OWNED(FIRM-IX) =                           
057100                     WS-FIRM-OWNED + WS-WHOLE-BOUGHT                      
057200                     - WS-FRACTIONAL-TOTAL                                
057300         ELSE                                                             
057400             MOVE ZERO TO WS-WHOLE-BOUGHT                                 
057500             COMPUTE FM-STOCKS-OWNED(FIRM-IX) =                           
057600                     WS-FIRM-OWNED - WS-FRACTIONAL-TOTAL                  
057700         END-IF                                                           
057800     END-IF.                                                              
057900     PERFORM 0320-WRITE-RECON-LINE THRU 0320-EXIT.                        
058000 0300-EXIT.                                                               
058100     EXIT.                                                                
058200                                                                          
058300 0310-FIND-FIRM-HOLDING.                                                  
058400     IF FM-STOCK-ID(FIRM-IX) = WS-STOCK-ID                                
058500         SET WS-FIRM-WAS-FOUND TO TRUE                                    
058600     END-IF.                                                              
058700 0310-EXIT.                                                               
058800     EXIT.                                                                
058900                                                                          
059000 0320-WRITE-RECON-LINE.                                                   
059100     MOVE DIV-STOCK-SYMBOL TO LST-RECON-SYMBOL.                           
059200     MOVE WS-WHOLE-BOUGHT  TO LST-RECON-BOUGHT.                           
059300     WRITE DIVIDEND-LISTING-REC FROM LST-RECON-LINE.                      
059400 0320-EXIT.                                                               
059500     EXIT.                                                                
059600                                                                          
059700 1900-REJECT-TRANSACTION.                                                 
059800     ADD 1 TO NUM-TRAN-REJECTED.                                          
059900     MOVE DIV-STOCK-SYMBOL TO LST-REJ-SYMBOL.                             
060000     MOVE WS-REJECT-REASON TO LST-REJ-REASON.                             
060100     WRITE DIVIDEND-LISTING-REC FROM LST-REJECT-LINE.                     
060200 1900-EXIT.                                                               
060300     EXIT.                                                                
060400                                                                          
060500*****************************************************************         
060600*  8000 SERIES -- REWRITE OWNED MASTERS, WRITE STATISTICS       *         
060700*****************************************************************         
060800 8000-REWRITE-MASTERS.                                                    
060900     PERFORM 8010-REWRITE-ONE-ACCOUNT THRU 8010-EXIT                      
061000             VARYING ACCT-IX FROM 1 BY 1                                  
061100             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
061200     PERFORM 8020-REWRITE-ONE-INVEST THRU 8020-EXIT                       
061300             VARYING INVS-IX FROM 1 BY 1                                  
061400             UNTIL INVS-IX > INVS-TAB-CNT.                                
061500     PERFORM 8030-REWRITE-ONE-FIRM THRU 8030-EXIT                         
061600             VARYING FIRM-IX FROM 1 BY 1                                  
061700             UNTIL FIRM-IX > FIRM-TAB-CNT.                                
061800 8000-EXIT.                                                               
061900     EXIT.                                                                
062000                                                                          
062100 8010-REWRITE-ONE-ACCOUNT.                                                
062200     MOVE AC-ID(ACCT-IX)           TO ACCT-ID.                            
062300     MOVE AC-CLIENT-ID(ACCT-IX)    TO ACCT-CLIENT-ID.                     
062400     MOVE AC-ADVISOR-ID(ACCT-IX)   TO ACCT-ADVISOR-ID.                    
062500     MOVE AC-NAME(ACCT-IX)         TO ACCT-NAME.                          
062600     MOVE AC-PROFILE-ID(ACCT-IX)   TO ACCT-PROFILE-ID.                    
062700     MOVE AC-REINVEST-SW(ACCT-IX)  TO ACCT-REINVEST-SW.                   
062800     MOVE AC-CASH-BALANCE(ACCT-IX) TO ACCT-CASH-BALANCE.                  
062900     MOVE WS-CURRENT-DATE-X TO ACCT-OPENED-DATE.                          
063000     WRITE ACCOUNT-OUT-BUF FROM WS-ACCT-STAGE.                            
063100 8010-EXIT.                                                               
063200     EXIT.                                                                
063300                                                                          
063400 8020-REWRITE-ONE-INVEST.                                                 
063500     IF IV-QUANTITY(INVS-IX) NOT = ZERO                                   
063600         MOVE IV-ACCOUNT-ID(INVS-IX) TO INVS-ACCOUNT-ID                   
063700         MOVE IV-STOCK-ID(INVS-IX)   TO INVS-STOCK-ID                     
063800         MOVE IV-QUANTITY(INVS-IX)   TO INVS-QUANTITY                     
063900         MOVE IV-ACB(INVS-IX)        TO INVS-ACB                          
064000         MOVE WS-CURRENT-DATE-X TO INVS-LAST-TRAN-DATE                    
064100         WRITE INVEST-OUT-BUF FROM WS-INVS-STAGE                          
064200     END-IF.                                                              
064300 8020-EXIT.                                                               
064400     EXIT.                                                                
064500                                                                          
064600 8030-REWRITE-ONE-FIRM.                                                   
064700     MOVE FM-STOCK-ID(FIRM-IX)     TO FIRM-STOCK-ID.                      
064800     MOVE FM-STOCKS-OWNED(FIRM-IX) TO FIRM-STOCKS-OWNED.                  
064900     MOVE WS-CURRENT-DATE-X TO FIRM-LAST-RECON-DATE.                      
065000     WRITE FIRM-OUT-BUF FROM WS-FIRM-STAGE.                               
065100 8030-EXIT.                                                               
065200     EXIT.                                                                
065300                                                                          
065400 8500-WRITE-STATS.                                                        
065500     MOVE 'DIVIDEND'              TO LST-STATS-LABEL.                     
065600     MOVE NUM-DIVIDEND-REQ        TO LST-STATS-REQ.                       
065700     MOVE NUM-DIVIDEND-OK         TO LST-STATS-OK.                        
065800     WRITE DIVIDEND-LISTING-REC FROM LST-STATS-LINE AFTER 2.              
065900     MOVE 'REJECTED'              TO LST-STATS-LABEL.                     
066000     MOVE NUM-TRAN-REJECTED       TO LST-STATS-REQ.                       
066100     MOVE ZERO                    TO LST-STATS-OK.                        
066200     WRITE DIVIDEND-LISTING-REC FROM LST-STATS-LINE.                      
066300     MOVE 'HOLDINGS REINVESTED'   TO LST-STATS-LABEL.                     
066400     MOVE NUM-HOLDINGS-REINVESTED TO LST-STATS-REQ.                       
066500     MOVE ZERO                    TO LST-STATS-OK.                        
066600     WRITE DIVIDEND-LISTING-REC FROM LST-STATS-LINE.                      
066700     MOVE 'HOLDINGS PAID CASH'    TO LST-STATS-LABEL.                     
066800     MOVE NUM-HOLDINGS-PAID-CASH  TO LST-STATS-REQ.                       
066900     MOVE ZERO                    TO LST-STATS-OK.                        
067000     WRITE DIVIDEND-LISTING-REC FROM LST-STATS-LINE.                      
067100 8500-EXIT.                                                               
067200     EXIT.                                                                
067300                                                                          
067400 9000-CLOSE-FILES.                                                        
067500     CLOSE STOCK-MASTER-IN   ACCOUNT-MASTER-IN                            
067600           ACCOUNT-MASTER-OUT INVEST-MASTER-IN                            
067700           INVEST-MASTER-OUT FIRM-MASTER-IN                               
067800           FIRM-MASTER-OUT   DIVIDEND-TRANS                               
067900           DIVIDEND-LISTING.                                              
068000 9000-EXIT.                                                               
068100     EXIT.                                                                
