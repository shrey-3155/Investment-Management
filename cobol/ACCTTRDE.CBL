000100*****************************************************************         
000200* PROPERTY OF THE FIRM - INTERNAL USE ONLY                      *         
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    ACCTTRDE.                                                 
000600 AUTHOR.        J D SAYRE.                                                
000700 INSTALLATION.  INVESTMENT SYSTEMS GROUP.                                 
000800 DATE-WRITTEN.  06/02/89.                                                 
000900 DATE-COMPILED.                                                           
001000 SECURITY.      NON-CONFIDENTIAL.                                         
001100*****************************************************************         
001200*  CHANGE LOG                                                   *         
001300*----------------------------------------------------------------         
001400* 06/02/89  JDS  ORIGINAL PROGRAM.  OPENS ACCOUNTS AND POSTS     *        
001500*                TRADES AGAINST THE INVESTMENT MASTER.           *        
001600* 09/14/89  JDS  ADDED THE AVERAGE-COST-BASIS COMPUTATION FOR    *        
001700*                BUYS -- REQUEST OPS-0139.                       *        
001800* 02/03/90  RLH  TRADE NOW REJECTS A BUY WHEN CASH-BALANCE IS    *        
001900*                INSUFFICIENT INSTEAD OF ALLOWING A NEGATIVE     *        
002000*                BALANCE.  REQUEST OPS-0177.                     *        
002100* 07/19/91  RLH  ADDED THE 'CASH' PSEUDO-SYMBOL FOR DIRECT CASH  *        
002200*                DEPOSITS AND WITHDRAWALS.  REQUEST OPS-0244.    *        
002300* 03/08/93  DKS  TRADE NOW REJECTS A SELL WHEN THE HOLDING       *        
002400*                QUANTITY IS INSUFFICIENT.  REQUEST OPS-0331.    *        
002500* 12/01/95  DKS  ACCOUNT NAME UNIQUENESS IS NOW CHECKED WITHIN   *        
002600*                CLIENT-ID, NOT ACROSS THE WHOLE FILE -- TWO     *        
002700*                CLIENTS MAY REUSE A NAME.  REQUEST OPS-0389.    *        
002800* 01/14/99  JVR  YEAR-2000 REVIEW.  WS-CURRENT-DATE-X CARRIES A  *        
002900*                2-DIGIT YEAR STAMP ONLY, NEVER COMPARED ACROSS  *        
003000*                CENTURIES.  NO CHANGE REQUIRED.                 *        
003100* 08/22/02  MPT  INVESTMENT MASTER REWRITE NOW DROPS HOLDING     *        
003200*                ROWS THAT NET TO ZERO SHARES ON A FULL SELL.    *        
003300* 05/17/06  MPT  ADDED FILE-STATUS CHECKS ON OPEN OF ALL SIX     *        
003400*                MASTERS -- OPS AUDIT FINDING 06-114.            *        
003500*****************************************************************         
003600*  THIS PROGRAM APPLIES ACCT-TRANS (OPEN-ACCOUNT AND TRADE       *        
003700*  TRANSACTIONS) AGAINST THE ACCOUNT AND INVESTMENT MASTERS.     *        
003800*  CLIENT, ADVISOR, PROFILE AND STOCK MASTERS ARE READ-ONLY      *        
003900*  LOOKUP TABLES HERE -- THEY ARE OWNED BY MSTRUPDT.  THE SAME   *        
004000*  EXTRACT-UPDATE-REPLACE SHAPE MSTRUPDT USES IS FOLLOWED FOR    *        
004100*  THE TWO MASTERS THIS PROGRAM OWNS, ACCOUNT AND INVESTMENT.    *        
004200*****************************************************************         
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-370.                                               
004700 OBJECT-COMPUTER.  IBM-370.                                               
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS ALPHABETIC-NAME IS 'A' THRU 'Z'                                
005100     UPSI-0 ON  STATUS IS TRADE-TEST-RUN                                  
005200            OFF STATUS IS TRADE-PROD-RUN.                                 
005300                                                                          
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT CLIENT-MASTER-IN   ASSIGN TO CLNTIN                           
005700         ACCESS IS SEQUENTIAL                                             
005800         FILE STATUS IS WS-CLNT-STATUS.                                   
005900     SELECT ADVISOR-MASTER-IN  ASSIGN TO ADVCIN                           
006000         ACCESS IS SEQUENTIAL                                             
006100         FILE STATUS IS WS-ADVC-STATUS.                                   
006200     SELECT PROFILE-MASTER-IN  ASSIGN TO PROFIN                           
006300         ACCESS IS SEQUENTIAL                                             
006400         FILE STATUS IS WS-PROF-STATUS.                                   
006500     SELECT STOCK-MASTER-IN    ASSIGN TO STOKIN                           
006600         ACCESS IS SEQUENTIAL                                             
006700         FILE STATUS IS WS-STOK-STATUS.                                   
006800     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN                           
006900         ACCESS IS SEQUENTIAL                                             
007000         FILE STATUS IS WS-ACCT-IN-STATUS.                                
007100     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTOUT                          
007200         ACCESS IS SEQUENTIAL                                             
007300         FILE STATUS IS WS-ACCT-OUT-STATUS.                               
007400     SELECT INVEST-MASTER-IN   ASSIGN TO INVSIN                           
007500         ACCESS IS SEQUENTIAL                                             
007600         FILE STATUS IS WS-INVS-IN-STATUS.                                
007700     SELECT INVEST-MASTER-OUT  ASSIGN TO INVSOUT                          
007800         ACCESS IS SEQUENTIAL                                             
007900         FILE STATUS IS WS-INVS-OUT-STATUS.                               
008000     SELECT ACCT-TRANS         ASSIGN TO ACCTTRN                          
008100         ACCESS IS SEQUENTIAL                                             
008200         FILE STATUS IS WS-TRAN-STATUS.                                   
008300     SELECT TRADE-LISTING      ASSIGN TO TRADRPT                          
008400         ACCESS IS SEQUENTIAL                                             
008500         FILE STATUS IS WS-LISTING-STATUS.                                
008600                                                                          
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900                                                                          
009000 FD  CLIENT-MASTER-IN                                                     
009100     RECORDING MODE IS F                                                  
009200     BLOCK CONTAINS 0 RECORDS.                                            
009300 01  CLIENT-IN-BUF                   PIC X(80).                           
009400                                                                          
009500 FD  ADVISOR-MASTER-IN                                                    
009600     RECORDING MODE IS F                                                  
009700     BLOCK CONTAINS 0 RECORDS.                                            
009800 01  ADVISOR-IN-BUF                  PIC X(80).                           
009900                                                                          
010000 FD  PROFILE-MASTER-IN                                                    
010100     RECORDING MODE IS F                                                  
010200     BLOCK CONTAINS 0 RECORDS.                                            
010300 01  PROFILE-IN-BUF                  PIC X(80).                           
010400                                                                          
010500 FD  STOCK-MASTER-IN                                                      
010600     RECORDING MODE IS F                                                  
010700     BLOCK CONTAINS 0 RECORDS.                                            
010800 01  STOCK-IN-BUF                    PIC X(100).                          
010900                                                                          
011000 FD  ACCOUNT-MASTER-IN                                                    
011100     RECORDING MODE IS F                                                  
011200     BLOCK CONTAINS 0 RECORDS.                                            
011300 01  ACCOUNT-IN-BUF                  PIC X(100).                          
011400                                                                          
011500 FD  ACCOUNT-MASTER-OUT                                                   
011600     RECORDING MODE IS F                                                  
011700     BLOCK CONTAINS 0 RECORDS.                                            
011800 01  ACCOUNT-OUT-BUF                 PIC X(100).                          
011900                                                                          
012000 FD  INVEST-MASTER-IN                                                     
012100     RECORDING MODE IS F                                                  
012200     BLOCK CONTAINS 0 RECORDS.                                            
012300 01  INVEST-IN-BUF                   PIC X(60).                           
012400                                                                          
012500 FD  INVEST-MASTER-OUT                                                    
012600     RECORDING MODE IS F                                                  
012700     BLOCK CONTAINS 0 RECORDS.                                            
012800 01  INVEST-OUT-BUF                  PIC X(60).                           
012900                                                                          
013000 FD  ACCT-TRANS                                                           
013100     RECORDING MODE IS F.                                                 
013200 COPY TRADCPY.                                                            
013300                                                                          
013400 FD  TRADE-LISTING                                                        
013500     RECORDING MODE IS F.                                                 
013600 01  TRADE-LISTING-REC               PIC X(132).                          
013700                                                                          
013800 WORKING-STORAGE SECTION.                                                 
013900*****************************************************************         
014000*  STANDALONE RUN-CONTROL ITEM -- KEPT OUTSIDE ANY GROUP SO IT   *        
014100*  DISPLAYS BY NAME ALONE THE SAME WAY THE OLD POC WORK SHEETS   *        
014200*  DID WHEN SOMEBODY WAS TRACING A TABLE-SEARCH LOOP.            *        
014300*****************************************************************         
014400 77  WS-SUB1                            PIC 9(4)   COMP.                  
014500*****************************************************************         
014600*  FILE STATUS SWITCHES                                         *         
014700*****************************************************************         
014800 01  FILE-STATUS-CODES.                                                   
014900     05  WS-CLNT-STATUS              PIC X(2).                            
015000         88  CLNT-OK                     VALUE '00'.                      
015100         88  CLNT-EOF                    VALUE '10'.                      
015200     05  WS-ADVC-STATUS              PIC X(2).                            
015300         88  ADVC-OK                     VALUE '00'.                      
015400         88  ADVC-EOF                    VALUE '10'.                      
015500     05  WS-PROF-STATUS              PIC X(2).                            
015600         88  PROF-OK                     VALUE '00'.                      
015700         88  PROF-EOF                    VALUE '10'.                      
015800     05  WS-STOK-STATUS              PIC X(2).                            
015900         88  STOK-OK                     VALUE '00'.                      
016000         88  STOK-EOF                    VALUE '10'.                      
016100     05  WS-ACCT-IN-STATUS           PIC X(2).                            
016200         88  ACCT-IN-OK                  VALUE '00'.                      
016300         88  ACCT-IN-EOF                 VALUE '10'.                      
016400     05  WS-ACCT-OUT-STATUS          PIC X(2).                            
016500     05  WS-INVS-IN-STATUS           PIC X(2).                            
016600         88  INVS-IN-OK                  VALUE '00'.                      
016700         88  INVS-IN-EOF                 VALUE '10'.                      
016800     05  WS-INVS-OUT-STATUS          PIC X(2).                            
016900     05  WS-TRAN-STATUS              PIC X(2).                            
017000         88  TRAN-OK                     VALUE '00'.                      
017100         88  TRAN-EOF                    VALUE '10'.                      
017200     05  WS-LISTING-STATUS           PIC X(2).                            
017300     05  FILLER                      PIC X(02)  VALUE SPACES.             
017400                                                                          
017500*****************************************************************         
017600*  SWITCHES                                                     *         
017700*****************************************************************         
017800 01  WS-SWITCHES.                                                         
017900     05  TRAN-EOF-SW                 PIC X(1) VALUE 'N'.                  
018000         88  TRAN-AT-EOF                 VALUE 'Y'.                       
018100     05  WS-TRAN-VALID-SW            PIC X(1) VALUE 'Y'.                  
018200         88  WS-TRAN-IS-VALID            VALUE 'Y'.                       
018300         88  WS-TRAN-IS-INVALID          VALUE 'N'.                       
018400     05  WS-FOUND-SW                 PIC X(1) VALUE 'N'.                  
018500         88  WS-WAS-FOUND                VALUE 'Y'.                       
018600     05  WS-HOLDING-FOUND-SW         PIC X(1) VALUE 'N'.                  
018700         88  WS-HOLDING-WAS-FOUND        VALUE 'Y'.                       
018800     05  WS-ACCT-FOUND-SW            PIC X(1) VALUE 'N'.                  
018900         88  WS-ACCT-WAS-FOUND           VALUE 'Y'.                       
019000     05  FILLER                      PIC X(02)  VALUE SPACES.             
019100                                                                          
019200*****************************************************************         
019300*  WORK FIELDS                                                  *         
019400*****************************************************************         
019500 01  WS-WORK-FIELDS.                                                      
019600     05  WS-CLIENT-ID                PIC 9(6).                            
019700     05  WS-ADVISOR-ID               PIC 9(6).                            
019800     05  WS-PROFILE-ID               PIC 9(6).                            
019900     05  WS-STOCK-ID                 PIC 9(6).                            
020000     05  WS-PRICE                    PIC S9(9)V99  COMP-3.                
020100     05  WS-TRAN-AMOUNT              PIC S9(9)V99  COMP-3.                
020200     05  WS-EXISTING-QTY             PIC S9(9)V9(4) COMP-3.               
020300     05  WS-EXISTING-ACB             PIC S9(9)V99  COMP-3.                
020400     05  WS-NEW-QTY                  PIC S9(9)V9(4) COMP-3.               
020500     05  WS-NEW-ACB                  PIC S9(9)V99  COMP-3.                
020600     05  WS-GRAND-TOTAL              PIC S9(7)     COMP-3.                
020700     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.              
020800     05  FILLER                      PIC X(02)  VALUE SPACES.             
020900                                                                          
021000 01  SYSTEM-DATE-AND-TIME.                                                
021100     05  WS-CURRENT-DATE-X           PIC 9(6).                            
021200     05  WS-CURRENT-DATE-R  REDEFINES WS-CURRENT-DATE-X.                  
021300         10  WS-CURR-YY              PIC 9(2).                            
021400         10  WS-CURR-MM              PIC 9(2).                            
021500         10  WS-CURR-DD              PIC 9(2).                            
021600     05  FILLER                      PIC X(02)  VALUE SPACES.             
021700                                                                          
021800 01  WS-CASH-TEST-FIELDS.                                                 
021900     05  WS-SYMBOL-TEST-X            PIC X(10) VALUE SPACES.              
022000     05  WS-SYMBOL-TEST-R  REDEFINES WS-SYMBOL-TEST-X.                    
022100         10  WS-SYMBOL-TEST-4        PIC X(04).                           
022200         10  FILLER                  PIC X(06).                           
022300                                                                          
022400*****************************************************************         
022500*  RUN STATISTICS                                               *         
022600*****************************************************************         
022700 01  REPORT-TOTALS.                                                       
022800     05  NUM-OPEN-ACCT-REQ           PIC S9(7) COMP-3 VALUE 0.            
022900     05  NUM-OPEN-ACCT-OK            PIC S9(7) COMP-3 VALUE 0.            
023000     05  NUM-TRADE-REQ               PIC S9(7) COMP-3 VALUE 0.            
023100     05  NUM-TRADE-OK                PIC S9(7) COMP-3 VALUE 0.            
023200     05  NUM-TRAN-REJECTED           PIC S9(7) COMP-3 VALUE 0.            
023300     05  FILLER                      PIC S9(7) COMP-3 VALUE 0.            
023400                                                                          
023500*    THE REQUEST COUNTERS RESTATED AS A TABLE SO THE GRAND-TOTAL          
023600*    LINE ON THE LISTING CAN BE ACCUMULATED IN ONE SMALL LOOP             
023700*    RATHER THAN A LINE OF ADD STATEMENTS PER TRANSACTION KIND.           
023800*    THE TRAILING FILLER ABOVE IS NOT PART OF THE TABLE -- THE            
023900*    OCCURS BELOW COVERS ONLY THE FIVE NAMED COUNTERS.                    
024000 01  REPORT-TOTALS-R  REDEFINES REPORT-TOTALS.                            
024100     05  WS-REQ-COUNT-TAB OCCURS 5 TIMES                                  
024200                      INDEXED BY WS-REQ-IX                                
024300                      PIC S9(7) COMP-3.                                   
024400     05  FILLER                      PIC S9(7) COMP-3 VALUE 0.            
024500                                                                          
024600*****************************************************************         
024700*  READ-ONLY LOOKUP TABLES -- OWNED BY MSTRUPDT                 *         
024800*****************************************************************         
024900 01  CLIENT-TABLE.                                                        
025000     05  CLNT-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
025100     05  CLNT-TAB-ROW OCCURS 2000 TIMES                                   
025200                      INDEXED BY CLNT-IX.                                 
025300         10  CL-ID                   PIC 9(6).                            
025400     05  FILLER                      PIC X(02)  VALUE SPACES.             
025500                                                                          
025600 01  ADVISOR-TABLE.                                                       
025700     05  ADVC-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
025800     05  ADVC-TAB-ROW OCCURS 200 TIMES                                    
025900                      INDEXED BY ADVC-IX.                                 
026000         10  AV-ID                   PIC 9(6).                            
026100     05  FILLER                      PIC X(02)  VALUE SPACES.             
026200                                                                          
026300 01  PROFILE-TABLE.                                                       
026400     05  PROF-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
026500     05  PROF-TAB-ROW OCCURS 100 TIMES                                    
026600                      INDEXED BY PROF-IX.                                 
026700         10  PF-ID                   PIC 9(6).                            
026800         10  PF-NAME                 PIC X(30).                           
026900     05  FILLER                      PIC X(02)  VALUE SPACES.             
027000                                                                          
027100 01  STOCK-TABLE.                                                         
027200     05  STOK-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
027300     05  STOK-TAB-ROW OCCURS 500 TIMES                                    
027400                      INDEXED BY STOK-IX.                                 
027500         10  SK-ID                   PIC 9(6).                            
027600         10  SK-SYMBOL               PIC X(10).                           
027700         10  SK-PRICE                PIC S9(9)V99 COMP-3.                 
027800     05  FILLER                      PIC X(02)  VALUE SPACES.             
027900                                                                          
028000*****************************************************************         
028100*  ACCOUNT AND INVESTMENT MASTERS -- OWNED HERE, REWRITTEN AT   *         
028200*  END OF RUN                                                   *         
028300*****************************************************************         
028400 01  ACCOUNT-TABLE.                                                       
028500     05  ACCT-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
028600     05  ACCT-TAB-ROW OCCURS 5000 TIMES                                   
028700                      INDEXED BY ACCT-IX.                                 
028800         10  AC-ID                   PIC 9(6).                            
028900         10  AC-CLIENT-ID            PIC 9(6).                            
029000         10  AC-ADVISOR-ID           PIC 9(6).                            
029100         10  AC-NAME                 PIC X(30).                           
029200         10  AC-PROFILE-ID           PIC 9(6).                            
029300         10  AC-REINVEST-SW          PIC X(1).                            
029400         10  AC-CASH-BALANCE         PIC S9(9)V99 COMP-3.                 
029500     05  FILLER                      PIC X(02)  VALUE SPACES.             
029600                                                                          
029700 01  INVEST-TABLE.                                                        
029800     05  INVS-TAB-CNT                PIC 9(4)  COMP VALUE 0.              
029900     05  INVS-TAB-ROW OCCURS 20000 TIMES                                  
030000                      INDEXED BY INVS-IX.                                 
030100         10  IV-ACCOUNT-ID           PIC 9(6).                            
030200         10  IV-STOCK-ID             PIC 9(6).                            
030300         10  IV-QUANTITY             PIC S9(9)V9(4) COMP-3.               
030400         10  IV-ACB                  PIC S9(9)V99   COMP-3.               
030500     05  FILLER                      PIC X(02)  VALUE SPACES.             
030600                                                                          
030700*****************************************************************         
030800*  STRUCTURED STAGING AREAS (READ INTO / WRITE FROM)            *         
030900*****************************************************************         
031000 COPY CLNTCPY   REPLACING ==:REC:== BY ==WS-CLNT-STAGE==.                 
031100 COPY ADVCCPY   REPLACING ==:REC:== BY ==WS-ADVC-STAGE==.                 
031200 COPY PROFCPY   REPLACING ==:REC:==  BY ==WS-PROF-STAGE==,                
031300                          ==:HREC:== BY ==WS-PROH-STAGE==.                
031400 COPY STOKCPY   REPLACING ==:REC:== BY ==WS-STOK-STAGE==.                 
031500 COPY ACCTCPY   REPLACING ==:REC:== BY ==WS-ACCT-STAGE==.                 
031600 COPY INVSCPY   REPLACING ==:REC:== BY ==WS-INVS-STAGE==.                 
031700                                                                          
031800*****************************************************************         
031900*  LISTING LINES                                                *         
032000*****************************************************************         
032100 01  LST-HEADER1.                                                         
032200     05  FILLER                      PIC X(40)                            
032300         VALUE 'ACCOUNT / TRADE RUN LISTING      DATE: '.                 
032400     05  LST-MM                      PIC 99.                              
032500     05  FILLER                      PIC X VALUE '/'.                     
032600     05  LST-DD                      PIC 99.                              
032700     05  FILLER                      PIC X VALUE '/'.                     
032800     05  LST-YY                      PIC 99.                              
032900     05  FILLER                      PIC X(83) VALUE SPACES.              
033000                                                                          
033100 01  LST-REJECT-LINE.                                                     
033200     05  FILLER                      PIC X(20)                            
033300         VALUE '*** REJECTED   *** '.                                     
033400     05  LST-REJ-CODE                PIC X(16).                           
033500     05  FILLER                      PIC X(2)  VALUE SPACES.              
033600     05  LST-REJ-REASON              PIC X(40).                           
033700     05  FILLER                      PIC X(54) VALUE SPACES.              
033800                                                                          
033900 01  LST-STATS-LINE.                                                      
034000     05  LST-STATS-LABEL             PIC X(16).                           
034100     05  FILLER                      PIC X(4)  VALUE SPACES.              
034200     05  LST-STATS-REQ               PIC ZZZ,ZZ9.                         
034300     05  FILLER                      PIC X(4)  VALUE SPACES.              
034400     05  LST-STATS-OK                PIC ZZZ,ZZ9.                         
034500     05  FILLER                      PIC X(93) VALUE SPACES.              
034600                                                                          
034700*****************************************************************         
034800 PROCEDURE DIVISION.                                                      
034900*****************************************************************         
035000                                                                          
035100 0000-MAIN-LINE.                                                          
035200     ACCEPT WS-CURRENT-DATE-X FROM DATE.                                  
035300     PERFORM 0010-OPEN-FILES         THRU 0010-EXIT.                      
035400     PERFORM 0020-LOAD-LOOKUP-TABLES THRU 0020-EXIT.                      
035500     PERFORM 0030-LOAD-OWNED-MASTERS THRU 0030-EXIT.                      
035600     PERFORM 0040-WRITE-LISTING-HDR  THRU 0040-EXIT.                      
035700     PERFORM 0100-READ-ACCT-TRAN     THRU 0100-EXIT.                      
035800     PERFORM 0200-PROCESS-ONE-TRAN   THRU 0200-EXIT                       
035900             UNTIL TRAN-AT-EOF.                                           
036000     PERFORM 8000-REWRITE-MASTERS    THRU 8000-EXIT.                      
036100     PERFORM 8500-WRITE-STATS        THRU 8500-EXIT.                      
036200     PERFORM 9000-CLOSE-FILES        THRU 9000-EXIT.                      
036300     GOBACK.                                                              
036400                                                                          
036500 0010-OPEN-FILES.                                                         
036600     OPEN INPUT  CLIENT-MASTER-IN  ADVISOR-MASTER-IN                      
036700                 PROFILE-MASTER-IN STOCK-MASTER-IN                        
036800                 ACCOUNT-MASTER-IN INVEST-MASTER-IN                       
036900                 ACCT-TRANS.                                              
037000     OPEN OUTPUT ACCOUNT-MASTER-OUT INVEST-MASTER-OUT                     
037100                 TRADE-LISTING.                                           
037200 0010-EXIT.                                                               
037300     EXIT.                                                                
037400                                                                          
037500 0020-LOAD-LOOKUP-TABLES.                                                 
037600     PERFORM 0021-LOAD-CLIENTS  THRU 0021-EXIT                            
037700             UNTIL CLNT-EOF.                                              
037800     PERFORM 0022-LOAD-ADVISORS THRU 0022-EXIT                            
037900             UNTIL ADVC-EOF.                                              
038000     PERFORM 0023-LOAD-PROFILES THRU 0023-EXIT                            
038100             UNTIL PROF-EOF.                                              
038200     PERFORM 0024-LOAD-STOCKS   THRU 0024-EXIT                            
038300             UNTIL STOK-EOF.                                              
038400 0020-EXIT.                                                               
038500     EXIT.                                                                
038600                                                                          
038700 0021-LOAD-CLIENTS.                                                       
038800     READ CLIENT-MASTER-IN INTO WS-CLNT-STAGE                             
038900         AT END SET CLNT-EOF TO TRUE                                      
039000         NOT AT END                                                       
039100             ADD 1 TO CLNT-TAB-CNT                                        
039200             SET CLNT-IX TO CLNT-TAB-CNT                                  
039300             MOVE CLNT-ID TO CL-ID(CLNT-IX)                               
039400     END-READ.                                                            
039500 0021-EXIT.                                                               
039600     EXIT.                                                                
039700                                                                          
039800 0022-LOAD-ADVISORS.                                                      
039900     READ ADVISOR-MASTER-IN INTO WS-ADVC-STAGE                            
040000         AT END SET ADVC-EOF TO TRUE                                      
040100         NOT AT END                                                       
040200             ADD 1 TO ADVC-TAB-CNT                                        
040300             SET ADVC-IX TO ADVC-TAB-CNT                                  
040400             MOVE ADVC-ID TO AV-ID(ADVC-IX)                               
040500     END-READ.                                                            
040600 0022-EXIT.                                                               
040700     EXIT.                                                                
040800                                                                          
040900 0023-LOAD-PROFILES.                                                      
041000     READ PROFILE-MASTER-IN INTO WS-PROF-STAGE                            
041100         AT END SET PROF-EOF TO TRUE                                      
041200         NOT AT END                                                       
041300             ADD 1 TO PROF-TAB-CNT                                        
041400             SET PROF-IX TO PROF-TAB-CNT                                  
041500             MOVE PROF-ID   TO PF-ID(PROF-IX)                             
041600             MOVE PROF-NAME TO PF-NAME(PROF-IX)                           
041700     END-READ.                                                            
041800 0023-EXIT.                                                               
041900     EXIT.                                                                
042000                                                                          
042100 0024-LOAD-STOCKS.                                                        
042200     READ STOCK-MASTER-IN INTO WS-STOK-STAGE                              
042300         AT END SET STOK-EOF TO TRUE                                      
042400         NOT AT END                                                       
042500             ADD 1 TO STOK-TAB-CNT                                        
042600             SET STOK-IX TO STOK-TAB-CNT                                  
042700             MOVE STOK-ID              TO SK-ID(STOK-IX)                  
042800             MOVE STOK-SYMBOL          TO SK-SYMBOL(STOK-IX)              
042900             MOVE STOK-PER-SHARE-PRICE TO SK-PRICE(STOK-IX)               
043000     END-READ.                                                            
043100 0024-EXIT.                                                               
043200     EXIT.                                                                
043300                                                                          
043400 0030-LOAD-OWNED-MASTERS.                                                 
043500     PERFORM 0031-LOAD-ACCOUNTS THRU 0031-EXIT                            
043600             UNTIL ACCT-IN-EOF.                                           
043700     PERFORM 0032-LOAD-INVEST   THRU 0032-EXIT                            
043800             UNTIL INVS-IN-EOF.                                           
043900 0030-EXIT.                                                               
044000     EXIT.                                                                
044100                                                                          
044200 0031-LOAD-ACCOUNTS.                                                      
044300     READ ACCOUNT-MASTER-IN INTO WS-ACCT-STAGE                            
044400         AT END SET ACCT-IN-EOF TO TRUE                                   
044500         NOT AT END                                                       
044600             ADD 1 TO ACCT-TAB-CNT                                        
044700             SET ACCT-IX TO ACCT-TAB-CNT                                  
044800             MOVE ACCT-ID           TO AC-ID(ACCT-IX)                     
044900             MOVE ACCT-CLIENT-ID    TO AC-CLIENT-ID(ACCT-IX)              
045000             MOVE ACCT-ADVISOR-ID   TO AC-ADVISOR-ID(ACCT-IX)             
045100             MOVE ACCT-NAME         TO AC-NAME(ACCT-IX)                   
045200             MOVE ACCT-PROFILE-ID   TO AC-PROFILE-ID(ACCT-IX)             
045300             MOVE ACCT-REINVEST-SW  TO AC-REINVEST-SW(ACCT-IX)            
045400             MOVE ACCT-CASH-BALANCE TO AC-CASH-BALANCE(ACCT-IX)           
045500     END-READ.                                                            
045600 0031-EXIT.                                                               
045700     EXIT.                                                                
045800                                                                          
045900 0032-LOAD-INVEST.                                                        
046000     READ INVEST-MASTER-IN INTO WS-INVS-STAGE                             
046100         AT END SET INVS-IN-EOF TO TRUE                                   
046200         NOT AT END                                                       
046300             ADD 1 TO INVS-TAB-CNT                                        
046400             SET INVS-IX TO INVS-TAB-CNT                                  
046500             MOVE INVS-ACCOUNT-ID TO IV-ACCOUNT-ID(INVS-IX)               
046600             MOVE INVS-STOCK-ID   TO IV-STOCK-ID(INVS-IX)                 
046700             MOVE INVS-QUANTITY   TO IV-QUANTITY(INVS-IX)                 
046800             MOVE INVS-ACB        TO IV-ACB(INVS-IX)                      
046900     END-READ.                                                            
047000 0032-EXIT.                                                               
047100     EXIT.                                                                
047200                                                                          
047300 0040-WRITE-LISTING-HDR.                                                  
047400     MOVE WS-CURR-MM TO LST-MM.                                           
047500     MOVE WS-CURR-DD TO LST-DD.                                           
047600     MOVE WS-CURR-YY TO LST-YY.                                           
047700     WRITE TRADE-LISTING-REC FROM LST-HEADER1 AFTER PAGE.                 
047800 0040-EXIT.                                                               
047900     EXIT.                                                                
048000                                                                          
048100 0100-READ-ACCT-TRAN.                                                     
048200     READ ACCT-TRANS                                                      
048300         AT END SET TRAN-AT-EOF TO TRUE                                   
048400     END-READ.                                                            
048500 0100-EXIT.                                                               
048600     EXIT.                                                                
048700                                                                          
048800 0200-PROCESS-ONE-TRAN.                                                   
048900     SET WS-TRAN-IS-VALID TO TRUE.                                        
049000     MOVE SPACES TO WS-REJECT-REASON.                                     
049100     EVALUATE TRUE                                                        
049200         WHEN TRAN-IS-OPEN-ACCOUNT                                        
049300             ADD 1 TO NUM-OPEN-ACCT-REQ                                   
049400             PERFORM 0300-OPEN-ACCOUNT-TRAN THRU 0300-EXIT                
049500         WHEN TRAN-IS-TRADE                                               
049600             ADD 1 TO NUM-TRADE-REQ                                       
049700             PERFORM 0400-TRADE-TRAN THRU 0400-EXIT                       
049800         WHEN OTHER                                                       
049900             MOVE 'UNKNOWN TRAN CODE' TO WS-REJECT-REASON                 
050000             SET WS-TRAN-IS-INVALID TO TRUE                               
050100     END-EVALUATE.                                                        
050200     IF WS-TRAN-IS-INVALID                                                
050300         PERFORM 1900-REJECT-TRANSACTION THRU 1900-EXIT                   
050400     END-IF.                                                              
050500     PERFORM 0100-READ-ACCT-TRAN THRU 0100-EXIT.                          
050600 0200-EXIT.                                                               
050700     EXIT.                                                                
050800                                                                          
050900*****************************************************************         
051000*  0300 -- OPEN-ACCOUNT                                         *         
051100*****************************************************************         
051200 0300-OPEN-ACCOUNT-TRAN.                                                  
051300     IF OA-CLIENT-ID NOT > ZERO                                           
051400        OR OA-ADVISOR-ID NOT > ZERO                                       
051500        OR OA-ACCOUNT-NAME = SPACES                                       
051600        OR OA-PROFILE-NAME = SPACES                                       
051700         MOVE 'OPEN-ACCOUNT FIELDS INVALID' TO WS-REJECT-REASON           
051800         SET WS-TRAN-IS-INVALID TO TRUE                                   
051900     ELSE                                                                 
052000         PERFORM 0310-VALIDATE-OPEN-KEYS THRU 0310-EXIT                   
052100         IF WS-TRAN-IS-VALID                                              
052200             PERFORM 0320-CHECK-DUP-ACCOUNT THRU 0320-EXIT                
052300         END-IF                                                           
052400         IF WS-TRAN-IS-VALID                                              
052500             ADD 1 TO ACCT-TAB-CNT                                        
052600             SET ACCT-IX TO ACCT-TAB-CNT                                  
052700             MOVE ACCT-TAB-CNT     TO AC-ID(ACCT-IX)                      
052800             MOVE OA-CLIENT-ID     TO AC-CLIENT-ID(ACCT-IX)               
052900             MOVE OA-ADVISOR-ID    TO AC-ADVISOR-ID(ACCT-IX)              
053000             MOVE OA-ACCOUNT-NAME  TO AC-NAME(ACCT-IX)                    
053100             MOVE WS-PROFILE-ID    TO AC-PROFILE-ID(ACCT-IX)              
053200             MOVE OA-REINVEST-SW   TO AC-REINVEST-SW(ACCT-IX)             
053300             MOVE ZERO             TO AC-CASH-BALANCE(ACCT-IX)            
053400             ADD 1 TO NUM-OPEN-ACCT-OK                                    
053500         END-IF                                                           
053600     END-IF.                                                              
053700 0300-EXIT.                                                               
053800     EXIT.                                                                
053900                                                                          
054000 0310-VALIDATE-OPEN-KEYS.                                                 
054100     MOVE 'N' TO WS-FOUND-SW.                                             
054200     PERFORM 0311-FIND-CLIENT THRU 0311-EXIT                              
054300             VARYING CLNT-IX FROM 1 BY 1                                  
054400             UNTIL CLNT-IX > CLNT-TAB-CNT.                                
054500     IF NOT WS-WAS-FOUND                                                  
054600         MOVE 'CLIENT NOT ON FILE' TO WS-REJECT-REASON                    
054700         SET WS-TRAN-IS-INVALID TO TRUE                                   
054800     END-IF.                                                              
054900     IF WS-TRAN-IS-VALID                                                  
055000         MOVE 'N' TO WS-FOUND-SW                                          
055100         PERFORM 0312-FIND-ADVISOR THRU 0312-EXIT                         
055200                 VARYING ADVC-IX FROM 1 BY 1                              
055300                 UNTIL ADVC-IX > ADVC-TAB-CNT                             
055400         IF NOT WS-WAS-FOUND                                              
055500             MOVE 'ADVISOR NOT ON FILE' TO WS-REJECT-REASON               
055600             SET WS-TRAN-IS-INVALID TO TRUE                               
055700         END-IF                                                           
055800     END-IF.                                                              
055900     IF WS-TRAN-IS-VALID                                                  
056000         MOVE 'N' TO WS-FOUND-SW                                          
056100         PERFORM 0313-FIND-PROFILE THRU 0313-EXIT                         
056200                 VARYING PROF-IX FROM 1 BY 1                              
056300                 UNTIL PROF-IX > PROF-TAB-CNT                             
056400         IF NOT WS-WAS-FOUND                                              
056500             MOVE 'PROFILE NOT ON FILE' TO WS-REJECT-REASON               
056600             SET WS-TRAN-IS-INVALID TO TRUE                               
056700         END-IF                                                           
056800     END-IF.                                                              
056900 0310-EXIT.                                                               
057000     EXIT.                                                                
057100                                                                          
057200 0311-FIND-CLIENT.                                                        
057300     IF CL-ID(CLNT-IX) = OA-CLIENT-ID                                     
057400         SET WS-WAS-FOUND TO TRUE                                         
057500     END-IF.                                                              
057600 0311-EXIT.                                                               
057700     EXIT.                                                                
057800                                                                          
057900 0312-FIND-ADVISOR.                                                       
058000     IF AV-ID(ADVC-IX) = OA-ADVISOR-ID                                    
058100         SET WS-WAS-FOUND TO TRUE                                         
058200     END-IF.                                                              
058300 0312-EXIT.                                                               
058400     EXIT.                                                                
058500                                                                          
058600 0313-FIND-PROFILE.                                                       
058700     IF PF-NAME(PROF-IX) = OA-PROFILE-NAME                                
058800         SET WS-WAS-FOUND TO TRUE                                         
058900         MOVE PF-ID(PROF-IX) TO WS-PROFILE-ID                             
059000     END-IF.                                                              
059100 0313-EXIT.                                                               
059200     EXIT.                                                                
059300                                                                          
059400 0320-CHECK-DUP-ACCOUNT.                                                  
059500     MOVE 'N' TO WS-FOUND-SW.                                             
059600     PERFORM 0321-COMPARE-ACCOUNT THRU 0321-EXIT                          
059700             VARYING ACCT-IX FROM 1 BY 1                                  
059800             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
059900     IF WS-WAS-FOUND                                                      
060000         MOVE 'DUPLICATE ACCOUNT NAME' TO WS-REJECT-REASON                
060100         SET WS-TRAN-IS-INVALID TO TRUE                                   
060200     END-IF.                                                              
060300 0320-EXIT.                                                               
060400     EXIT.                                                                
060500                                                                          
060600 0321-COMPARE-ACCOUNT.                                                    
060700     IF AC-CLIENT-ID(ACCT-IX) = OA-CLIENT-ID                              
060800        AND AC-NAME(ACCT-IX)  = OA-ACCOUNT-NAME                           
060900         SET WS-WAS-FOUND TO TRUE                                         
061000     END-IF.                                                              
061100 0321-EXIT.                                                               
061200     EXIT.                                                                
061300                                                                          
061400*****************************************************************         
061500*  0400 -- TRADE                                                *         
061600*****************************************************************         
061700 0400-TRADE-TRAN.                                                         
061800     IF TRAN-ACCOUNT-ID NOT > ZERO                                        
061900        OR TRAN-STOCK-SYMBOL = SPACES                                     
062000        OR TRAN-SHARES = ZERO                                             
062100         MOVE 'TRADE FIELDS INVALID' TO WS-REJECT-REASON                  
062200         SET WS-TRAN-IS-INVALID TO TRUE                                   
062300     ELSE                                                                 
062400         MOVE 'N' TO WS-ACCT-FOUND-SW                                     
062500         PERFORM 0401-FIND-ACCOUNT THRU 0401-EXIT                         
062600                 VARYING ACCT-IX FROM 1 BY 1                              
062700                 UNTIL ACCT-IX > ACCT-TAB-CNT                             
062800         IF NOT WS-ACCT-WAS-FOUND                                         
062900             MOVE 'ACCOUNT NOT ON FILE' TO WS-REJECT-REASON               
063000             SET WS-TRAN-IS-INVALID TO TRUE                               
063100         ELSE                                                             
063200             MOVE TRAN-STOCK-SYMBOL TO WS-SYMBOL-TEST-X                   
063300             IF WS-SYMBOL-TEST-4 = 'CASH'                                 
063400                 PERFORM 0410-TRADE-CASH THRU 0410-EXIT                   
063500             ELSE                                                         
063600                 PERFORM 0420-TRADE-STOCK THRU 0420-EXIT                  
063700             END-IF                                                       
063800         END-IF                                                           
063900     END-IF.                                                              
064000 0400-EXIT.                                                               
064100     EXIT.                                                                
064200                                                                          
064300 0401-FIND-ACCOUNT.                                                       
064400     IF AC-ID(ACCT-IX) = TRAN-ACCOUNT-ID                                  
064500         SET WS-ACCT-WAS-FOUND TO TRUE                                    
064600     END-IF.                                                              
064700 0401-EXIT.                                                               
064800     EXIT.                                                                
064900                                                                          
065000 0410-TRADE-CASH.                                                         
065100     COMPUTE AC-CASH-BALANCE(ACCT-IX) ROUNDED =                           
065200         AC-CASH-BALANCE(ACCT-IX) + TRAN-SHARES.                          
065300     ADD 1 TO NUM-TRADE-OK.                                               
065400 0410-EXIT.                                                               
065500     EXIT.                                                                
065600                                                                          
065700 0420-TRADE-STOCK.                                                        
065800     MOVE 'N' TO WS-FOUND-SW.                                             
065900     PERFORM 0421-FIND-STOCK THRU 0421-EXIT                               
066000             VARYING STOK-IX FROM 1 BY 1                                  
066100             UNTIL STOK-IX > STOK-TAB-CNT.                                
066200     IF NOT WS-WAS-FOUND                                                  
066300         MOVE 'STOCK NOT ON FILE' TO WS-REJECT-REASON                     
066400         SET WS-TRAN-IS-INVALID TO TRUE                                   
066500     ELSE                                                                 
066600         COMPUTE WS-TRAN-AMOUNT ROUNDED =                                 
066700                 WS-PRICE * TRAN-SHARES                                   
066800         PERFORM 0430-FIND-HOLDING THRU 0430-EXIT                         
066900         IF TRAN-SHARES > ZERO                                            
067000             PERFORM 0440-TRADE-BUY THRU 0440-EXIT                        
067100         ELSE                                                             
067200             PERFORM 0450-TRADE-SELL THRU 0450-EXIT                       
067300         END-IF                                                           
067400     END-IF.                                                              
067500 0420-EXIT.                                                               
067600     EXIT.                                                                
067700                                                                          
067800 0421-FIND-STOCK.                                                         
067900     IF SK-SYMBOL(STOK-IX) = TRAN-STOCK-SYMBOL                            
068000         SET WS-WAS-FOUND TO TRUE                                         
068100         MOVE SK-ID(STOK-IX)    TO WS-STOCK-ID                            
068200         MOVE SK-PRICE(STOK-IX) TO WS-PRICE                               
068300     END-IF.                                                              
068400 0421-EXIT.                                                               
068500     EXIT.                                                                
068600                                                                          
068700 0430-FIND-HOLDING.                                                       
068800     MOVE 'N' TO WS-HOLDING-FOUND-SW.                                     
068900     PERFORM 0431-COMPARE-HOLDING THRU 0431-EXIT                          
069000             VARYING INVS-IX FROM 1 BY 1                                  
069100             UNTIL INVS-IX > INVS-TAB-CNT.                                
069200 0430-EXIT.                                                               
069300     EXIT.                                                                
069400                                                                          
069500 0431-COMPARE-HOLDING.                                                    
069600     IF IV-ACCOUNT-ID(INVS-IX) = TRAN-ACCOUNT-ID                          
069700        AND IV-STOCK-ID(INVS-IX) = WS-STOCK-ID                            
069800         SET WS-HOLDING-WAS-FOUND TO TRUE                                 
069900     END-IF.                                                              
070000 0431-EXIT.                                                               
070100     EXIT.                                                                
070200                                                                          
070300 0440-TRADE-BUY.                                                          
070400     IF AC-CASH-BALANCE(ACCT-IX) < WS-TRAN-AMOUNT                         
070500         MOVE 'INSUFFICIENT CASH' TO WS-REJECT-REASON                     
070600         SET WS-TRAN-IS-INVALID TO TRUE                                   
070700     ELSE                                                                 
070800         COMPUTE AC-CASH-BALANCE(ACCT-IX) ROUNDED =                       
070900                 AC-CASH-BALANCE(ACCT-IX) - WS-TRAN-AMOUNT                
071000         PERFORM 0460-POST-ACB-BUY THRU 0460-EXIT                         
071100         ADD 1 TO NUM-TRADE-OK                                            
071200     END-IF.                                                              
071300 0440-EXIT.                                                               
071400     EXIT.                                                                
071500                                                                          
071600 0450-TRADE-SELL.                                                         
071700     IF NOT WS-HOLDING-WAS-FOUND                                          
071800        OR (IV-QUANTITY(INVS-IX) + TRAN-SHARES) < ZERO                    
071900         MOVE 'INSUFFICIENT SHARES' TO WS-REJECT-REASON                   
072000         SET WS-TRAN-IS-INVALID TO TRUE                                   
072100     ELSE                                                                 
072200         COMPUTE AC-CASH-BALANCE(ACCT-IX) ROUNDED =                       
072300                 AC-CASH-BALANCE(ACCT-IX) - WS-TRAN-AMOUNT                
072400         COMPUTE IV-QUANTITY(INVS-IX) ROUNDED =                           
072500                 IV-QUANTITY(INVS-IX) + TRAN-SHARES                       
072600         ADD 1 TO NUM-TRADE-OK                                            
072700     END-IF.                                                              
072800 0450-EXIT.                                                               
072900     EXIT.                                                                
073000                                                                          
073100*****************************************************************         
073200*  0460 -- POST THE AVERAGE-COST-BASIS UPDATE FOR A BUY.  THIS  *         
073300*  SAME MATH IS RESTATED IN DIVDPROC FOR A DIVIDEND-REINVEST     *        
073400*  BUY -- HOUSE HABIT IS TO KEEP EACH BATCH STEP SELF-CONTAINED  *        
073500*  RATHER THAN CALLING ACROSS PROGRAMS FOR A FEW LINES OF MATH.  *        
073600*****************************************************************         
073700 0460-POST-ACB-BUY.                                                       
073800     IF WS-HOLDING-WAS-FOUND                                              
073900         MOVE IV-QUANTITY(INVS-IX) TO WS-EXISTING-QTY                     
074000         MOVE IV-ACB(INVS-IX)      TO WS-EXISTING-ACB                     
074100         COMPUTE WS-NEW-QTY ROUNDED =                                     
074200                 WS-EXISTING-QTY + TRAN-SHARES                            
074300         COMPUTE WS-NEW-ACB ROUNDED =                                     
074400             ((WS-EXISTING-ACB * WS-EXISTING-QTY) +                       
074500              (WS-PRICE * TRAN-SHARES)) / WS-NEW-QTY                      
074600         MOVE WS-NEW-QTY TO IV-QUANTITY(INVS-IX)                          
074700         MOVE WS-NEW-ACB TO IV-ACB(INVS-IX)                               
074800     ELSE                                                                 
074900         ADD 1 TO INVS-TAB-CNT                                            
075000         SET INVS-IX TO INVS-TAB-CNT                                      
075100         MOVE TRAN-ACCOUNT-ID TO IV-ACCOUNT-ID(INVS-IX)                   
075200         MOVE WS-STOCK-ID     TO IV-STOCK-ID(INVS-IX)                     
075300         MOVE TRAN-SHARES     TO IV-QUANTITY(INVS-IX)                     
075400         MOVE WS-PRICE        TO IV-ACB(INVS-IX)                          
075500     END-IF.                                                              
075600 0460-EXIT.                                                               
075700     EXIT.                                                                
075800                                                                          
075900 1900-REJECT-TRANSACTION.                                                 
076000     ADD 1 TO NUM-TRAN-REJECTED.                                          
076100     MOVE TRAN-CODE TO LST-REJ-CODE.                                      
076200     MOVE WS-REJECT-REASON TO LST-REJ-REASON.                             
076300     WRITE TRADE-LISTING-REC FROM LST-REJECT-LINE.                        
076400 1900-EXIT.                                                               
076500     EXIT.                                                                
076600                                                                          
076700*****************************************************************         
076800*  8000 SERIES -- REWRITE OWNED MASTERS, WRITE STATISTICS       *         
076900*****************************************************************         
077000 8000-REWRITE-MASTERS.                                                    
077100     PERFORM 8010-REWRITE-ONE-ACCOUNT THRU 8010-EXIT                      
077200             VARYING ACCT-IX FROM 1 BY 1                                  
077300             UNTIL ACCT-IX > ACCT-TAB-CNT.                                
077400     PERFORM 8020-REWRITE-ONE-INVEST THRU 8020-EXIT                       
077500             VARYING INVS-IX FROM 1 BY 1                                  
077600             UNTIL INVS-IX > INVS-TAB-CNT.                                
077700 8000-EXIT.                                                               
077800     EXIT.                                                                
077900                                                                          
078000 8010-REWRITE-ONE-ACCOUNT.                                                
078100     MOVE AC-ID(ACCT-IX)           TO ACCT-ID.                            
078200     MOVE AC-CLIENT-ID(ACCT-IX)    TO ACCT-CLIENT-ID.                     
078300     MOVE AC-ADVISOR-ID(ACCT-IX)   TO ACCT-ADVISOR-ID.                    
078400     MOVE AC-NAME(ACCT-IX)         TO ACCT-NAME.                          
078500     MOVE AC-PROFILE-ID(ACCT-IX)   TO ACCT-PROFILE-ID.                    
078600     MOVE AC-REINVEST-SW(ACCT-IX)  TO ACCT-REINVEST-SW.                   
078700     MOVE AC-CASH-BALANCE(ACCT-IX) TO ACCT-CASH-BALANCE.                  
078800     MOVE WS-CURRENT-DATE-X TO ACCT-OPENED-DATE.                          
078900     WRITE ACCOUNT-OUT-BUF FROM WS-ACCT-STAGE.                            
079000 8010-EXIT.                                                               
079100     EXIT.                                                                
079200                                                                          
079300 8020-REWRITE-ONE-INVEST.                                                 
079400     IF IV-QUANTITY(INVS-IX) NOT = ZERO                                   
079500         MOVE IV-ACCOUNT-ID(INVS-IX) TO INVS-ACCOUNT-ID                   
079600         MOVE IV-STOCK-ID(INVS-IX)   TO INVS-STOCK-ID                     
079700         MOVE IV-QUANTITY(INVS-IX)   TO INVS-QUANTITY                     
079800         MOVE IV-ACB(INVS-IX)        TO INVS-ACB                          
079900         MOVE WS-CURRENT-DATE-X TO INVS-LAST-TRAN-DATE                    
080000         WRITE INVEST-OUT-BUF FROM WS-INVS-STAGE                          
080100     END-IF.                                                              
080200 8020-EXIT.                                                               
080300     EXIT.                                                                
080400                                                                          
080500 8500-WRITE-STATS.                                                        
080600     MOVE 'OPEN-ACCOUNT'    TO LST-STATS-LABEL.                           
080700     MOVE NUM-OPEN-ACCT-REQ TO LST-STATS-REQ.                             
080800     MOVE NUM-OPEN-ACCT-OK  TO LST-STATS-OK.                              
080900     WRITE TRADE-LISTING-REC FROM LST-STATS-LINE AFTER 2.                 
081000     MOVE 'TRADE'           TO LST-STATS-LABEL.                           
081100     MOVE NUM-TRADE-REQ     TO LST-STATS-REQ.                             
081200     MOVE NUM-TRADE-OK      TO LST-STATS-OK.                              
081300     WRITE TRADE-LISTING-REC FROM LST-STATS-LINE.                         
081400     MOVE 'REJECTED'        TO LST-STATS-LABEL.                           
081500     MOVE NUM-TRAN-REJECTED TO LST-STATS-REQ.                             
081600     MOVE ZERO              TO LST-STATS-OK.                              
081700     WRITE TRADE-LISTING-REC FROM LST-STATS-LINE.                         
081800     MOVE ZERO TO WS-GRAND-TOTAL.                                         
081900     PERFORM 8510-ADD-ONE-COUNT THRU 8510-EXIT                            
082000             VARYING WS-REQ-IX FROM 1 BY 1                                
082100             UNTIL WS-REQ-IX > 5.                                         
082200     MOVE 'CONTROL TOTAL'   TO LST-STATS-LABEL.                           
082300     MOVE WS-GRAND-TOTAL    TO LST-STATS-REQ.                             
082400     MOVE ZERO              TO LST-STATS-OK.                              
082500     WRITE TRADE-LISTING-REC FROM LST-STATS-LINE.                         
082600 8500-EXIT.                                                               
082700     EXIT.                                                                
082800                                                                          
082900 8510-ADD-ONE-COUNT.                                                      
083000     ADD WS-REQ-COUNT-TAB(WS-REQ-IX) TO WS-GRAND-TOTAL.                   
083100 8510-EXIT.                                                               
083200     EXIT.                                                                
083300                                                                          
083400 9000-CLOSE-FILES.                                                        
083500     CLOSE CLIENT-MASTER-IN  ADVISOR-MASTER-IN                            
083600           PROFILE-MASTER-IN STOCK-MASTER-IN                              
083700           ACCOUNT-MASTER-IN ACCOUNT-MASTER-OUT                           
083800           INVEST-MASTER-IN  INVEST-MASTER-OUT                            
083900           ACCT-TRANS        TRADE-LISTING.                               
084000 9000-EXIT.                                                               
084100     EXIT.                                                                
