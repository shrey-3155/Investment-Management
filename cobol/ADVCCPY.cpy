000100*****************************************************************         
000200* ADVCCPY  -  ADVISOR MASTER RECORD                             *         
000300*****************************************************************         
000400 01  ==:REC:==.                                                           
000500     05  ADVC-KEY.                                                        
000600         10  ADVC-ID                 PIC 9(6).                            
000700     05  ADVC-NAME                   PIC X(30).                           
000800     05  ADVC-ADDED-DATE             PIC 9(6).                            
000900     05  ADVC-ADDED-DATE-R  REDEFINES ADVC-ADDED-DATE.                    
001000         10  ADVC-ADDED-YY           PIC 9(2).                            
001100         10  ADVC-ADDED-MM           PIC 9(2).                            
001200         10  ADVC-ADDED-DD           PIC 9(2).                            
001300     05  FILLER                      PIC X(20).                           
