000100*****************************************************************         
000200* ACCTCPY  -  ACCOUNT MASTER RECORD                             *         
000300*    ONE ROW PER BROKERAGE ACCOUNT.  CASH-BALANCE IS THE        *         
000400*    ACCOUNT'S UNINVESTED CASH -- MOVED BY TRADE AND DIVIDEND   *         
000500*    POSTINGS.  REINVEST-SW GOVERNS DIVIDEND DISBURSEMENT.      *         
000600*****************************************************************         
000700 01  ==:REC:==.                                                           
000800     05  ACCT-KEY.                                                        
000900         10  ACCT-ID                 PIC 9(6).                            
001000     05  ACCT-CLIENT-ID              PIC 9(6).                            
001100     05  ACCT-ADVISOR-ID             PIC 9(6).                            
001200     05  ACCT-NAME                   PIC X(30).                           
001300     05  ACCT-PROFILE-ID             PIC 9(6).                            
001400     05  ACCT-REINVEST-SW            PIC X(1).                            
001500         88  ACCT-REINVEST-DIVIDENDS     VALUE 'Y'.                       
001600         88  ACCT-CASH-DIVIDENDS         VALUE 'N'.                       
001700     05  ACCT-CASH-BALANCE           PIC S9(9)V99   COMP-3.               
001800     05  ACCT-OPENED-DATE            PIC 9(6).                            
001900     05  ACCT-OPENED-DATE-R  REDEFINES ACCT-OPENED-DATE.                  
002000         10  ACCT-OPENED-YY          PIC 9(2).                            
002100         10  ACCT-OPENED-MM          PIC 9(2).                            
002200         10  ACCT-OPENED-DD          PIC 9(2).                            
002300     05  FILLER                      PIC X(20).                           
