000100*****************************************************************         
000200* CLNTCPY  -  CLIENT MASTER RECORD                              *         
000300*****************************************************************         
000400 01  ==:REC:==.                                                           
000500     05  CLNT-KEY.                                                        
000600         10  CLNT-ID                 PIC 9(6).                            
000700     05  CLNT-NAME                   PIC X(30).                           
000800     05  CLNT-ADDED-DATE             PIC 9(6).                            
000900     05  CLNT-ADDED-DATE-R  REDEFINES CLNT-ADDED-DATE.                    
001000         10  CLNT-ADDED-YY           PIC 9(2).                            
001100         10  CLNT-ADDED-MM           PIC 9(2).                            
001200         10  CLNT-ADDED-DD           PIC 9(2).                            
001300     05  FILLER                      PIC X(20).                           
