000100*****************************************************************         
000200* INVSCPY  -  INVESTMENT (HOLDING) MASTER RECORD                *         
000300*    ONE ROW PER (ACCOUNT, STOCK) HOLDING.  QUANTITY CARRIES 4  *         
000400*    DECIMAL PLACES SO REPEATED DIVIDEND-REINVESTMENT POSTINGS  *         
000500*    DO NOT COMPOUND ROUNDING ERROR.  ACB IS A PER-SHARE COST,  *         
000600*    NOT AN EXTENDED POSITION COST, DESPITE THE FIELD NAME.     *         
000700*****************************************************************         
000800 01  ==:REC:==.                                                           
000900     05  INVS-KEY.                                                        
001000         10  INVS-ACCOUNT-ID         PIC 9(6).                            
001100         10  INVS-STOCK-ID           PIC 9(6).                            
001200     05  INVS-QUANTITY               PIC S9(9)V9(4) COMP-3.               
001300     05  INVS-ACB                    PIC S9(9)V99   COMP-3.               
001400     05  INVS-LAST-TRAN-DATE         PIC 9(6).                            
001500     05  INVS-LAST-TRAN-DATE-R  REDEFINES                                 
001600         INVS-LAST-TRAN-DATE.                                             
001700         10  INVS-LAST-TRAN-YY       PIC 9(2).                            
001800         10  INVS-LAST-TRAN-MM       PIC 9(2).                            
001900         10  INVS-LAST-TRAN-DD       PIC 9(2).                            
002000     05  FILLER                      PIC X(15).                           
