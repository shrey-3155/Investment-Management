000100*****************************************************************         
000200* PARMCPY  -  PORTFRPT RUN-PARAMETER CARD (INPUT)                *        
000300*    ONE CARD PER RUN.  DRIVES THE ACCOUNT-SPECIFIC SECTIONS OF  *        
000400*    THE REPORT (SECTOR WEIGHTS, RECOMMENDATIONS) AND THE        *        
000500*    THRESHOLDS USED BY THE FIRM-WIDE SECTIONS (DIVERGENCE,      *        
000600*    CLUSTERING).                                                *        
000700*****************************************************************         
000800 01  RUN-PARM-REC.                                                        
000900     05  PARM-ACCOUNT-ID             PIC 9(6).                            
001000     05  PARM-DIVERGE-TOLERANCE      PIC 9(3).                            
001100     05  PARM-MAX-RECOMMENDATIONS    PIC 9(3).                            
001200     05  PARM-NUM-COMPARATORS        PIC 9(4).                            
001300     05  PARM-CLUSTER-TOLERANCE      PIC 9(3)V99.                         
001400     05  PARM-MAX-GROUPS             PIC 9(3).                            
001500     05  FILLER                      PIC X(20).                           
