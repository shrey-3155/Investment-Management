000100*****************************************************************         
000200* PROFCPY  -  PROFILE MASTER AND PROFILE-HOLDING MASTER RECORDS *         
000300*    A PROFILE IS A NAMED TARGET SECTOR-ALLOCATION MODEL.  EACH *         
000400*    PROFILE-HOLDING ROW IS ONE SECTOR'S TARGET PERCENTAGE OF   *         
000500*    THAT PROFILE.  A PROFILE'S HOLDING ROWS MUST SUM TO 100.   *         
000600*****************************************************************         
000700 01  ==:REC:==.                                                           
000800     05  PROF-KEY.                                                        
000900         10  PROF-ID                 PIC 9(6).                            
001000     05  PROF-NAME                   PIC X(30).                           
001100     05  PROF-ADDED-DATE             PIC 9(6).                            
001200     05  PROF-ADDED-DATE-R  REDEFINES PROF-ADDED-DATE.                    
001300         10  PROF-ADDED-YY           PIC 9(2).                            
001400         10  PROF-ADDED-MM           PIC 9(2).                            
001500         10  PROF-ADDED-DD           PIC 9(2).                            
001600     05  FILLER                      PIC X(20).                           
001700                                                                          
001800 01  ==:HREC:==.                                                          
001900     05  PROH-KEY.                                                        
002000         10  PROH-PROFILE-ID         PIC 9(6).                            
002100         10  PROH-SECTOR-ID          PIC 9(6).                            
002200     05  PROH-TARGET-PCT             PIC 9(3).                            
002300     05  FILLER                      PIC X(15).                           
